000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CFG00.                                               
000300 AUTHOR. S. TEMERZIDIS.                                           
000400 INSTALLATION. BULL SOFTWARE - THESSALONIKI.                      
000500 DATE-WRITTEN. 04-12-1993.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. BULL SOFTWARE INTERNAL USE ONLY.                       
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000*-----------------------------------------------------------------
001100* DATE       PROGRAMMER    REQUEST     DESCRIPTION                
001200* ---------- ------------- ----------- ------------------------   
001300* 1993-04-12 S.TEMERZIDIS  BULL-0001   ORIGINAL VERSION. REPLACES 
001400*                                      CONST01 CODE-TABLE LOOKUP  
001500*                                      WITH DATASET FORMAT SCAN.  
001600* 1993-06-02 S.TEMERZIDIS  BULL-0014   ADD PIPE DELIMITER.        
001700* 1994-02-18 K.PAPAS       BULL-0033   QUOTE-CHAR DETECTION OVER  
001800*                                      FIRST 10000 CHARACTERS.    
001900* 1994-09-07 K.PAPAS       BULL-0052   HEADER COLUMN COUNT MOVED  
002000*                                      AHEAD OF QUALITY SCAN.     
002100* 1995-03-21 S.TEMERZIDIS  BULL-0071   SPECIAL-CHARS SCAN: ALLOW  
002200*                                      GREEK ACCENTED VOWELS.     
002300* 1995-11-30 N.ANTONIOU    BULL-0088   CAP QUALITY SCAN AT 1000   
002400*                                      DATA RECORDS FOR SPEED.    
002500* 1996-07-04 N.ANTONIOU    BULL-0102   HTML-ENTITY FLAG: ROW NEEDS
002600*                                      BOTH '&' AND ';' PRESENT.  
002700* 1997-01-15 M.DIMOU       BULL-0119   NEEDS-CLEANING FLAG ADDED  
002800*                                      FOR PIPE00 SKIP LOGIC.     
002900* 1998-05-09 M.DIMOU       BULL-0134   UPSI-0 FORCE-CLEAN SWITCH  
003000*                                      WIRED THROUGH TO PIPE00.   
003100* 1999-01-08 S.TEMERZIDIS  BULL-0147   Y2K: DATE-WRITTEN STAMPS ON
003200*                                      THIS LOG RE-KEYED 4-DIGIT. 
003300* 1999-08-23 K.PAPAS       BULL-0151   TIE-BREAK ORDER ON EQUAL   
003400*                                      DELIMITER COUNTS DOCUMENTED
003500* 2000-11-02 M.DIMOU       BULL-0163   CONVERTED TO A CALLED      
003600*                                      SUBPROGRAM; FILE NAME NOW  
003700*                                      ARRIVES FROM PIPE00 VIA    
003800*                                      LINKAGES, LIKE CONST01.    
003900* 2001-02-14 N.ANTONIOU    BULL-0170   STATUS-LINE DISPLAY FORMAT 
004000*                                      ALIGNED WITH PIPE00/BATCH00
004100* 2001-05-21 A.KOSTOPOULOS  BULL-0181   OPEN FAILURE ON THE RAW   
004200*                                      FILE NOW SETS CFG-STEP-    
004300*                                      STATUS TO ERROR, SEPARATE  
004400*                                      FROM NEEDS-CLEANING=N, AND 
004500*                                      SKIPS THE REMAINING PASSES.
004600*-----------------------------------------------------------------
004700* PURPOSE - CONFIG-DETECT STAGE OF THE DATASET CLEANING BATCH.    
004800*   SCANS THE RAW DATASET FILE AND DERIVES ITS DELIMITER, QUOTE   
004900*   CHARACTER, COLUMN COUNT AND ROW COUNT, THEN RUNS A BOUNDED    
005000*   QUALITY SCAN TO DECIDE WHETHER THE CLEANER NEEDS TO RUN.      
005100*-----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.                                            
005300 CONFIGURATION SECTION.                                           
005400 SOURCE-COMPUTER. IBM-AT.                                         
005500 OBJECT-COMPUTER. IBM-AT.                                         
005600 SPECIAL-NAMES.                                                   
005700     C01 IS TOP-OF-FORM                                           
005800     CLASS PRINTABLE-CLASS IS X"20" THRU X"7E"                    
005900     UPSI-0 ON  STATUS IS FORCE-CLEAN-REQUESTED                   
006000     UPSI-0 OFF STATUS IS FORCE-CLEAN-NOT-REQUESTED.              
006100 INPUT-OUTPUT SECTION.                                            
006200 FILE-CONTROL.                                                    
006300     SELECT OPTIONAL RAW-FILE ASSIGN RANDOM WS-FILE-NAME          
006400         ORGANIZATION IS LINE SEQUENTIAL                          
006500         FILE STATUS IS RAW-STAT.                                 
006600                                                                  
006700 DATA DIVISION.                                                   
006800 FILE SECTION.                                                    
006900 FD  RAW-FILE                                                     
007000     LABEL RECORDS ARE OMITTED.                                   
007100* ONE PHYSICAL LINE OF THE RAW DATASET, READ AS PLAIN TEXT
007200* REGARDLESS OF HOW MANY DELIMITED COLUMNS IT ACTUALLY HOLDS -
007300* THE SPLIT INTO COLUMNS HAPPENS LATER, IN WORKING-STORAGE.
007400 01  RAW-REC                        PIC X(512).                   
007500                                                                  
007600 WORKING-STORAGE SECTION.                                         
007700 77  DELIM-WINNER-IX                PIC 9(2) COMP.                
007800 77  DELIM-MAX-COUNT                PIC 9(5) COMP.                
007900 77  WS-EOF-SW                      PIC X VALUE "N".              
008000     88  WS-EOF                     VALUE "Y".                    
008100     88  WS-NOT-EOF                 VALUE "N".                    
008200 77  WS-OPEN-FAILED-SW             PIC X VALUE "N".               
008300     88  WS-OPEN-FAILED             VALUE "Y".                    
008400     88  WS-OPEN-OK                 VALUE "N".                    
008500                                                                  
008600* RAW-STAT IS CHECKED RIGHT AFTER EVERY OPEN; THE FILLER BEHIND
008700* IT IS SPARE ROOM FOR A SECOND STATUS FIELD IF A FUTURE PASS
008800* EVER NEEDS TO DISTINGUISH MORE OPEN OUTCOMES THAN 00/05 VS
008900* BAD.
009000 01  FILE-STATUS-GROUP.                                           
009100     02  RAW-STAT                   PIC XX.                       
009200     02  FILLER                     PIC X(10).                    
009300                                                                  
009400*-----------------------------------------------------------------
009500* WS-FILE-NAME IS BUILT FROM THE LINKAGE PATH PIECES BEFORE OPEN, 
009600* THE SAME WAY CONST01 BUILT FL-NAM FOR THE INDEXED FILE.         
009700*-----------------------------------------------------------------
009800 01  WS-FILE-NAME.                                                
009900     02  WS-FN-DISK                 PIC XX.                       
010000     02  WS-FN-REST                 PIC X(15).                    
010100     02  FILLER                     PIC X(05).                    
010200                                                                  
010300*-----------------------------------------------------------------
010400* DELIMITER-CANDIDATE TABLE - TIE-BREAK ORDER IS TABLE ORDER.     
010500*-----------------------------------------------------------------
010600 01  DELIM-CANDIDATE-LIST.                                        
010700     02  FILLER                     PIC X VALUE ";".              
010800     02  FILLER                     PIC X VALUE ",".              
010900     02  FILLER                     PIC X VALUE X"09".            
011000     02  FILLER                     PIC X VALUE "|".              
011100 01  DELIM-CANDIDATE-TABLE REDEFINES DELIM-CANDIDATE-LIST.        
011200     02  DELIM-CHAR OCCURS 4 TIMES   PIC X.                       
011300                                                                  
011400 01  DELIM-COUNT-TABLE.                                           
011500     02  DELIM-COUNT OCCURS 4 TIMES  PIC 9(5) COMP.               
011600                                                                  
011700* FIVE COUNTERS, ONE PER QUALITY CHECK RUN AT 1500 - SEPARATOR
011800* INCONSISTENCY, EMPTY FIELDS, HTML ENTITIES, SPECIAL CHARACTERS
011900* AND DUPLICATE ROWS. DUPLICATE-ROWS IS CARRIED FOR SYMMETRY
012000* WITH CLN00'S OWN ISSUE BREAKDOWN BUT IS NOT SCORED BY THIS
012100* STAGE.
012200 01  QUALITY-ISSUES.                                              
012300     02  QI-SEPARATOR-INCONS        PIC 9(7) COMP.                
012400     02  QI-EMPTY-FIELDS            PIC 9(7) COMP.                
012500     02  QI-HTML-ENTITIES           PIC 9(7) COMP.                
012600     02  QI-SPECIAL-CHARS           PIC 9(7) COMP.                
012700     02  QI-DUPLICATE-ROWS          PIC 9(7) COMP.                
012800     02  FILLER                     PIC X(06).                    
012900                                                                  
013000*-----------------------------------------------------------------
013100* BREAKDOWN-LINE DISPLAY TAKES THE FOUR SCANNED COUNTERS AS A     
013200* TABLE SO 1700 CAN LOOP THE PRINT INSTEAD OF FOUR DISPLAYS.      
013300*-----------------------------------------------------------------
013400 01  QI-COUNT-TABLE REDEFINES QUALITY-ISSUES.                     
013500     02  QI-COUNT OCCURS 5 TIMES     PIC 9(7) COMP.               
013600                                                                  
013700*-----------------------------------------------------------------
013800* FIELD-SPLIT WORK AREA - SHARED BY EVERY STAGE IN THIS SUITE.    
013900*-----------------------------------------------------------------
014000 01  PARSED-REC.                                                  
014100     02  FIELD-COUNT                PIC 9(3) COMP.                
014200     02  PARSED-FIELD OCCURS 20 TIMES.                            
014300         03  FIELD-TEXT             PIC X(80).                    
014400         03  FIELD-LEN              PIC 9(3) COMP.                
014500     02  FILLER                     PIC X(04).                    
014600                                                                  
014700* THE HEADER LINE SPLIT INTO ITS INDIVIDUAL COLUMN NAMES, USED
014800* ONLY TO COUNT HOW MANY COLUMNS THE DATASET CLAIMS TO HAVE.
014900 01  HEADER-REC.                                                  
015000     02  HDR-FIELD-COUNT            PIC 9(3) COMP.                
015100     02  HDR-FIELD OCCURS 20 TIMES.                               
015200         03  HDR-TEXT               PIC X(80).                    
015300         03  HDR-LEN                PIC 9(3) COMP.                
015400     02  FILLER                     PIC X(04).                    
015500                                                                  
015600* RUNNING TALLIES FOR THE QUOTE-CHARACTER DETECTION PASS AT 1200
015700* - RESET EVERY TIME THAT PASS STARTS, NEVER CARRIED BETWEEN
015800* FILES.
015900 01  QUOTE-SCAN-COUNTERS.                                         
016000     02  QS-DQUOTE-COUNT            PIC 9(7) COMP.                
016100     02  QS-SQUOTE-COUNT            PIC 9(7) COMP.                
016200     02  QS-CHARS-READ              PIC 9(7) COMP.                
016300     02  FILLER                     PIC X(04).                    
016400                                                                  
016500* SUBSCRIPTS AND LOOP COUNTERS SHARED ACROSS EVERY PARAGRAPH IN
016600* THIS PROGRAM - ONE COPY, REUSED PASS AFTER PASS, THE SAME WAY
016700* CONST01 KEPT A SINGLE SET OF WORKING SUBSCRIPTS FOR ITS TABLE.
016800 01  SCAN-CONTROL.                                                
016900     02  LINE-COUNT                 PIC 9(7) COMP.                
017000     02  DATA-ROW-COUNT             PIC 9(7) COMP.                
017100     02  REC-IX                     PIC 9(5) COMP.                
017200     02  COL-IX                     PIC 9(3) COMP.                
017300     02  CAND-IX                    PIC 9(2) COMP.                
017400     02  QI-IX                      PIC 9(1) COMP.                
017500     02  SCAN-LIMIT                 PIC 9(5) COMP VALUE 1000.     
017600     02  FLAG-SPECIAL-THIS-ROW      PIC X.                        
017700     02  WS-AMP-SEEN                PIC X.                        
017800     02  WS-SEMI-SEEN               PIC X.                        
017900     02  WS-NOT-ALLOWED             PIC X.                        
018000     02  WS-CH                      PIC X.                        
018100     02  FILLER                     PIC X(04).                    
018200                                                                  
018300* GREEK ACCENTED VOWELS, UPPER AND LOWER CASE, ADDED AT
018400* BULL-0071 SO DATASETS WITH GREEK NAMES OR ADDRESSES DO NOT
018500* TRIP THE SPECIAL-CHARACTER CHECK FOR PERFECTLY ORDINARY TEXT.
018600 01  ALLOWED-ACCENTED-LIST.                                       
018700     02  FILLER PIC X(14) VALUE "áéíóúñüÁÉÍÓÚÑÜ".   
018800 01  ALLOWED-ACCENTED-TABLE REDEFINES ALLOWED-ACCENTED-LIST.      
018900     02  ALLOWED-CH OCCURS 14 TIMES  PIC X.                       
019000                                                                  
019100 01  WS-HEADER-LINE                 PIC X(512).                   
019200                                                                  
019300 LINKAGE SECTION.                                                 
019400* THE WHOLE LINKAGE SECTION IS ONE GROUP PASSED BY THE CALLER AS
019500* A SINGLE BYTE BLOCK - THE INPUT FILE PATH GOING IN, THE
019600* DETECTED FORMAT AND STEP STATUS COMING BACK OUT IN THE SAME
019700* CALL.
019800 01  LINKAGES.                                                    
019900     02  FL-PATH.                                                 
020000         03  FL-DISK-PATH           PIC XX.                       
020100         03  FL-REST-PATH           PIC X(15).                    
020200     02  DETECTED-CFG.                                            
020300         03  CFG-DELIMITER          PIC X.                        
020400         03  CFG-QUOTECHAR          PIC X.                        
020500         03  CFG-COLUMNS            PIC 9(3) COMP.                
020600         03  CFG-ROWS               PIC 9(7) COMP.                
020700         03  CFG-TOTAL-ISSUES       PIC 9(7) COMP.                
020800         03  CFG-NEEDS-CLEANING     PIC X.                        
020900         03  CFG-STEP-STATUS        PIC X(5).                     
021000         03  FILLER                 PIC X(05).                    
021100                                                                  
021200 PROCEDURE DIVISION USING LINKAGES.                               
021300                                                                  
021400* TOP OF THE CONFIG-DETECT PASS. THE STEP STARTS OPTIMISTIC,
021500* STAMPING CFG-STEP-STATUS SUCC BEFORE A SINGLE BYTE OF THE RAW
021600* FILE HAS BEEN READ, THEN WORKS THROUGH DELIMITER, QUOTE-CHAR,
021700* COLUMN COUNT, ROW COUNT AND THE QUALITY SCAN IN THAT ORDER.
021800* EACH OF THOSE FIVE PASSES OVER THE FILE DEPENDS ON THE ONE
021900* BEFORE IT - THE QUALITY SCAN AT 1500 CANNOT SPLIT A ROW ON A
022000* DELIMITER THAT HASN'T BEEN DETECTED YET - SO THEY RUN IN A
022100* FIXED SEQUENCE RATHER THAN ANY ORDER THE CALLER MIGHT PREFER.
022200* PIPE00 AND BATCH00 READ CFG-NEEDS-CLEANING TO DECIDE WHETHER
022300* TO BOTHER RUNNING THE CLEANER STAGE AT ALL ON THIS DATASET.
022400* A NEW DATASET NEVER SKIPS STRAIGHT TO THE QUALITY SCAN - EVERY
022500* STAGE RUNS, EVEN ON A FILE THAT WILL TURN OUT CLEAN, BECAUSE
022600* THERE IS NO WAY TO KNOW THAT IN ADVANCE.
022700 0100-MAIN.                                                       
022800     MOVE "SUCC " TO CFG-STEP-STATUS.                             
022900     PERFORM 1000-OPEN-RAW-FILE THRU 1000-EXIT.                   
023000     IF WS-OPEN-FAILED                                            
023100         GO TO 0150-ABORT-EXIT                                    
023200     END-IF.                                                      
023300     PERFORM 1100-DETECT-DELIMITER THRU 1100-EXIT.                
023400     PERFORM 1200-DETECT-QUOTECHAR THRU 1200-EXIT.                
023500     PERFORM 1300-COUNT-HEADER-COLUMNS THRU 1300-EXIT.            
023600     PERFORM 1400-COUNT-LINES THRU 1400-EXIT.                     
023700     PERFORM 1500-QUALITY-SCAN THRU 1500-EXIT.                    
023800     PERFORM 1600-SET-NEEDS-CLEANING THRU 1600-EXIT.              
023900     PERFORM 1700-DISPLAY-DETECTED-CFG THRU 1700-EXIT.            
024000     PERFORM 9000-CLOSE-RAW-FILE THRU 9000-EXIT.                  
024100     GOBACK.                                                      
024200                                                                  
024300* BULL-0181 - RAW FILE NEVER OPENED; NOTHING TO CLOSE, NOTHING TO 
024400* SCAN. CFG-STEP-STATUS IS ALREADY ERROR FROM 1000-OPEN-RAW-FILE. 
024500* THE ONLY WAY IN HERE IS A FAILED OPEN AT 1000 - NO FILE, NO
024600* SCAN. THE CALLING PROGRAM ALREADY HAS ERROR IN CFG-STEP-STATUS
024700 0150-ABORT-EXIT.                                                 
024800     GOBACK.                                                      
024900                                                                  
025000* THE RAW DATASET NAME ARRIVES FROM THE CALLER AS TWO LINKAGE
025100* PIECES, A TWO-CHARACTER DISK SPEC AND THE REST OF THE PATH,
025200* EXACTLY THE WAY EVERY STAGE IN THIS SUITE TAKES ITS INPUT
025300* FILE.
025400* STATUS 05 (OPTIONAL FILE NOT PRESENT BUT NO OTHER PROBLEM) IS
025500* TREATED AS A CLEAN OPEN, NOT A FAILURE - AN EMPTY OR MISSING
025600* RAW FILE SIMPLY SCANS AS ZERO ROWS FURTHER DOWN THE PASS.
025700* ANYTHING ELSE MEANS THE DATASET CANNOT BE READ AT ALL, SO THE
025800* STAGE STOPS HERE RATHER THAN REPORTING A MISLEADING NEEDS-
025900* CLEANING=N THAT WOULD LOOK LIKE A CLEAN FILE DOWNSTREAM.
026000 1000-OPEN-RAW-FILE.                                              
026100* THE CALLER SPLITS THE PATH IN TWO SO THE DISK SPEC CAN BE
026200* SWAPPED WITHOUT RETYPING THE REST OF THE DATASET NAME.
026300     MOVE FL-DISK-PATH TO WS-FN-DISK.                             
026400     MOVE FL-REST-PATH TO WS-FN-REST.                             
026500     OPEN INPUT RAW-FILE.                                         
026600* 00 IS A CLEAN OPEN, 05 IS THE OPTIONAL-FILE-NOT-FOUND CASE -
026700* BOTH ARE FINE HERE. ANYTHING ELSE IS A REAL OPEN FAILURE.
026800     IF RAW-STAT NOT = "00" AND RAW-STAT NOT = "05"               
026900         DISPLAY "CFG00: CANNOT OPEN " WS-FILE-NAME               
027000                 ", STATUS " RAW-STAT                             
027100         MOVE "Y" TO WS-OPEN-FAILED-SW                            
027200         MOVE "ERROR" TO CFG-STEP-STATUS                          
027300         MOVE "N" TO CFG-NEEDS-CLEANING                           
027400         GO TO 1000-EXIT                                          
027500     END-IF.                                                      
027600 1000-EXIT.                                                       
027700     EXIT.                                                        
027800                                                                  
027900*-----------------------------------------------------------------
028000* 1100 - READ THE FIRST LINE, COUNT EACH CANDIDATE DELIMITER IN   
028100* IT, PICK THE HIGHEST COUNT (TIES BROKEN BY TABLE ORDER).        
028200*-----------------------------------------------------------------
028300* TRIES EACH CANDIDATE DELIMITER (SEMICOLON, COMMA, TAB, PIPE)
028400* AGAINST THE HEADER LINE AND KEEPS WHICHEVER ONE SHOWS UP MOST
028500* OFTEN. AN EMPTY FILE HAS NO HEADER TO COUNT, SO IT IS TAGGED
028600* NEEDS-CLEANING=N AND THE WINNER STAYS AT WHATEVER IT WAS LAST.
028700* ONCE THE WINNER IS PICKED THE HEADER LINE ITSELF STAYS IN WS-
028800* HEADER-LINE FOR 1300 TO RE-SPLIT A FEW PARAGRAPHS LATER, SO
028900* THE FILE IS NOT REWOUND JUST TO READ THAT SAME LINE AGAIN.
029000 1100-DETECT-DELIMITER.                                           
029100* WINNER DEFAULTS TO SUBSCRIPT ZERO, WHICH WOULD BE AN
029200* INVALID TABLE REFERENCE - AN EMPTY FILE MUST SHORT-CIRCUIT
029300* OUT AT THE READ BELOW BEFORE THAT SUBSCRIPT IS EVER USED.
029400     MOVE 0 TO DELIM-MAX-COUNT DELIM-WINNER-IX.                   
029500     PERFORM 1105-ZERO-DELIM-COUNTS THRU 1105-EXIT                
029600         VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > 4.           
029700     READ RAW-FILE                                                
029800         AT END                                                   
029900             MOVE "N" TO CFG-NEEDS-CLEANING                       
030000             GO TO 1100-EXIT                                      
030100     END-READ.                                                    
030200     MOVE RAW-REC TO WS-HEADER-LINE.                              
030300     PERFORM 1110-COUNT-CANDIDATES-IN-LINE THRU 1110-EXIT         
030400         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 512.           
030500     PERFORM 1120-PICK-DELIM-WINNER THRU 1120-EXIT                
030600         VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > 4.           
030700* WHATEVER SUBSCRIPT SURVIVED THE TABLE WALK AT 1120 IS THE
030800* DELIMITER THIS WHOLE DATASET WILL BE PARSED WITH FROM HERE ON.
030900     MOVE DELIM-CHAR(DELIM-WINNER-IX) TO CFG-DELIMITER.           
031000 1100-EXIT.                                                       
031100     EXIT.                                                        
031200                                                                  
031300* RESETS THE FOUR-DELIMITER TALLY BEFORE THE HEADER LINE IS
031400* RESCANNED.
031500 1105-ZERO-DELIM-COUNTS.                                          
031600     MOVE 0 TO DELIM-COUNT(CAND-IX).                              
031700 1105-EXIT.                                                       
031800     EXIT.                                                        
031900                                                                  
032000* WALKS ONE COLUMN OF THE HEADER AND BUMPS THE COUNT FOR
032100* WHICHEVER CANDIDATE DELIMITER MATCHES THAT CHARACTER.
032200 1110-COUNT-CANDIDATES-IN-LINE.                                   
032300     MOVE WS-HEADER-LINE(COL-IX:1) TO WS-CH.                      
032400     PERFORM 1111-BUMP-IF-MATCH THRU 1111-EXIT                    
032500         VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > 4.           
032600 1110-EXIT.                                                       
032700     EXIT.                                                        
032800                                                                  
032900* ONE CANDIDATE, ONE COMPARE.
033000 1111-BUMP-IF-MATCH.                                              
033100     IF WS-CH = DELIM-CHAR(CAND-IX)                               
033200         ADD 1 TO DELIM-COUNT(CAND-IX)                            
033300     END-IF.                                                      
033400 1111-EXIT.                                                       
033500     EXIT.                                                        
033600                                                                  
033700* STRICT GREATER-THAN MEANS AN EARLIER CANDIDATE IN TABLE ORDER
033800* KEEPS THE WIN ON A TIE - SEMICOLON BEATS COMMA, COMMA BEATS
033900* TAB, TAB BEATS PIPE, WHEN TWO CANDIDATES SCORE THE SAME.
034000 1120-PICK-DELIM-WINNER.                                          
034100     IF DELIM-COUNT(CAND-IX) > DELIM-MAX-COUNT                    
034200         MOVE DELIM-COUNT(CAND-IX) TO DELIM-MAX-COUNT             
034300         MOVE CAND-IX TO DELIM-WINNER-IX                          
034400     END-IF.                                                      
034500 1120-EXIT.                                                       
034600     EXIT.                                                        
034700                                                                  
034800*-----------------------------------------------------------------
034900* 1200 - OVER THE FIRST 10000 CHARACTERS, COUNT " AND ', QUOTE    
035000* CHAR IS " UNLESS ' STRICTLY OUTNUMBERS IT.                      
035100*-----------------------------------------------------------------
035200* RE-READS FROM THE TOP OF THE FILE AND COUNTS DOUBLE AND SINGLE
035300* QUOTES OVER AT MOST THE FIRST 10000 CHARACTERS - FAR ENOUGH IN
035400* TO SEE THE SHOP'S USUAL QUOTING HABIT WITHOUT SCANNING A HUGE
035500* DATASET END TO END JUST TO PICK ONE CHARACTER.
035600* THE 10000-CHARACTER CEILING WAS PICKED BACK IN BULL-0033 AS
035700* ENOUGH ROWS TO SEE A CONSISTENT QUOTING HABIT ON ANY DATASET
035800* THIS SHOP HANDLES, WITHOUT COSTING A FULL FILE PASS.
035900 1200-DETECT-QUOTECHAR.                                           
036000     MOVE 0 TO QS-DQUOTE-COUNT QS-SQUOTE-COUNT QS-CHARS-READ.     
036100     MOVE WS-HEADER-LINE TO RAW-REC.                              
036200     PERFORM 1210-SCAN-LINE-FOR-QUOTES THRU 1210-EXIT.            
036300* STOPS EITHER AT END OF FILE OR ONCE THE CHARACTER BUDGET IS
036400* SPENT, WHICHEVER COMES FIRST.
036500 1200-QUOTE-LOOP.                                                 
036600     IF QS-CHARS-READ > 10000                                     
036700         GO TO 1200-PICK-QUOTE                                    
036800     END-IF.                                                      
036900     READ RAW-FILE                                                
037000         AT END GO TO 1200-PICK-QUOTE                             
037100     END-READ.                                                    
037200     PERFORM 1210-SCAN-LINE-FOR-QUOTES THRU 1210-EXIT.            
037300     GO TO 1200-QUOTE-LOOP.                                       
037400* DOUBLE QUOTE WINS UNLESS SINGLE QUOTES STRICTLY OUTNUMBER IT -
037500* ON A TIE THE SHOP'S DEFAULT OF DOUBLE QUOTE STANDS.
037600 1200-PICK-QUOTE.                                                 
037700     IF QS-DQUOTE-COUNT > QS-SQUOTE-COUNT                         
037800         MOVE '"' TO CFG-QUOTECHAR                                
037900     ELSE                                                         
038000         MOVE "'" TO CFG-QUOTECHAR                                
038100     END-IF.                                                      
038200 1200-EXIT.                                                       
038300     EXIT.                                                        
038400                                                                  
038500* ONE LINE, EVERY COLUMN, TALLYING BOTH QUOTE CHARACTERS AND THE
038600* RUNNING CHARACTER BUDGET AT THE SAME TIME.
038700 1210-SCAN-LINE-FOR-QUOTES.                                       
038800     PERFORM 1211-COUNT-ONE-CHAR THRU 1211-EXIT                   
038900         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 512.           
039000 1210-EXIT.                                                       
039100     EXIT.                                                        
039200                                                                  
039300* ONE COLUMN POSITION CHECKED AGAINST BOTH QUOTE CHARACTERS.
039400 1211-COUNT-ONE-CHAR.                                             
039500     ADD 1 TO QS-CHARS-READ.                                      
039600     MOVE RAW-REC(COL-IX:1) TO WS-CH.                             
039700     IF WS-CH = '"'                                               
039800         ADD 1 TO QS-DQUOTE-COUNT                                 
039900     END-IF.                                                      
040000     IF WS-CH = "'"                                               
040100         ADD 1 TO QS-SQUOTE-COUNT                                 
040200     END-IF.                                                      
040300 1211-EXIT.                                                       
040400     EXIT.                                                        
040500                                                                  
040600*-----------------------------------------------------------------
040700* 1300 - THE HEADER LINE WAS ALREADY CAPTURED AT 1100; HERE WE    
040800* RE-PARSE IT WITH THE DETECTED DELIMITER TO GET THE COLUMN       
040900* COUNT.                                                          
041000*-----------------------------------------------------------------
041100* THE HEADER LINE WAS ALREADY CAPTURED BY 1100 BEFORE THE
041200* DELIMITER WAS EVEN KNOWN; NOW THAT CFG-DELIMITER IS SET, IT IS
041300* SPLIT FOR REAL TO COUNT HOW MANY COLUMNS THE DATASET CLAIMS.
041400 1300-COUNT-HEADER-COLUMNS.                                       
041500     MOVE 0 TO HDR-FIELD-COUNT.                                   
041600     PERFORM 1310-SPLIT-HEADER THRU 1310-EXIT.                    
041700     MOVE HDR-FIELD-COUNT TO CFG-COLUMNS.                         
041800 1300-EXIT.                                                       
041900     EXIT.                                                        
042000                                                                  
042100* UNSTRING CANNOT COUNT PAST THE NUMBER OF INTO-TARGETS IT IS
042200* GIVEN, SO 20 COLUMNS IS THE PRACTICAL CEILING FOR ANY DATASET
042300* THIS SUITE CAN ANALYZE - WIDER FILES WILL UNDER-COUNT HERE.
042400 1310-SPLIT-HEADER.                                               
042500* SPLITS WS-HEADER-LINE ON THE DELIMITER DETECTED AT 1100.        
042600     UNSTRING WS-HEADER-LINE DELIMITED BY CFG-DELIMITER           
042700         INTO HDR-TEXT(1) HDR-TEXT(2) HDR-TEXT(3) HDR-TEXT(4)     
042800              HDR-TEXT(5) HDR-TEXT(6) HDR-TEXT(7) HDR-TEXT(8)     
042900              HDR-TEXT(9) HDR-TEXT(10) HDR-TEXT(11) HDR-TEXT(12)  
043000              HDR-TEXT(13) HDR-TEXT(14) HDR-TEXT(15) HDR-TEXT(16) 
043100              HDR-TEXT(17) HDR-TEXT(18) HDR-TEXT(19) HDR-TEXT(20) 
043200         TALLYING IN HDR-FIELD-COUNT.                             
043300 1310-EXIT.                                                       
043400     EXIT.                                                        
043500                                                                  
043600*-----------------------------------------------------------------
043700* 1400 - COUNT PHYSICAL LINES; DATA-ROW-COUNT = LINES - 1.        
043800*-----------------------------------------------------------------
043900* REOPENS THE RAW FILE FROM THE TOP AND COUNTS EVERY PHYSICAL
044000* LINE IN IT; THE HEADER LINE IS THEN SUBTRACTED SO CFG-ROWS
044100* REFLECTS DATA ROWS ONLY, NOT THE COLUMN-NAME LINE ABOVE THEM.
044200 1400-COUNT-LINES.                                                
044300     MOVE 0 TO LINE-COUNT.                                        
044400     CLOSE RAW-FILE.                                              
044500     OPEN INPUT RAW-FILE.                                         
044600* PLAIN READ-UNTIL-END; NOTHING IS PARSED HERE, ONLY COUNTED.
044700 1400-COUNT-LOOP.                                                 
044800     READ RAW-FILE                                                
044900         AT END GO TO 1400-DONE                                   
045000     END-READ.                                                    
045100     ADD 1 TO LINE-COUNT.                                         
045200     GO TO 1400-COUNT-LOOP.                                       
045300* GUARDS AGAINST SUBTRACTING 1 FROM A ZERO COUNT ON A FILE WITH
045400* NO LINES AT ALL, WHICH WOULD OTHERWISE ROLL THE COUNTER
045500* NEGATIVE.
045600 1400-DONE.                                                       
045700     IF LINE-COUNT > 0                                            
045800         SUBTRACT 1 FROM LINE-COUNT GIVING DATA-ROW-COUNT         
045900     ELSE                                                         
046000         MOVE 0 TO DATA-ROW-COUNT                                 
046100     END-IF.                                                      
046200     MOVE DATA-ROW-COUNT TO CFG-ROWS.                             
046300 1400-EXIT.                                                       
046400     EXIT.                                                        
046500                                                                  
046600*-----------------------------------------------------------------
046700* 1500 - QUALITY SCAN OVER AT MOST THE FIRST 1000 DATA RECORDS.   
046800*-----------------------------------------------------------------
046900* RUNS THE FIVE QUALITY CHECKS (SEPARATOR CONSISTENCY, EMPTY
047000* FIELDS, HTML ENTITIES, SPECIAL CHARACTERS) OVER AT MOST SCAN-
047100* LIMIT DATA RECORDS, NOT THE WHOLE FILE - A LARGE DATASET IS
047200* SAMPLED FOR QUALITY, NOT SCANNED ROW BY ROW INTO THE MILLIONS.
047300* THE FILE IS REOPENED FROM THE TOP SO THE HEADER LINE IS READ
047400* AND DISCARDED AGAIN BEFORE THE FIRST DATA ROW REACHES THE
047500* SCAN.
047600* SCAN-LIMIT DEFAULTS TO 1000 RECORDS PER BULL-0088 - A SAMPLE
047700* THAT SIZE CATCHES A SYSTEMIC FORMAT PROBLEM RELIABLY WITHOUT
047800* MAKING CONFIG-DETECT THE SLOWEST STAGE IN THE PIPELINE.
047900 1500-QUALITY-SCAN.                                               
048000     MOVE 0 TO QI-SEPARATOR-INCONS QI-EMPTY-FIELDS                
048100               QI-HTML-ENTITIES QI-SPECIAL-CHARS                  
048200               QI-DUPLICATE-ROWS.                                 
048300     MOVE 0 TO REC-IX.                                            
048400     CLOSE RAW-FILE.                                              
048500     OPEN INPUT RAW-FILE.                                         
048600     READ RAW-FILE                                                
048700         AT END GO TO 1500-EXIT                                   
048800     END-READ.                                                    
048900* EXITS EITHER ON END OF FILE OR ONCE REC-IX REACHES THE SAMPLE
049000* CEILING, SO A DATASET WITH MORE THAN SCAN-LIMIT ROWS STILL
049100* FINISHES THIS PASS IN BOUNDED TIME.
049200 1500-SCAN-LOOP.                                                  
049300     IF REC-IX NOT < SCAN-LIMIT                                   
049400         GO TO 1500-EXIT                                          
049500     END-IF.                                                      
049600     READ RAW-FILE                                                
049700         AT END GO TO 1500-EXIT                                   
049800     END-READ.                                                    
049900     ADD 1 TO REC-IX.                                             
050000     PERFORM 1510-SPLIT-DATA-LINE THRU 1510-EXIT.                 
050100     PERFORM 1520-CHECK-SEPARATOR THRU 1520-EXIT.                 
050200     PERFORM 1530-CHECK-EMPTY-FIELDS THRU 1530-EXIT.              
050300     PERFORM 1540-CHECK-HTML-ENTITIES THRU 1540-EXIT.             
050400     PERFORM 1550-CHECK-SPECIAL-CHARS THRU 1550-EXIT.             
050500     GO TO 1500-SCAN-LOOP.                                        
050600 1500-EXIT.                                                       
050700     EXIT.                                                        
050800                                                                  
050900* SAME 20-COLUMN UNSTRING CEILING AS THE HEADER SPLIT AT 1310,
051000* APPLIED TO ONE DATA ROW AT A TIME.
051100 1510-SPLIT-DATA-LINE.                                            
051200     MOVE 0 TO FIELD-COUNT.                                       
051300     UNSTRING RAW-REC DELIMITED BY CFG-DELIMITER                  
051400         INTO FIELD-TEXT(1) FIELD-TEXT(2) FIELD-TEXT(3)           
051500              FIELD-TEXT(4) FIELD-TEXT(5) FIELD-TEXT(6)           
051600              FIELD-TEXT(7) FIELD-TEXT(8) FIELD-TEXT(9)           
051700              FIELD-TEXT(10) FIELD-TEXT(11) FIELD-TEXT(12)        
051800              FIELD-TEXT(13) FIELD-TEXT(14) FIELD-TEXT(15)        
051900              FIELD-TEXT(16) FIELD-TEXT(17) FIELD-TEXT(18)        
052000              FIELD-TEXT(19) FIELD-TEXT(20)                       
052100         TALLYING IN FIELD-COUNT.                                 
052200 1510-EXIT.                                                       
052300     EXIT.                                                        
052400                                                                  
052500* A ROW THAT SPLITS INTO A DIFFERENT NUMBER OF FIELDS THAN THE
052600* HEADER DID IS A SIGN THE DELIMITER APPEARS INSIDE AN UNQUOTED
052700* VALUE SOMEWHERE ON THAT ROW.
052800 1520-CHECK-SEPARATOR.                                            
052900* A MISMATCHED FIELD COUNT ON A DATA ROW VS THE HEADER IS
053000* THE CLASSIC SIGN OF AN UNQUOTED DELIMITER INSIDE A VALUE.
053100     IF FIELD-COUNT NOT = HDR-FIELD-COUNT                         
053200         ADD 1 TO QI-SEPARATOR-INCONS                             
053300     END-IF.                                                      
053400 1520-EXIT.                                                       
053500     EXIT.                                                        
053600                                                                  
053700* LOOPS EVERY FIELD THE ROW ACTUALLY SPLIT INTO, NOT A FIXED 20
053800* - A SHORT ROW IS NOT PENALIZED FOR COLUMNS IT NEVER HAD.
053900 1530-CHECK-EMPTY-FIELDS.                                         
054000     PERFORM 1531-CHECK-ONE-FIELD THRU 1531-EXIT                  
054100         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > FIELD-COUNT.   
054200 1530-EXIT.                                                       
054300     EXIT.                                                        
054400                                                                  
054500* ALL SPACES COUNTS AS EMPTY FOR THIS CHECK.
054600 1531-CHECK-ONE-FIELD.                                            
054700     IF FIELD-TEXT(COL-IX) = SPACES                               
054800         ADD 1 TO QI-EMPTY-FIELDS                                 
054900     END-IF.                                                      
055000 1531-EXIT.                                                       
055100     EXIT.                                                        
055200                                                                  
055300* A ROW ONLY COUNTS AS CARRYING AN HTML ENTITY WHEN BOTH AN
055400* AMPERSAND AND A SEMICOLON SHOW UP SOMEWHERE ON IT - EITHER ONE
055500* ALONE IS TOO COMMON IN ORDINARY TEXT TO BE A RELIABLE SIGNAL.
055600 1540-CHECK-HTML-ENTITIES.                                        
055700     MOVE "N" TO WS-AMP-SEEN WS-SEMI-SEEN.                        
055800     PERFORM 1541-SCAN-ROW-FOR-AMP-SEMI THRU 1541-EXIT            
055900         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 512.           
056000* BOTH MARKERS MUST APPEAR ON THE SAME ROW FOR IT TO COUNT -
056100* SEE THE 1540 HEADER COMMENT FOR WHY NEITHER ALONE IS ENOUGH.
056200     IF WS-AMP-SEEN = "Y" AND WS-SEMI-SEEN = "Y"                  
056300         ADD 1 TO QI-HTML-ENTITIES                                
056400     END-IF.                                                      
056500 1540-EXIT.                                                       
056600     EXIT.                                                        
056700                                                                  
056800* ONE COLUMN POSITION, CHECKED FOR EITHER MARKER CHARACTER.
056900 1541-SCAN-ROW-FOR-AMP-SEMI.                                      
057000     MOVE RAW-REC(COL-IX:1) TO WS-CH.                             
057100     IF WS-CH = "&"                                               
057200         MOVE "Y" TO WS-AMP-SEEN                                  
057300     END-IF.                                                      
057400     IF WS-CH = ";"                                               
057500         MOVE "Y" TO WS-SEMI-SEEN                                 
057600     END-IF.                                                      
057700 1541-EXIT.                                                       
057800     EXIT.                                                        
057900                                                                  
058000* STOPS THE MOMENT ONE DISALLOWED CHARACTER IS FOUND ON THE ROW
058100* - A ROW EITHER HAS A SPECIAL-CHARACTER PROBLEM OR IT DOESN'T,
058200* SO THERE IS NO NEED TO KEEP SCANNING PAST THE FIRST OFFENDER.
058300 1550-CHECK-SPECIAL-CHARS.                                        
058400     MOVE "N" TO FLAG-SPECIAL-THIS-ROW.                           
058500     PERFORM 1551-CHECK-ONE-CHAR THRU 1551-EXIT                   
058600         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 512            
058700             OR FLAG-SPECIAL-THIS-ROW = "Y".                      
058800     IF FLAG-SPECIAL-THIS-ROW = "Y"                               
058900         ADD 1 TO QI-SPECIAL-CHARS                                
059000     END-IF.                                                      
059100 1550-EXIT.                                                       
059200     EXIT.                                                        
059300                                                                  
059400* A CHARACTER IS "SPECIAL" WHEN IT FALLS OUTSIDE PRINTABLE ASCII  
059500* AND IS NOT ONE OF THE ALLOWED ACCENTED LETTERS.                 
059600* PRINTABLE-CLASS (DEFINED IN SPECIAL-NAMES) COVERS PLAIN ASCII;
059700* ANYTHING OUTSIDE IT IS GIVEN ONE MORE CHANCE AGAINST THE
059800* ALLOWED-ACCENTED TABLE BEFORE BEING CALLED A SPECIAL
059900* CHARACTER.
060000 1551-CHECK-ONE-CHAR.                                             
060100     MOVE RAW-REC(COL-IX:1) TO WS-CH.                             
060200     IF WS-CH IS NOT PRINTABLE-CLASS                              
060300         MOVE "Y" TO WS-NOT-ALLOWED                               
060400         PERFORM 1552-CHECK-ALLOWED-ACCENTED THRU 1552-EXIT       
060500             VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > 14       
060600                 OR WS-NOT-ALLOWED = "N"                          
060700         IF WS-NOT-ALLOWED = "Y"                                  
060800             MOVE "Y" TO FLAG-SPECIAL-THIS-ROW                    
060900         END-IF                                                   
061000     END-IF.                                                      
061100 1551-EXIT.                                                       
061200     EXIT.                                                        
061300                                                                  
061400* ONE CANDIDATE ACCENTED LETTER, ONE COMPARE.
061500 1552-CHECK-ALLOWED-ACCENTED.                                     
061600     IF WS-CH = ALLOWED-CH(CAND-IX)                               
061700         MOVE "N" TO WS-NOT-ALLOWED                               
061800     END-IF.                                                      
061900 1552-EXIT.                                                       
062000     EXIT.                                                        
062100                                                                  
062200*-----------------------------------------------------------------
062300* 1600 - NEEDS-CLEANING = Y IF THE ISSUE TOTAL > 0.               
062400*-----------------------------------------------------------------
062500* SEPARATOR, EMPTY-FIELD, HTML-ENTITY AND SPECIAL-CHARACTER
062600* COUNTS ARE SUMMED INTO CFG-TOTAL-ISSUES; ANY ISSUE AT ALL
062700* TURNS NEEDS-CLEANING ON, REGARDLESS OF WHICH CHECK FOUND IT.
062800* A DATASET WITH ZERO ISSUES STILL GETS CLEANED WHEN THE
062900* OPERATOR SETS UPSI SWITCH 0 ON, WHICH IS HOW AN OPERATOR
063000* FORCES A RE-RUN OF THE CLEANER AFTER CHANGING ITS RULES.
063100 1600-SET-NEEDS-CLEANING.                                         
063200* DUPLICATE-ROWS IS DELIBERATELY LEFT OUT OF THIS TOTAL - SEE
063300* THE QUALITY-ISSUES COMMENT ABOVE.
063400     COMPUTE CFG-TOTAL-ISSUES =                                   
063500         QI-SEPARATOR-INCONS + QI-EMPTY-FIELDS +                  
063600         QI-HTML-ENTITIES + QI-SPECIAL-CHARS.                     
063700     IF CFG-TOTAL-ISSUES > 0                                      
063800         MOVE "Y" TO CFG-NEEDS-CLEANING                           
063900     ELSE                                                         
064000         MOVE "N" TO CFG-NEEDS-CLEANING                           
064100     END-IF.                                                      
064200* BULL-0134 - OPERATOR CAN FORCE THE CLEANER TO RUN EVEN WHEN     
064300* NO ISSUES WERE FOUND, BY SETTING UPSI SWITCH 0 ON AT JCL/SUB.   
064400* UPSI-0 ON IS SET AT JCL/SUBMIT TIME, NOT BY ANYTHING IN
064500* THIS PROGRAM - IT IS THE OPERATOR OVERRIDING THE SCAN.
064600     IF FORCE-CLEAN-REQUESTED                                     
064700         MOVE "Y" TO CFG-NEEDS-CLEANING                           
064800     END-IF.                                                      
064900 1600-EXIT.                                                       
065000     EXIT.                                                        
065100                                                                  
065200* ONE SUMMARY LINE FOR THE OPERATOR'S RUN LOG, FOLLOWED BY A
065300* BREAKDOWN LINE PER ISSUE TYPE FROM 1710 SO A FAILED QUALITY
065400* SCAN CAN BE TRACED BACK TO WHICH CHECK ACTUALLY TRIPPED.
065500* THIS IS THE ONLY PLACE CFG00 PRINTS ANYTHING TO THE RUN LOG -
065600* THE CALLING PROGRAM DECIDES WHAT, IF ANYTHING, GOES ON ITS OWN
065700* STATUS LINE FROM CFG-STEP-STATUS.
065800 1700-DISPLAY-DETECTED-CFG.                                       
065900     DISPLAY "CFG00: DELIMITER=[" CFG-DELIMITER                   
066000             "] QUOTE=[" CFG-QUOTECHAR                            
066100             "] COLUMNS=" CFG-COLUMNS                             
066200             " ROWS=" CFG-ROWS                                    
066300             " ISSUES=" CFG-TOTAL-ISSUES                          
066400             " NEEDS-CLEANING=" CFG-NEEDS-CLEANING.               
066500     PERFORM 1710-DISPLAY-ONE-BREAKDOWN THRU 1710-EXIT            
066600         VARYING QI-IX FROM 1 BY 1 UNTIL QI-IX > 4.               
066700 1700-EXIT.                                                       
066800     EXIT.                                                        
066900                                                                  
067000* WALKS QI-COUNT-TABLE (THE REDEFINITION OF QUALITY-ISSUES) SO    
067100* THE BREAKDOWN PRINTS AS ONE LOOP INSTEAD OF FOUR DISPLAYS.      
067200* ONE LINE PER ENTRY IN QI-COUNT-TABLE.
067300 1710-DISPLAY-ONE-BREAKDOWN.                                      
067400     DISPLAY "CFG00:   ISSUE-CODE " QI-IX                         
067500             " COUNT=" QI-COUNT(QI-IX).                           
067600 1710-EXIT.                                                       
067700     EXIT.                                                        
067800                                                                  
067900* HOUSEKEEPING - THE RAW FILE WAS REOPENED SEVERAL TIMES OVER
068000* THE COURSE OF THIS PASS AND IS LEFT OPEN AFTER THE LAST READ.
068100 9000-CLOSE-RAW-FILE.                                             
068200     CLOSE RAW-FILE.                                              
068300 9000-EXIT.                                                       
068400     EXIT.                                                        
