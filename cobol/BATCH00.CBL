000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. BATCH00.                                             
000300 AUTHOR. N. ANTONIOU.                                             
000400 INSTALLATION. BULL SOFTWARE - THESSALONIKI.                      
000500 DATE-WRITTEN. 01-15-2001.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. BULL SOFTWARE INTERNAL USE ONLY.                       
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000*-----------------------------------------------------------------
001100* DATE       PROGRAMMER    REQUEST     DESCRIPTION                
001200* ---------- ------------- ----------- ------------------------   
001300* 2001-01-15 N.ANTONIOU    BULL-0301   ORIGINAL VERSION. REPLACES 
001400*                                      THE DCARS00 MENU WITH A    
001500*                                      FIXED FILE-LIST LOOP THAT  
001600*                                      RUNS ALL FIVE STAGES FOR   
001700*                                      EACH FILE IN TURN.         
001800* 2001-02-02 M.DIMOU       BULL-0304   PER-FILE VERDICT NOW USES  
001900*                                      THE SAME TEST AS PIPE00 -  
002000*                                      VAL-CONSISTENT = Y, OR     
002100*                                      NEEDS-CLEANING = N.        
002200* 2001-02-19 K.PAPAS       BULL-0307   FAILED FILE NAMES NOW ALSO 
002300*                                      LISTED ON THE SUMMARY      
002400*                                      REPORT, NOT JUST COUNTED.  
002500* 2001-05-21 A.KOSTAS       BULL-0309   EACH STAGE NOW RETURNS A  
002600*                                      STEP-STATUS; AN OPEN/READ  
002700*                                      FAILURE IN ANY STAGE FAILS 
002800*                                      THAT FILE AND SKIPS ITS    
002900*                                      REMAINING STAGES, INSTEAD
003000*                                      OF RUNNING ON AS IF THE
003100*                                      STAGE HAD SUCCEEDED.
003200* 2001-05-29 A.KOSTAS       BULL-0310   CHANGE-COMPARE TAKEN OUT
003300*                                      OF THE FAIL TEST - A BAD
003400*                                      COMPARE NO LONGER FAILS
003500*                                      THE FILE, ONLY CFG00/
003600*                                      ANL00/CLN00/VAL00 DO.
003700*-----------------------------------------------------------------
003800* PURPOSE - BATCH-DRIVER FOR THE DATASET CLEANING BATCH.          
003900*   RUNS THE FIXED-LIST OF RAW DATASET NAMES BELOW THROUGH        
004000*   CONFIG-DETECT, ANALYZER, CLEANER, VALIDATOR AND CHANGE-       
004100*   COMPARE, ONE FILE AT A TIME, THE SAME WAY DCARS00 USED TO     
004200*   WALK ITS TABLE OF MENU ITEMS. NO SHELL PATTERN OR OPERATOR    
004300*   ENTRY - THE FILE LIST IS FIXED IN THE JOB, AS ON ANY OTHER    
004400*   OVERNIGHT RUN IN THIS SHOP.                                   
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SOURCE-COMPUTER. IBM-AT.                                         
004900 OBJECT-COMPUTER. IBM-AT.                                         
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM                                           
005200     CLASS PRINTABLE-CLASS IS X"20" THRU X"7E".                   
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500     SELECT RPT-FILE ASSIGN TO RPTBAT                             
005600         ORGANIZATION IS LINE SEQUENTIAL                          
005700         FILE STATUS IS RPT-STAT.                                 
005800 DATA DIVISION.                                                   
005900 FILE SECTION.                                                    
006000 FD  RPT-FILE                                                     
006100     LABEL RECORDS ARE OMITTED.                                   
006200* THE PRINT LINE BUFFER FOR THE BATCH SUMMARY REPORT - FILLED
006300* FROM WHICHEVER PRT-n GROUP BELOW MATCHES THE LINE BEING
006400* WRITTEN.
006500 01  RPT-REC                       PIC X(80).                     
006600                                                                  
006700 WORKING-STORAGE SECTION.                                         
006800 77  TBL-IX                        PIC 9(4) COMP.                 
006900 77  WS-FILE-COUNT                 PIC 9(4) COMP VALUE 3.         
007000 77  WS-SUCCESS-COUNT              PIC 9(4) COMP VALUE 0.         
007100 77  WS-FAILED-COUNT               PIC 9(4) COMP VALUE 0.         
007200 77  RPT-STAT                      PIC XX.                        
007300 77  WS-CLEANED-PRODUCED-SW        PIC X.                         
007400     88  WS-CLEANED-PRODUCED         VALUE "Y".                   
007500 77  WS-FILE-FAILED-SW              PIC X.                        
007600     88  WS-FILE-FAILED              VALUE "Y".                   
007700                                                                  
007800*-----------------------------------------------------------------
007900* LINKAGES.PATHS - SAME DYNAMIC-CALL AREA AS PIPE00/THE OLD       
008000* MENU. PROG IS SET JUST BEFORE EACH CALL PR-PATH USING LINKAGES. 
008100*-----------------------------------------------------------------
008200* BATCH00 IS A STAND-ALONE DRIVER, NOT A CALLED SUBPROGRAM, SO
008300* THIS GROUP IS NOT ITS OWN LINKAGE SECTION - IT HOLDS THE ONE
008400* RAW AND CLEANED WORK-FILE PATH IN USE FOR WHICHEVER FILE TBL-
008500* IX CURRENTLY POINTS AT.
008600 01  LINKAGES.                                                    
008700     02  PATHS.                                                   
008800         03  PR-PATH.                                             
008900             04  DISK-PATH          PIC XX  VALUE "C:".           
009000             04  REST-PATH          PIC X(15)                     
009100                                     VALUE "\RMCOBOL\PRG\".       
009200             04  PROG               PIC X(12).                    
009300                                                                  
009400* THE CURRENT FILE'S DISK AND NAME PORTIONS, SPLIT THE SAME WAY
009500* PIPE00 SPLITS ITS OWN OPERATOR-ENTERED PATH.
009600 01  WS-FL-PATH.                                                  
009700     02  WS-FL-DISK                 PIC XX  VALUE "C:".           
009800     02  WS-FL-REST                 PIC X(15).                    
009900                                                                  
010000* THE WORK-FILE NAME CLN00 WRITES ITS CLEANED OUTPUT TO - SAME
010100* FIXED NAMING CONVENTION AS PIPE00 USES, BULL-0297.
010200 01  WS-CLN-PATH.                                                 
010300     02  WS-CLN-DISK                PIC XX  VALUE "C:".           
010400     02  WS-CLN-REST                PIC X(15)                     
010500                                     VALUE "\DATA\CLEAN.CSV".     
010600 01  WS-CLN-PATH-FLAT REDEFINES WS-CLN-PATH PIC X(17).            
010700                                                                  
010800* CONFIG-DETECT'S FINDINGS FOR THE CURRENT FILE, HELD HERE FOR
010900* THE REST OF THIS FILE'S PASS THROUGH THE CHAIN - RESET EVERY
011000* TIME 0210 RUNS AGAIN FOR THE NEXT FILE IN THE TABLE.
011100 01  WS-CFG-RESULT.                                               
011200     02  WS-CFG-DELIM               PIC X.                        
011300     02  WS-CFG-QUOTE               PIC X.                        
011400     02  WS-CFG-COLUMNS             PIC 9(3) COMP.                
011500     02  WS-CFG-ROWS                PIC 9(7) COMP.                
011600     02  WS-CFG-ISSUES              PIC 9(7) COMP.                
011700     02  WS-CFG-NEEDS               PIC X.                        
011800     02  FILLER                     PIC X(10).                    
011900                                                                  
012000 77  WS-ANL-TOT-PROBS               PIC 9(7) COMP.                
012100 77  WS-CLN-SUCC-RATE               PIC 9(3)V99.                  
012200 77  WS-VAL-CONSISTENT              PIC X.                        
012300 77  WS-CHG-CHANGED-ROWS            PIC 9(7) COMP.                
012400                                                                  
012500*-----------------------------------------------------------------
012600* FILE-NAMES - THE RAW DATASETS FOR THIS RUN, FIXED IN THE JOB THE
012700* SAME WAY DCARS00 ONCE KEPT ITS MENU ITEMS IN MENU-OPTIONS. ANY  
012800* SLOT BEYOND WS-FILE-COUNT IS LEFT BLANK AND IS NEVER PROCESSED. 
012900*-----------------------------------------------------------------
013000* THE LIST OF FILES THIS BATCH RUN PROCESSES - LOADED BEFORE
013100* 0050-MAIN-LINE STARTS ITS VARYING PERFORM, ONE ENTRY PER FILE.
013200 01  FILE-NAMES.                                                  
013300     02  FILLER PIC X(15) VALUE "\DATA\JAN.CSV  ".                
013400     02  FILLER PIC X(15) VALUE "\DATA\FEB.CSV  ".                
013500     02  FILLER PIC X(15) VALUE "\DATA\MAR.CSV  ".                
013600     02  FILLER PIC X(15) VALUE SPACES.                           
013700     02  FILLER PIC X(15) VALUE SPACES.                           
013800     02  FILLER PIC X(15) VALUE SPACES.                           
013900     02  FILLER PIC X(15) VALUE SPACES.                           
014000     02  FILLER PIC X(15) VALUE SPACES.                           
014100     02  FILLER PIC X(15) VALUE SPACES.                           
014200     02  FILLER PIC X(15) VALUE SPACES.                           
014300 01  FILE-NAME-TABLE REDEFINES FILE-NAMES.                        
014400     02  FILE-NAME OCCURS 10 TIMES  PIC X(15).                    
014500                                                                  
014600* ONE VERDICT SLOT PER FILE IN FILE-NAMES, FILLED IN BY
014700* 0200-RECORD-VERDICT AND PRINTED BOTH ON THE PER-FILE LINE AND
014800* ON THE FAILED-FILE LIST AT THE BOTTOM OF THE REPORT.
014900 01  RESULT-STATUS-GROUP.                                         
015000     02  FILLER PIC X(5) VALUE SPACES.                            
015100     02  FILLER PIC X(5) VALUE SPACES.                            
015200     02  FILLER PIC X(5) VALUE SPACES.                            
015300     02  FILLER PIC X(5) VALUE SPACES.                            
015400     02  FILLER PIC X(5) VALUE SPACES.                            
015500     02  FILLER PIC X(5) VALUE SPACES.                            
015600     02  FILLER PIC X(5) VALUE SPACES.                            
015700     02  FILLER PIC X(5) VALUE SPACES.                            
015800     02  FILLER PIC X(5) VALUE SPACES.                            
015900     02  FILLER PIC X(5) VALUE SPACES.                            
016000 01  RESULT-STATUS-TABLE REDEFINES RESULT-STATUS-GROUP.           
016100     02  RESULT-STATUS OCCURS 10 TIMES PIC X(5).                  
016200                                                                  
016300*-----------------------------------------------------------------
016400* CALL AREAS - ONE PER CALLED STAGE, LAID OUT BYTE FOR BYTE THE   
016500* SAME AS THAT STAGE'S OWN LINKAGES GROUP, THE SAME AS PIPE00     
016600* DUPLICATES THEM RATHER THAN SHARING A COPYBOOK.                 
016700*-----------------------------------------------------------------
016800* THE CALL-AREA SHAPE CFG00 EXPECTS - SAME GROUP LAYOUT PIPE00
016900* PASSES, SINCE BOTH DRIVERS CALL THE SAME FIVE SUBPROGRAMS.
017000 01  CFG-CALL-AREA.                                               
017100     02  CFG-CALL-FL-PATH.                                        
017200         03  CFG-CALL-FL-DISK       PIC XX.                       
017300         03  CFG-CALL-FL-REST       PIC X(15).                    
017400     02  CFG-CALL-CFG.                                            
017500         03  CFG-CALL-DELIM         PIC X.                        
017600         03  CFG-CALL-QUOTE         PIC X.                        
017700         03  CFG-CALL-COLUMNS       PIC 9(3) COMP.                
017800         03  CFG-CALL-ROWS          PIC 9(7) COMP.                
017900         03  CFG-CALL-ISSUES        PIC 9(7) COMP.                
018000         03  CFG-CALL-NEEDS         PIC X.                        
018100         03  CFG-CALL-STEP-STATUS   PIC X(5).                     
018200         03  FILLER                 PIC X(05).                    
018300                                                                  
018400* THE CALL-AREA SHAPE ANL00 EXPECTS - CARRIES CFG00'S FINDINGS
018500* IN PLUS ANALYZER'S OWN PROBLEM COUNT BACK OUT FOR THIS FILE.
018600 01  ANL-CALL-AREA.                                               
018700     02  ANL-CALL-FL-PATH.                                        
018800         03  ANL-CALL-FL-DISK       PIC XX.                       
018900         03  ANL-CALL-FL-REST       PIC X(15).                    
019000     02  ANL-CALL-CFG.                                            
019100         03  ANL-CALL-DELIM         PIC X.                        
019200         03  ANL-CALL-QUOTE         PIC X.                        
019300         03  ANL-CALL-COLUMNS       PIC 9(3) COMP.                
019400         03  ANL-CALL-ROWS          PIC 9(7) COMP.                
019500         03  ANL-CALL-ISSUES        PIC 9(7) COMP.                
019600         03  ANL-CALL-NEEDS         PIC X.                        
019700         03  ANL-CALL-CFG-STATUS    PIC X(5).                     
019800         03  FILLER                 PIC X(05).                    
019900     02  ANL-CALL-RES.                                            
020000         03  ANL-CALL-TOT-LINES     PIC 9(7) COMP.                
020100         03  ANL-CALL-TOT-CHARS     PIC 9(9) COMP.                
020200         03  ANL-CALL-EMPTY-LINES   PIC 9(7) COMP.                
020300         03  ANL-CALL-INCONS-ROWS   PIC 9(7) COMP.                
020400         03  ANL-CALL-NONASCII      PIC 9(5) COMP.                
020500         03  ANL-CALL-HTML-ENT      PIC 9(7) COMP.                
020600         03  ANL-CALL-ROWS-ANLYZD   PIC 9(7) COMP.                
020700         03  ANL-CALL-EMPTY-FLDS    PIC 9(7) COMP.                
020800         03  ANL-CALL-DUP-ROWS      PIC 9(7) COMP.                
020900         03  ANL-CALL-TOT-PROBS     PIC 9(7) COMP.                
021000         03  ANL-CALL-STEP-STATUS   PIC X(5).                     
021100         03  FILLER                 PIC X(05).                    
021200                                                                  
021300* THE CALL-AREA SHAPE CLN00 EXPECTS - THE ONLY CALL AREA THAT
021400* ALSO CARRIES THE CLEANED-FILE WORK NAME, SINCE CLN00 IS THE
021500* ONLY STAGE THAT WRITES ONE.
021600 01  CLN-CALL-AREA.                                               
021700     02  CLN-CALL-FL-PATH.                                        
021800         03  CLN-CALL-FL-DISK       PIC XX.                       
021900         03  CLN-CALL-FL-REST       PIC X(15).                    
022000     02  CLN-CALL-CLN-PATH.                                       
022100         03  CLN-CALL-CLN-DISK      PIC XX.                       
022200         03  CLN-CALL-CLN-REST      PIC X(15).                    
022300     02  CLN-CALL-CFG.                                            
022400         03  CLN-CALL-DELIM         PIC X.                        
022500         03  CLN-CALL-QUOTE         PIC X.                        
022600         03  CLN-CALL-COLUMNS       PIC 9(3) COMP.                
022700         03  CLN-CALL-ROWS          PIC 9(7) COMP.                
022800         03  CLN-CALL-ISSUES        PIC 9(7) COMP.                
022900         03  CLN-CALL-NEEDS         PIC X.                        
023000         03  CLN-CALL-CFG-STATUS    PIC X(5).                     
023100         03  FILLER                 PIC X(05).                    
023200     02  CLN-CALL-RES.                                            
023300         03  CLN-CALL-TOT-ROWS      PIC 9(7) COMP.                
023400         03  CLN-CALL-CLEAN-ROWS    PIC 9(7) COMP.                
023500         03  CLN-CALL-SKIP-ROWS     PIC 9(7) COMP.                
023600         03  CLN-CALL-CHAR-REPL     PIC 9(7) COMP.                
023700         03  CLN-CALL-HTML-FIXED    PIC 9(7) COMP.                
023800         03  CLN-CALL-WS-NORM       PIC 9(7) COMP.                
023900         03  CLN-CALL-SUCC-RATE     PIC 9(3)V99.                  
024000         03  CLN-CALL-STEP-STATUS   PIC X(5).                     
024100         03  FILLER                 PIC X(05).                    
024200                                                                  
024300* THE CALL-AREA SHAPE VAL00 EXPECTS - RETURNS THE CONSISTENT
024400* FLAG 0200-RECORD-VERDICT CHECKS ALONGSIDE THE STEP-STATUS.
024500 01  VAL-CALL-AREA.                                               
024600     02  VAL-CALL-FL-PATH.                                        
024700         03  VAL-CALL-FL-DISK       PIC XX.                       
024800         03  VAL-CALL-FL-REST       PIC X(15).                    
024900     02  VAL-CALL-CLN-PATH.                                       
025000         03  VAL-CALL-CLN-DISK      PIC XX.                       
025100         03  VAL-CALL-CLN-REST      PIC X(15).                    
025200     02  VAL-CALL-CFG.                                            
025300         03  VAL-CALL-DELIM         PIC X.                        
025400         03  VAL-CALL-QUOTE         PIC X.                        
025500         03  VAL-CALL-COLUMNS       PIC 9(3) COMP.                
025600         03  VAL-CALL-ROWS          PIC 9(7) COMP.                
025700         03  VAL-CALL-ISSUES        PIC 9(7) COMP.                
025800         03  VAL-CALL-NEEDS         PIC X.                        
025900         03  VAL-CALL-CFG-STATUS    PIC X(5).                     
026000         03  FILLER                 PIC X(05).                    
026100     02  VAL-CALL-RES.                                            
026200         03  VAL-CALL-TOT-ROWS      PIC 9(7) COMP.                
026300         03  VAL-CALL-TOT-COLS      PIC 9(3) COMP.                
026400         03  VAL-CALL-CONSISTENT    PIC X.                        
026500         03  VAL-CALL-ERR-COUNT     PIC 9(3) COMP.                
026600         03  VAL-CALL-BAD-CHARS     PIC 9(7) COMP.                
026700         03  VAL-CALL-HTML-ENT      PIC 9(7) COMP.                
026800         03  VAL-CALL-ORIG-ROWS     PIC 9(7) COMP.                
026900         03  VAL-CALL-CLEAN-ROWS    PIC 9(7) COMP.                
027000         03  VAL-CALL-ROW-DIFF      PIC 9(7) COMP.                
027100         03  VAL-CALL-PRESERVED     PIC X.                        
027200         03  VAL-CALL-STEP-STATUS   PIC X(5).                     
027300         03  FILLER                 PIC X(05).                    
027400                                                                  
027500* THE CALL-AREA SHAPE CHG00 EXPECTS - RETURNS THE CHANGED-ROWS
027600* COUNT HELD FOR THIS FILE, PER BULL-0310 NO LONGER ABLE TO FAIL
027700* THE FILE VERDICT ON ITS OWN.
027800 01  CHG-CALL-AREA.                                               
027900     02  CHG-CALL-FL-PATH.                                        
028000         03  CHG-CALL-FL-DISK       PIC XX.                       
028100         03  CHG-CALL-FL-REST       PIC X(15).                    
028200     02  CHG-CALL-CLN-PATH.                                       
028300         03  CHG-CALL-CLN-DISK      PIC XX.                       
028400         03  CHG-CALL-CLN-REST      PIC X(15).                    
028500     02  CHG-CALL-CFG.                                            
028600         03  CHG-CALL-DELIM         PIC X.                        
028700         03  CHG-CALL-QUOTE         PIC X.                        
028800         03  CHG-CALL-COLUMNS       PIC 9(3) COMP.                
028900         03  CHG-CALL-ROWS          PIC 9(7) COMP.                
029000         03  CHG-CALL-ISSUES        PIC 9(7) COMP.                
029100         03  CHG-CALL-NEEDS         PIC X.                        
029200         03  CHG-CALL-CFG-STATUS    PIC X(5).                     
029300         03  FILLER                 PIC X(05).                    
029400     02  CHG-CALL-RES.                                            
029500         03  CHG-CALL-TOT-ROWS      PIC 9(7) COMP.                
029600         03  CHG-CALL-TOT-COLS      PIC 9(3) COMP.                
029700         03  CHG-CALL-CHNG-ROWS     PIC 9(7) COMP.                
029800         03  CHG-CALL-CHNG-CELLS    PIC 9(7) COMP.                
029900         03  CHG-CALL-CHAR-REM      PIC 9(9) COMP.                
030000         03  CHG-CALL-CHAR-ADD      PIC 9(9) COMP.                
030100         03  CHG-CALL-REDUCTION     PIC 9(7) COMP.                
030200         03  CHG-CALL-EXPANSION     PIC 9(7) COMP.                
030300         03  CHG-CALL-SPACES        PIC 9(7) COMP.                
030400         03  CHG-CALL-CHARACTERS    PIC 9(7) COMP.                
030500         03  CHG-CALL-STEP-STATUS   PIC X(5).                     
030600         03  FILLER                 PIC X(05).                    
030700                                                                  
030800*-----------------------------------------------------------------
030900* REPORT PRINT-LINE RECORDS - BANNER/LABEL STYLE FROM PEL02, THE  
031000* SAME SHAPE PIPE00 USES.                                         
031100*-----------------------------------------------------------------
031200 01  PRT-1.                                                       
031300     02  FILLER PIC X(60) VALUE ALL "=".                          
031400     02  FILLER PIC X(20) VALUE SPACES.                           
031500 01  PRT-2.                                                       
031600     02  FILLER PIC X(20) VALUE SPACES.                           
031700     02  PRT-2-TITLE PIC X(40) VALUE "CLEANING BATCH SUMMARY".    
031800     02  FILLER PIC X(20) VALUE SPACES.                           
031900 01  PRT-3.                                                       
032000     02  PRT-3-LABEL PIC X(30).                                   
032100     02  PRT-3-VALUE PIC X(50).                                   
032200 01  PRT-4.                                                       
032300     02  PRT-4-FILE  PIC X(15).                                   
032400     02  PRT-4-STAT  PIC X(5).                                    
032500     02  FILLER PIC X(60).                                        
032600 01  PRT-5.                                                       
032700     02  PRT-5-LABEL PIC X(30).                                   
032800     02  PRT-5-COUNT PIC ZZZ,ZZZ,ZZ9.                             
032900     02  FILLER PIC X(40).                                        
033000 01  PRT-6.                                                       
033100     02  PRT-6-TEXT PIC X(80).                                    
033200                                                                  
033300 PROCEDURE DIVISION.                                              
033400* BATCH00 IS THE WHOLE-DIRECTORY COUNTERPART TO PIPE00 - WHERE
033500* PIPE00 RUNS THE FIVE-STAGE CHAIN ONCE FOR A SINGLE OPERATOR-
033600* KEYED FILE, BATCH00 DRIVES THE SAME FIVE STAGES ONCE PER ENTRY
033700* IN FILE-NAMES, SO A WHOLE DIRECTORY OF SUBMITTED FILES CAN RUN
033800* UNATTENDED OVERNIGHT AND LEAVE A SINGLE SUMMARY REPORT BEHIND.
033900 0050-MAIN-LINE.                                                  
034000     PERFORM 0070-OPEN-REPORT-FILE THRU 0070-EXIT.                
034100     PERFORM 0200-RUN-FILE-LOOP THRU 0200-EXIT                    
034200         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > WS-FILE-COUNT. 
034300     PERFORM 0900-PRINT-SUMMARY THRU 0900-EXIT.                   
034400     PERFORM 9000-CLOSE-REPORT-FILE THRU 9000-EXIT.               
034500     STOP RUN.                                                    
034600                                                                  
034700*-----------------------------------------------------------------
034800* 0070 - OPEN THE SUMMARY REPORT AND WRITE ITS BANNER AND TITLE.  
034900*-----------------------------------------------------------------
035000* SAME RULE AS PIPE00 - IF THE REPORT FILE WON'T OPEN THERE IS
035100* NO WAY TO TELL ANYONE WHAT HAPPENED TO ANY OF THE FILES IN THE
035200* BATCH, SO THE WHOLE RUN STOPS RATHER THAN PROCESSING FILES
035300* BLIND.
035400 0070-OPEN-REPORT-FILE.                                           
035500     OPEN OUTPUT RPT-FILE.                                        
035600     IF RPT-STAT NOT = "00"                                       
035700         DISPLAY "BATCH00: CANNOT OPEN REPORT FILE"               
035800         STOP RUN                                                 
035900     END-IF.                                                      
036000     WRITE RPT-REC FROM PRT-1.                                    
036100     WRITE RPT-REC FROM PRT-2.                                    
036200     WRITE RPT-REC FROM PRT-1.                                    
036300 0070-EXIT.                                                       
036400     EXIT.                                                        
036500                                                                  
036600*-----------------------------------------------------------------
036700* 0200 - ONE PASS OF THE FIVE-STAGE CHAIN PER FILE IN FILE-NAMES, 
036800* THE SAME CHAIN PIPE00 RUNS FOR ITS SINGLE OPERATOR-ENTERED FILE.
036900* TBL-IX SELECTS THE CURRENT FILE AND ITS RESULT-STATUS SLOT.     
037000*-----------------------------------------------------------------
037100* ONE PASS OF THE FIVE-STAGE CHAIN PER FILE IN FILE-NAMES, THE
037200* SAME CHAIN PIPE00 RUNS FOR ITS SINGLE OPERATOR-ENTERED FILE.
037300* TBL-IX SELECTS THE CURRENT FILE AND ITS RESULT-STATUS SLOT.
037400* UNLIKE PIPE00, A FAILED FILE DOES NOT STOP THE BATCH - WS-
037500* FILE-FAILED-SW IS RESET AT THE TOP OF EVERY PASS SO ONE BAD
037600* FILE NEVER BLEEDS INTO THE NEXT FILE'S VERDICT.
037700 0200-RUN-FILE-LOOP.                                              
037800     MOVE FILE-NAME(TBL-IX) TO WS-FL-REST.                        
037900* RESET FOR EVERY FILE - A PRIOR FILE THAT PRODUCED A
038000* CLEANED COPY MUST NOT LEAK THAT FLAG INTO THE NEXT FILE'S
038100* PASS THROUGH THE CHAIN.
038200     MOVE "N" TO WS-CLEANED-PRODUCED-SW.                          
038300     MOVE "N" TO WS-FILE-FAILED-SW.                               
038400     PERFORM 0210-RUN-CONFIG-DETECT THRU 0210-EXIT.               
038500     IF WS-FILE-FAILED                                            
038600         GO TO 0200-RECORD-VERDICT                                
038700     END-IF.                                                      
038800     PERFORM 0220-RUN-ANALYZER THRU 0220-EXIT.                    
038900     IF WS-FILE-FAILED                                            
039000         GO TO 0200-RECORD-VERDICT                                
039100     END-IF.                                                      
039200     PERFORM 0230-RUN-CLEANER THRU 0230-EXIT.                     
039300     IF WS-FILE-FAILED                                            
039400         GO TO 0200-RECORD-VERDICT                                
039500     END-IF.                                                      
039600     PERFORM 0240-RUN-VALIDATOR THRU 0240-EXIT.                   
039700     IF WS-FILE-FAILED                                            
039800         GO TO 0200-RECORD-VERDICT                                
039900     END-IF.                                                      
040000     PERFORM 0250-RUN-CHANGE-COMPARE THRU 0250-EXIT.              
040100* BULL-0309 - FALLS THROUGH TO HERE ON A CLEAN RUN OF ALL FIVE    
040200* STAGES; A STAGE THAT FAILED JUMPED STRAIGHT HERE INSTEAD.       
040300* BULL-0309 - FALLS THROUGH TO HERE ON A CLEAN RUN OF ALL FIVE
040400* STAGES; A STAGE THAT FAILED JUMPED STRAIGHT HERE INSTEAD. A
040500* FILE THAT RAN CLEAN BUT CAME BACK INCONSISTENT FROM VALIDATOR
040600* IS STILL COUNTED ERROR - ONLY CFG00 SAYING NO CLEANING WAS
040700* NEEDED LETS AN UNVALIDATED FILE COUNT AS SUCCESS.
040800 0200-RECORD-VERDICT.                                             
040900     IF WS-FILE-FAILED                                            
041000         MOVE "ERROR" TO RESULT-STATUS(TBL-IX)                    
041100         ADD 1 TO WS-FAILED-COUNT                                 
041200     ELSE                                                         
041300* A FILE CFG00 SAID DID NOT NEED CLEANING NEVER RAN THE
041400* VALIDATOR, SO WS-VAL-CONSISTENT ALONE CANNOT DECIDE ITS
041500* VERDICT - THE NEEDS-CLEANING FLAG COVERS THAT CASE.
041600         IF WS-VAL-CONSISTENT = "Y" OR WS-CFG-NEEDS = "N"         
041700             MOVE "SUCC " TO RESULT-STATUS(TBL-IX)                
041800             ADD 1 TO WS-SUCCESS-COUNT                            
041900         ELSE                                                     
042000             MOVE "ERROR" TO RESULT-STATUS(TBL-IX)                
042100             ADD 1 TO WS-FAILED-COUNT                             
042200         END-IF                                                   
042300     END-IF.                                                      
042400     PERFORM 0910-PRINT-FILE-LINE THRU 0910-EXIT.                 
042500 0200-EXIT.                                                       
042600     EXIT.                                                        
042700                                                                  
042800* SAME CALL-AREA SHAPE AND SAME CARRY-FORWARD PATTERN AS
042900* PIPE00'S EQUIVALENT PARAGRAPH - CFG00'S FINDINGS ARE HELD IN
043000* WORKING- STORAGE AND FED TO EVERY LATER STAGE FOR THIS FILE,
043100* SO NO LATER STAGE RE-SNIFFS THE DELIMITER OR QUOTE CHARACTER.
043200 0210-RUN-CONFIG-DETECT.                                          
043300     MOVE WS-FL-DISK TO CFG-CALL-FL-DISK.                         
043400     MOVE WS-FL-REST TO CFG-CALL-FL-REST.                         
043500     MOVE "CFG00" TO PROG.                                        
043600     CALL PR-PATH USING CFG-CALL-AREA.                            
043700     IF CFG-CALL-STEP-STATUS = "ERROR"                            
043800         MOVE "Y" TO WS-FILE-FAILED-SW                            
043900         GO TO 0210-EXIT                                          
044000     END-IF.                                                      
044100     MOVE CFG-CALL-DELIM  TO WS-CFG-DELIM.                        
044200     MOVE CFG-CALL-QUOTE  TO WS-CFG-QUOTE.                        
044300     MOVE CFG-CALL-COLUMNS TO WS-CFG-COLUMNS.                     
044400     MOVE CFG-CALL-ROWS   TO WS-CFG-ROWS.                         
044500     MOVE CFG-CALL-ISSUES TO WS-CFG-ISSUES.                       
044600     MOVE CFG-CALL-NEEDS  TO WS-CFG-NEEDS.                        
044700 0210-EXIT.                                                       
044800     EXIT.                                                        
044900                                                                  
045000* ANALYZER'S PROBLEM COUNT IS KEPT ONLY FOR THIS FILE'S OWN
045100* REPORT LINE - IT IS NOT CARRIED INTO ANY LATER STAGE'S CALL
045200* AREA, SINCE NOTHING DOWNSTREAM NEEDS TO KNOW HOW MANY PROBLEMS
045300* ANALYZER FOUND, ONLY WHETHER IT CAME BACK ERROR.
045400 0220-RUN-ANALYZER.                                               
045500     MOVE WS-FL-DISK TO ANL-CALL-FL-DISK.                         
045600     MOVE WS-FL-REST TO ANL-CALL-FL-REST.                         
045700     MOVE WS-CFG-DELIM  TO ANL-CALL-DELIM.                        
045800     MOVE WS-CFG-QUOTE  TO ANL-CALL-QUOTE.                        
045900     MOVE WS-CFG-COLUMNS TO ANL-CALL-COLUMNS.                     
046000     MOVE WS-CFG-ROWS   TO ANL-CALL-ROWS.                         
046100     MOVE WS-CFG-ISSUES TO ANL-CALL-ISSUES.                       
046200     MOVE WS-CFG-NEEDS  TO ANL-CALL-NEEDS.                        
046300     MOVE "ANL00" TO PROG.                                        
046400     CALL PR-PATH USING ANL-CALL-AREA.                            
046500     IF ANL-CALL-STEP-STATUS = "ERROR"                            
046600         MOVE "Y" TO WS-FILE-FAILED-SW                            
046700         GO TO 0220-EXIT                                          
046800     END-IF.                                                      
046900     MOVE ANL-CALL-TOT-PROBS TO WS-ANL-TOT-PROBS.                 
047000 0220-EXIT.                                                       
047100     EXIT.                                                        
047200                                                                  
047300*-----------------------------------------------------------------
047400* 0230 - SKIPPED WHEN CFG00 SAYS NEEDS-CLEANING = N. CFG00 ALREADY
047500* FOLDS THE UPSI-0 FORCE-CLEAN OVERRIDE INTO THAT FLAG.           
047600*-----------------------------------------------------------------
047700* SKIPPED WHEN CFG00 SAYS NEEDS-CLEANING = N. CFG00 ALREADY
047800* FOLDS THE UPSI-0 FORCE-CLEAN OVERRIDE INTO THAT FLAG. WHEN
047900* CLEANER IS SKIPPED, WS-CLEANED-PRODUCED-SW STAYS AT ITS
048000* INITIAL N, WHICH IS THE SAME FLAG 0240 AND 0250 BOTH TEST
048100* BELOW.
048200 0230-RUN-CLEANER.                                                
048300     IF WS-CFG-NEEDS = "N"                                        
048400         GO TO 0230-EXIT                                          
048500     END-IF.                                                      
048600     MOVE WS-FL-DISK  TO CLN-CALL-FL-DISK.                        
048700     MOVE WS-FL-REST  TO CLN-CALL-FL-REST.                        
048800     MOVE WS-CLN-DISK TO CLN-CALL-CLN-DISK.                       
048900     MOVE WS-CLN-REST TO CLN-CALL-CLN-REST.                       
049000     MOVE WS-CFG-DELIM  TO CLN-CALL-DELIM.                        
049100     MOVE WS-CFG-QUOTE  TO CLN-CALL-QUOTE.                        
049200     MOVE WS-CFG-COLUMNS TO CLN-CALL-COLUMNS.                     
049300     MOVE WS-CFG-ROWS   TO CLN-CALL-ROWS.                         
049400     MOVE WS-CFG-ISSUES TO CLN-CALL-ISSUES.                       
049500     MOVE WS-CFG-NEEDS  TO CLN-CALL-NEEDS.                        
049600     MOVE "CLN00" TO PROG.                                        
049700     CALL PR-PATH USING CLN-CALL-AREA.                            
049800     IF CLN-CALL-STEP-STATUS = "ERROR"                            
049900         MOVE "Y" TO WS-FILE-FAILED-SW                            
050000         GO TO 0230-EXIT                                          
050100     END-IF.                                                      
050200     MOVE CLN-CALL-SUCC-RATE TO WS-CLN-SUCC-RATE.                 
050300     MOVE "Y" TO WS-CLEANED-PRODUCED-SW.                          
050400 0230-EXIT.                                                       
050500     EXIT.                                                        
050600                                                                  
050700*-----------------------------------------------------------------
050800* 0240 - NEEDS A CLEANED FILE TO COMPARE AGAINST, SO IT IS SKIPPED
050900* WHEN 0230 NEVER PRODUCED ONE.                                   
051000*-----------------------------------------------------------------
051100* NEEDS A CLEANED FILE TO COMPARE AGAINST, SO IT IS SKIPPED WHEN
051200* 0230 NEVER PRODUCED ONE. A SKIPPED VALIDATOR LEAVES WS-VAL-
051300* CONSISTENT AT ITS INITIAL VALUE, WHICH 0200-RECORD-VERDICT
051400* READS ALONGSIDE WS-CFG-NEEDS WHEN IT DECIDES THE FINAL
051500* VERDICT.
051600 0240-RUN-VALIDATOR.                                              
051700     IF NOT WS-CLEANED-PRODUCED                                   
051800         GO TO 0240-EXIT                                          
051900     END-IF.                                                      
052000     MOVE WS-FL-DISK  TO VAL-CALL-FL-DISK.                        
052100     MOVE WS-FL-REST  TO VAL-CALL-FL-REST.                        
052200     MOVE WS-CLN-DISK TO VAL-CALL-CLN-DISK.                       
052300     MOVE WS-CLN-REST TO VAL-CALL-CLN-REST.                       
052400     MOVE WS-CFG-DELIM  TO VAL-CALL-DELIM.                        
052500     MOVE WS-CFG-QUOTE  TO VAL-CALL-QUOTE.                        
052600     MOVE WS-CFG-COLUMNS TO VAL-CALL-COLUMNS.                     
052700     MOVE WS-CFG-ROWS   TO VAL-CALL-ROWS.                         
052800     MOVE WS-CFG-ISSUES TO VAL-CALL-ISSUES.                       
052900     MOVE WS-CFG-NEEDS  TO VAL-CALL-NEEDS.                        
053000     MOVE "VAL00" TO PROG.                                        
053100     CALL PR-PATH USING VAL-CALL-AREA.                            
053200     IF VAL-CALL-STEP-STATUS = "ERROR"                            
053300         MOVE "Y" TO WS-FILE-FAILED-SW                            
053400         GO TO 0240-EXIT                                          
053500     END-IF.                                                      
053600     MOVE VAL-CALL-CONSISTENT TO WS-VAL-CONSISTENT.               
053700 0240-EXIT.                                                       
053800     EXIT.                                                        
053900                                                                  
054000*-----------------------------------------------------------------
054100* 0250 - ALSO NEEDS THE CLEANED FILE, SO IT SHARES THE SAME SKIP  
054200* TEST AS THE VALIDATOR ABOVE.                                    
054300*-----------------------------------------------------------------
054400* ALSO NEEDS THE CLEANED FILE, SO IT SHARES THE SAME SKIP TEST
054500* AS THE VALIDATOR ABOVE.
054600 0250-RUN-CHANGE-COMPARE.                                         
054700     IF NOT WS-CLEANED-PRODUCED                                   
054800         GO TO 0250-EXIT                                          
054900     END-IF.                                                      
055000     MOVE WS-FL-DISK  TO CHG-CALL-FL-DISK.                        
055100     MOVE WS-FL-REST  TO CHG-CALL-FL-REST.                        
055200     MOVE WS-CLN-DISK TO CHG-CALL-CLN-DISK.                       
055300     MOVE WS-CLN-REST TO CHG-CALL-CLN-REST.                       
055400     MOVE WS-CFG-DELIM  TO CHG-CALL-DELIM.                        
055500     MOVE WS-CFG-QUOTE  TO CHG-CALL-QUOTE.                        
055600     MOVE WS-CFG-COLUMNS TO CHG-CALL-COLUMNS.                     
055700     MOVE WS-CFG-ROWS   TO CHG-CALL-ROWS.                         
055800     MOVE WS-CFG-ISSUES TO CHG-CALL-ISSUES.                       
055900     MOVE WS-CFG-NEEDS  TO CHG-CALL-NEEDS.                        
056000     MOVE "CHG00" TO PROG.                                        
056100     CALL PR-PATH USING CHG-CALL-AREA.                            
056200* BULL-0310 - CHANGE-COMPARE NO LONGER FAILS THE FILE. A BAD
056300* COMPARE PASS IS NOTED IN CHG-CALL-STEP-STATUS BUT THE FILE
056400* VERDICT ALREADY STANDS ON CFG00/ANL00/CLN00/VAL00 ALONE.
056500     MOVE CHG-CALL-CHNG-ROWS TO WS-CHG-CHANGED-ROWS.
056600 0250-EXIT.
056700     EXIT.                                                        
056800                                                                  
056900*-----------------------------------------------------------------
057000* 0910 - ONE REPORT LINE PER FILE, WRITTEN RIGHT AFTER ITS VERDICT
057100* IS DECIDED IN 0200, THE SAME WAY PIPE00 WRITES A LINE PER STAGE.
057200*-----------------------------------------------------------------
057300* ONE REPORT LINE PER FILE, WRITTEN RIGHT AFTER ITS VERDICT IS
057400* DECIDED IN 0200, THE SAME WAY PIPE00 WRITES A LINE PER STAGE -
057500* HERE THE UNIT ON EACH LINE IS A WHOLE FILE RATHER THAN A
057600* SINGLE PIPELINE STAGE.
057700 0910-PRINT-FILE-LINE.                                            
057800     MOVE SPACES TO PRT-4.                                        
057900     MOVE FILE-NAME(TBL-IX) TO PRT-4-FILE.                        
058000     MOVE RESULT-STATUS(TBL-IX) TO PRT-4-STAT.                    
058100     WRITE RPT-REC FROM PRT-4.                                    
058200 0910-EXIT.                                                       
058300     EXIT.                                                        
058400                                                                  
058500*-----------------------------------------------------------------
058600* 0900 - FINAL COUNTS PLUS THE LIST OF FAILED FILES, BULL-0307.   
058700*-----------------------------------------------------------------
058800* FINAL COUNTS PLUS THE LIST OF FAILED FILES, BULL-0307 - THE
058900* FAILED-FILE LIST ONLY PRINTS WHEN WS-FAILED-COUNT IS GREATER
059000* THAN ZERO, SO A CLEAN BATCH RUN ENDS WITHOUT AN EMPTY HEADING.
059100 0900-PRINT-SUMMARY.                                              
059200     WRITE RPT-REC FROM PRT-1.                                    
059300     MOVE "BATCH RUN COMPLETE" TO PRT-6-TEXT.                     
059400     WRITE RPT-REC FROM PRT-6.                                    
059500     MOVE "TOTAL FILES PROCESSED" TO PRT-5-LABEL.                 
059600     MOVE WS-FILE-COUNT TO PRT-5-COUNT.                           
059700     WRITE RPT-REC FROM PRT-5.                                    
059800     MOVE "SUCCESSFUL" TO PRT-5-LABEL.                            
059900     MOVE WS-SUCCESS-COUNT TO PRT-5-COUNT.                        
060000     WRITE RPT-REC FROM PRT-5.                                    
060100     MOVE "FAILED" TO PRT-5-LABEL.                                
060200     MOVE WS-FAILED-COUNT TO PRT-5-COUNT.                         
060300     WRITE RPT-REC FROM PRT-5.                                    
060400* THE FAILED-FILE HEADING AND LIST ONLY PRINT WHEN THERE IS
060500* SOMETHING TO LIST UNDER IT.
060600     IF WS-FAILED-COUNT > 0                                       
060700         MOVE "FAILED FILES -" TO PRT-6-TEXT                      
060800         WRITE RPT-REC FROM PRT-6                                 
060900         PERFORM 0920-PRINT-FAILED-NAME THRU 0920-EXIT            
061000             VARYING TBL-IX FROM 1 BY 1                           
061100             UNTIL TBL-IX > WS-FILE-COUNT                         
061200     END-IF.                                                      
061300     WRITE RPT-REC FROM PRT-1.                                    
061400 0900-EXIT.                                                       
061500     EXIT.                                                        
061600                                                                  
061700* CALLED ONCE PER FILE FROM THE VARYING PERFORM ABOVE AND
061800* QUIETLY DOES NOTHING FOR EVERY FILE THAT DID NOT END IN ERROR
061900* - SIMPLER THAN KEEPING A SEPARATE TABLE OF JUST THE FAILED
062000* NAMES.
062100 0920-PRINT-FAILED-NAME.                                          
062200     IF RESULT-STATUS(TBL-IX) = "ERROR"                           
062300         MOVE "  FAILED FILE" TO PRT-3-LABEL                      
062400         MOVE FILE-NAME(TBL-IX) TO PRT-3-VALUE                    
062500         WRITE RPT-REC FROM PRT-3                                 
062600     END-IF.                                                      
062700 0920-EXIT.                                                       
062800     EXIT.                                                        
062900                                                                  
063000* THE LAST THING BATCH00 DOES - EVEN A BATCH WITH FAILED FILES
063100* REACHES THIS PARAGRAPH SO THE REPORT FILE IS ALWAYS CLOSED AND
063200* READABLE WHEN THE RUN ENDS.
063300 9000-CLOSE-REPORT-FILE.                                          
063400     CLOSE RPT-FILE.                                              
063500 9000-EXIT.                                                       
063600     EXIT.                                                        
