000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CHG00.                                               
000300 AUTHOR. M. DIMOU.                                                
000400 INSTALLATION. BULL SOFTWARE - THESSALONIKI.                      
000500 DATE-WRITTEN. 14-05-1996.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. BULL SOFTWARE INTERNAL USE ONLY.                       
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000*-----------------------------------------------------------------
001100* DATE       PROGRAMMER    REQUEST     DESCRIPTION                
001200* ---------- ------------- ----------- ------------------------   
001300* 1996-05-14 M.DIMOU       BULL-0201   ORIGINAL VERSION. CELL BY  
001400*                                      CELL COMPARE OF THE RAW    
001500*                                      FILE AGAINST THE CLEANED   
001600*                                      FILE, ROW 2 ONWARDS.       
001700* 1996-07-22 M.DIMOU       BULL-0208   CHANGE-TYPE CLASSIFICATION 
001800*                                      ADDED (REDUCTION/EXPANSION/
001900*                                      SPACES/CHARACTERS).        
002000* 1996-11-03 S.TEMERZIDIS  BULL-0219   FIRST 10 CHANGES HELD BACK 
002100*                                      FOR A DETAIL LISTING IN    
002200*                                      THE REPORT.                
002300* 1997-03-18 S.TEMERZIDIS  BULL-0227   REMAINING CHANGES BEYOND   
002400*                                      THE FIRST 10 SUMMARISED BY 
002500*                                      ROW NUMBER INSTEAD.        
002600* 1997-09-09 N.ANTONIOU    BULL-0241   TYPE COUNTS NOW PRINTED    
002700*                                      HIGHEST FIRST.             
002800* 1998-06-25 K.PAPAS       BULL-0255   CHARACTERS-REMOVED AND     
002900*                                      CHARACTERS-ADDED COUNTERS  
003000*                                      ADDED TO THE SUMMARY BLOCK.
003100* 1999-01-08 S.TEMERZIDIS  BULL-0262   Y2K: NO DATE FIELDS CARRIED
003200*                                      IN THIS REPORT, NONE TO FIX
003300* 1999-10-14 M.DIMOU       BULL-0270   COLUMN-COUNT MISMATCH BUG: 
003400*                                      COMPARE NOW STOPS AT THE   
003500*                                      SHORTER OF THE TWO ROWS.   
003600* 2000-04-02 K.PAPAS       BULL-0276   REMAINING-ROW TABLE BOUNDED
003700*                                      AT 50 ENTRIES TO MATCH THE 
003800*                                      OTHER STAGES' LIMITS.      
003900* 2000-11-21 M.DIMOU       BULL-0281   CONVERTED TO A CALLED      
004000*                                      SUBPROGRAM, LIKE VAL00.    
004100* 2001-05-21 A.KOSTAS       BULL-0185   CHG-STEP-STATUS ADDED SO
004200*                                      PIPE00/BATCH00 CAN TELL AN
004300*                                      ORIGINAL/CLEANED FILE OPEN
004400*                                      FAILURE FROM A NORMAL
004500*                                      COMPARE PASS.
004600* 2002-02-11 A.KOSTAS       BULL-0318   REMAINING-ROW SUMMARY NOW
004700*                                      NAMES THE ACTUAL CHANGED
004800*                                      COLUMN NUMBERS INSTEAD OF
004900*                                      JUST A COUNT PER ROW, AND
005000*                                      A GRAND TOTAL OF CHANGES
005100*                                      BEYOND THE FIRST 10 NOW
005200*                                      PRINTS AHEAD OF THE LIST.
005300*-----------------------------------------------------------------
005400* PURPOSE - CHANGE-COMPARE STAGE OF THE DATASET CLEANING BATCH.   
005500*   WALKS THE ORIGINAL FILE AND THE CLEANED FILE SIDE BY SIDE,    
005600*   CELL BY CELL, AND REPORTS EVERY DIFFERENCE FOUND.             
005700*-----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.                                            
005900 CONFIGURATION SECTION.                                           
006000 SOURCE-COMPUTER. IBM-AT.                                         
006100 OBJECT-COMPUTER. IBM-AT.                                         
006200 SPECIAL-NAMES.                                                   
006300     C01 IS TOP-OF-FORM                                           
006400     CLASS PRINTABLE-CLASS IS X"20" THRU X"7E".                   
006500 INPUT-OUTPUT SECTION.                                            
006600 FILE-CONTROL.                                                    
006700     SELECT OPTIONAL ORIG-FILE ASSIGN RANDOM WS-ORIG-FILE-NAME    
006800         ORGANIZATION IS LINE SEQUENTIAL                          
006900         FILE STATUS IS ORIG-STAT.                                
007000     SELECT OPTIONAL CLN-FILE ASSIGN RANDOM WS-CLN-FILE-NAME      
007100         ORGANIZATION IS LINE SEQUENTIAL                          
007200         FILE STATUS IS CLN-STAT.                                 
007300     SELECT RPT-FILE ASSIGN TO RPTCHG                             
007400         ORGANIZATION IS LINE SEQUENTIAL                          
007500         FILE STATUS IS RPT-STAT.                                 
007600                                                                  
007700 DATA DIVISION.                                                   
007800 FILE SECTION.                                                    
007900 FD  ORIG-FILE                                                    
008000     LABEL RECORDS ARE OMITTED.                                   
008100* THE ORIGINAL, UNCLEANED LINE FOR THE ROW CURRENTLY BEING
008200* COMPARED - READ IN LOCK STEP WITH CLN-REC BELOW, NEVER OUT OF
008300* SYNC WITH IT.
008400 01  ORIG-REC                       PIC X(512).                   
008500                                                                  
008600 FD  CLN-FILE                                                     
008700     LABEL RECORDS ARE OMITTED.                                   
008800* THE CLEANED COUNTERPART OF ORIG-REC - THE TWO ARE UNSTRUNG
008900* INTO PARALLEL FIELD TABLES AND COMPARED COLUMN BY COLUMN.
009000 01  CLN-REC                        PIC X(512).                   
009100                                                                  
009200 FD  RPT-FILE                                                     
009300     LABEL RECORDS ARE OMITTED.                                   
009400 01  RPT-REC                        PIC X(80).                    
009500                                                                  
009600 WORKING-STORAGE SECTION.                                         
009700 77  COL-IX                         PIC 9(4) COMP.                
009800 77  MIN-COLS                       PIC 9(4) COMP.                
009900 77  TBL-IX                         PIC 9(4) COMP.                
010000 77  ORIG-LEN                       PIC 9(4) COMP.                
010100 77  CLN-LEN                        PIC 9(4) COMP.                
010200 77  WS-ROW-REMAIN-COUNT            PIC 9(3) COMP.
010300 77  WS-TOTAL-REMAIN-COUNT          PIC 9(7) COMP.
010400 77  WS-COL-LIST-IX                 PIC 9(4) COMP.
010500 77  WS-COL-PRINT-COUNT             PIC 9(4) COMP.
010600 77  WS-DESC-PTR                    PIC 9(3) COMP.
010700 77  WS-DESC-IX                     PIC 9(4) COMP.
010800 77  WS-PASS-IX                     PIC 9(4) COMP.
010900 77  WS-ORIG-EOF-SW                 PIC X.                        
011000     88  WS-ORIG-EOF                  VALUE "Y".                  
011100 77  WS-CLN-EOF-SW                  PIC X.                        
011200     88  WS-CLN-EOF                   VALUE "Y".                  
011300 77  WS-ROW-CHANGED-SW              PIC X.                        
011400     88  WS-ROW-CHANGED               VALUE "Y".                  
011500 77  WS-OPEN-FAILED-SW              PIC X VALUE "N".              
011600     88  WS-OPEN-FAILED               VALUE "Y".                  
011700                                                                  
011800* TWO FILE-STATUS CODES TOGETHER SINCE CHG00 HAS BOTH THE
011900* ORIGINAL AND THE CLEANED FILE OPEN AT THE SAME TIME.
012000 01  FILE-STATUS-GROUP.                                           
012100     02  ORIG-STAT                  PIC XX.                       
012200     02  CLN-STAT                   PIC XX.                       
012300     02  RPT-STAT                   PIC XX.                       
012400     02  FILLER                     PIC X(06).                    
012500 01  FILE-STATUS-COMBINED REDEFINES FILE-STATUS-GROUP PIC X(12).  
012600                                                                  
012700 01  WS-ORIG-FILE-NAME.                                           
012800     02  WS-OFN-DISK                PIC XX.                       
012900     02  WS-OFN-REST                PIC X(15).                    
013000     02  FILLER                     PIC X(05).                    
013100 01  WS-CLN-FILE-NAME.                                            
013200     02  WS-CFN-DISK                PIC XX.                       
013300     02  WS-CFN-REST                PIC X(15).                    
013400     02  FILLER                     PIC X(05).                    
013500                                                                  
013600* HOLDS THE CLEANED FILE'S COLUMN NAMES ONLY - THE DETAIL LINES
013700* ON THE REPORT NAME A CHANGED COLUMN BY THIS, NOT BY THE
013800* ORIGINAL FILE'S HEADER, SINCE CLN00 NEVER RENAMES COLUMNS.
013900 01  HEADER-REC.                                                  
014000     02  HDR-FIELD-COUNT            PIC 9(3) COMP.                
014100     02  HDR-FIELD OCCURS 20 TIMES.                               
014200         03  HDR-TEXT               PIC X(30).                    
014300     02  FILLER                     PIC X(04).                    
014400                                                                  
014500* THE ORIGINAL ROW SPLIT INTO UP TO 20 FIELDS - A PLAIN UNSTRING
014600* ON THE DELIMITER, NO QUOTE AWARENESS NEEDED SINCE CHG00 ONLY
014700* COMPARES FIELD TEXT, IT DOES NOT RESERIALIZE ANYTHING.
014800 01  ORIG-PARSED-REC.                                             
014900     02  ORIG-FIELD-COUNT           PIC 9(3) COMP.                
015000     02  ORIG-FIELD OCCURS 20 TIMES.                              
015100         03  ORIG-FIELD-TEXT        PIC X(80).                    
015200     02  FILLER                     PIC X(04).                    
015300                                                                  
015400* THE CLEANED ROW'S FIELDS, SPLIT THE SAME WAY AS ORIG-PARSED-
015500* REC SO THE TWO TABLES LINE UP COLUMN FOR COLUMN.
015600 01  CLN-PARSED-REC.                                              
015700     02  CLN-FIELD-COUNT            PIC 9(3) COMP.                
015800     02  CLN-FIELD OCCURS 20 TIMES.                               
015900         03  CLN-FIELD-TEXT         PIC X(80).                    
016000     02  FILLER                     PIC X(04).                    
016100                                                                  
016200 01  WS-ROW-NUM                     PIC 9(7) COMP.                
016300                                                                  
016400*-----------------------------------------------------------------
016500* THE FIRST 10 CHANGES FOUND, KEPT FOR A FULL DETAIL LISTING.     
016600*-----------------------------------------------------------------
016700* THE FIRST 10 CHANGED CELLS ACROSS THE WHOLE FILE, FULL BEFORE/
016800* AFTER DETAIL - BEYOND 10, A CHANGE ONLY SHOWS UP IN THE
016900* REMAINING- ROW SUMMARY BELOW.
017000 01  WS-DETAIL-TABLE.                                             
017100     02  WS-DETAIL-ENTRY OCCURS 10 TIMES.                         
017200         03  DET-ROW                PIC 9(7) COMP.                
017300         03  DET-COL                PIC 9(3) COMP.                
017400         03  DET-COLNAME            PIC X(30).                    
017500         03  DET-ORIGINAL           PIC X(80).                    
017600         03  DET-CLEANED            PIC X(80).                    
017700         03  DET-TYPE               PIC X(10).                    
017800                                                                  
017900*-----------------------------------------------------------------
018000* THE ACTUAL COLUMN NUMBERS CHANGED ON THE CURRENT ROW, BEYOND
018100* THE FIRST 10 CELLS ALREADY CAUGHT IN WS-DETAIL-TABLE ABOVE -
018200* REFILLED FROM COLUMN 1 EVERY ROW BY 1100-COMPARE-ONE-COLUMN,
018300* THEN READ BY 1150-RECORD-REMAINING-ROW BEFORE THE NEXT ROW
018400* OVERWRITES IT.
018500 01  WS-ROW-REMAIN-COL-TABLE.
018600     02  WS-ROW-REMAIN-COL OCCURS 20 TIMES PIC 9(3) COMP.
018700
018800*-----------------------------------------------------------------
018900* CHANGES BEYOND THE FIRST 10, SUMMARISED ONE LINE PER ROW -
019000* BOUNDED AT 50 ROWS, LIKE THE ERROR TABLES IN THE OTHER STAGES.
019100*-----------------------------------------------------------------
019200* UP TO 50 ONE-LINE SUMMARIES FOR ROWS THAT HAD CHANGES BEYOND
019300* THE DETAIL TABLE'S CAPACITY - EACH LINE NOW NAMES THE ACTUAL
019400* COLUMN NUMBERS INVOLVED, UP TO AS MANY AS FIT THE 80-BYTE
019500* PRINT LINE, RATHER THAN JUST A COUNT (BULL-0318).
019600 01  WS-REMAINING-ROW-TABLE.
019700     02  WS-REMAINING-ROW-DESC OCCURS 50 TIMES PIC X(80).
019800
019900* THE FIVE RUNNING TOTALS FOR THE WHOLE COMPARISON - ROWS
020000* COMPARED, ROWS CHANGED, CELLS CHANGED, AND CHARACTERS
020100* REMOVED/ADDED ACROSS ALL OF THEM.
020200 01  WS-STATS-GROUP.                                              
020300     02  WS-TOTAL-ROWS              PIC 9(7) COMP.                
020400     02  WS-CHANGED-ROWS             PIC 9(7) COMP.               
020500     02  WS-CHANGED-CELLS            PIC 9(7) COMP.               
020600     02  WS-CHAR-REMOVED             PIC 9(9) COMP.               
020700     02  WS-CHAR-ADDED               PIC 9(9) COMP.               
020800 01  WS-STATS-TABLE REDEFINES WS-STATS-GROUP.                     
020900     02  WS-STAT-COUNT OCCURS 5 TIMES PIC 9(9) COMP.              
021000                                                                  
021100*-----------------------------------------------------------------
021200* THE FOUR CHANGE-TYPE COUNTERS, ALSO ADDRESSABLE AS A TABLE SO   
021300* THEY CAN BE PRINTED HIGHEST COUNT FIRST WITHOUT A SORT VERB.    
021400*-----------------------------------------------------------------
021500* FOUR COUNTERS, ONE PER CHANGE CLASSIFICATION - SORTED HIGHEST
021600* FIRST BY 1800-SORT-TYPE-COUNTS BEFORE THE REPORT IS WRITTEN.
021700 01  WS-TYPE-GROUP.                                               
021800     02  WS-TYPE-NAME OCCURS 4 TIMES PIC X(10)                    
021900         VALUE "REDUCTION" "EXPANSION" "SPACES" "CHARACTERS".     
022000     02  WS-TYPE-COUNT OCCURS 4 TIMES PIC 9(7) COMP VALUE 0.      
022100 01  WS-TYPE-TABLE REDEFINES WS-TYPE-GROUP.                       
022200     02  WS-TYPE-ENTRY OCCURS 4 TIMES.                            
022300         03  TYP-NAME               PIC X(10).                    
022400         03  TYP-COUNT               PIC 9(7) COMP.               
022500                                                                  
022600 01  WS-HOLD-NAME                   PIC X(10).                    
022700 01  WS-HOLD-COUNT                  PIC 9(7) COMP.                
022800                                                                  
022900 01  PRT-1.                                                       
023000     02  FILLER PIC X(60) VALUE ALL "=".                          
023100     02  FILLER PIC X(20) VALUE SPACES.                           
023200 01  PRT-2.                                                       
023300     02  FILLER PIC X(20) VALUE SPACES.                           
023400     02  PRT-2-TITLE PIC X(40) VALUE "DATASET CHANGE REPORT".     
023500     02  FILLER PIC X(20) VALUE SPACES.                           
023600 01  PRT-4.                                                       
023700     02  PRT-4-LABEL PIC X(30).                                   
023800     02  PRT-4-COUNT PIC ZZZ,ZZZ,ZZ9.                             
023900     02  FILLER PIC X(40).                                        
024000 01  PRT-6.                                                       
024100     02  PRT-6-TEXT PIC X(80).                                    
024200 01  PRT-7.                                                       
024300     02  PRT-7-ROW PIC ZZZZZZ9.                                   
024400     02  FILLER PIC X VALUE SPACES.                               
024500     02  PRT-7-COL PIC ZZ9.                                       
024600     02  FILLER PIC X VALUE SPACES.                               
024700     02  PRT-7-COLNAME PIC X(20).                                 
024800     02  PRT-7-TYPE PIC X(10).                                    
024900     02  PRT-7-ORIGINAL PIC X(14).                                
025000     02  PRT-7-CLEANED PIC X(14).                                 
025100                                                                  
025200 LINKAGE SECTION.                                                 
025300* THE SHARED CALL-AREA - CHG-CALL-CHNG-ROWS IS THE ONE FIELD
025400* BATCH00 STILL READS BACK AFTER BULL-0310, FOR THE CHANGED-ROWS
025500* COUNT ON ITS OWN FILE-LEVEL REPORT.
025600 01  LINKAGES.                                                    
025700     02  FL-PATH.                                                 
025800         03  FL-DISK-PATH         PIC XX.                         
025900         03  FL-REST-PATH         PIC X(15).                      
026000     02  CLN-PATH.                                                
026100         03  CLN-DISK-PATH          PIC XX.                       
026200         03  CLN-REST-PATH          PIC X(15).                    
026300     02  DETECTED-CFG.                                            
026400         03  CFG-DELIMITER          PIC X.                        
026500         03  CFG-QUOTECHAR          PIC X.                        
026600         03  CFG-COLUMNS            PIC 9(3) COMP.                
026700         03  CFG-ROWS               PIC 9(7) COMP.                
026800         03  CFG-TOTAL-ISSUES       PIC 9(7) COMP.                
026900         03  CFG-NEEDS-CLEANING     PIC X.                        
027000         03  CFG-STEP-STATUS        PIC X(5).                     
027100         03  FILLER                 PIC X(05).                    
027200     02  CHG-RESULTS.                                             
027300         03  CHG-TOTAL-ROWS         PIC 9(7) COMP.                
027400         03  CHG-TOTAL-COLS         PIC 9(3) COMP.                
027500         03  CHG-CHANGED-ROWS       PIC 9(7) COMP.                
027600         03  CHG-CHANGED-CELLS      PIC 9(7) COMP.                
027700         03  CHG-CHAR-REMOVED       PIC 9(9) COMP.                
027800         03  CHG-CHAR-ADDED         PIC 9(9) COMP.                
027900         03  CHG-REDUCTION-COUNT    PIC 9(7) COMP.                
028000         03  CHG-EXPANSION-COUNT    PIC 9(7) COMP.                
028100         03  CHG-SPACES-COUNT       PIC 9(7) COMP.                
028200         03  CHG-CHARACTERS-COUNT   PIC 9(7) COMP.                
028300         03  CHG-STEP-STATUS        PIC X(5).                     
028400         03  FILLER                 PIC X(05).                    
028500                                                                  
028600 PROCEDURE DIVISION USING LINKAGES.                               
028700                                                                  
028800* CHG00 IS THE REPORTING-ONLY SIDE-COMPARISON STEP - PER
028900* BULL-0310/BULL-0311 A BAD COMPARE PASS HERE NO LONGER FAILS
029000* THE FILE OR THE RUN, SINCE CONFIG-DETECT, ANALYZER, CLEANER
029100* AND VALIDATOR ALREADY DECIDED THAT VERDICT BETWEEN THEM.
029200* THIS PROGRAM'S JOB IS SIMPLY TO DESCRIBE WHAT CLN00 CHANGED,
029300* NOT TO JUDGE IT. ALL FIVE COUNTERS ARE ZEROED HERE RATHER THAN
029400* LEFT TO DEFAULT, SINCE THIS AREA IS REUSED ACROSS FILES WITHIN
029500* THE SAME BATCH RUN.
029600 0100-MAIN.                                                       
029700* ASSUME SUCCESS UP FRONT - ONLY AN UNOPENABLE FILE EVER SETS
029800* THIS TO ERROR, AND EVEN THEN BULL-0310/BULL-0311 KEEP IT
029900* FROM FAILING THE FILE OR THE RUN.
030000     MOVE "SUCC " TO CHG-STEP-STATUS.
030100     MOVE 0 TO WS-TOTAL-ROWS WS-CHANGED-ROWS WS-CHANGED-CELLS
030200               WS-CHAR-REMOVED WS-CHAR-ADDED.
030300     MOVE FL-DISK-PATH TO WS-OFN-DISK.
030400     MOVE FL-REST-PATH TO WS-OFN-REST.
030500     MOVE CLN-DISK-PATH TO WS-CFN-DISK.
030600     MOVE CLN-REST-PATH TO WS-CFN-REST.
030700     MOVE 0 TO WS-ROW-REMAIN-COUNT.
030800     MOVE 0 TO WS-TOTAL-REMAIN-COUNT.
030900     MOVE 0 TO WS-DESC-IX.
031000     PERFORM 1000-COMPARE-LOOP THRU 1000-EXIT.                    
031100     IF WS-OPEN-FAILED                                            
031200         MOVE "ERROR" TO CHG-STEP-STATUS                          
031300         GO TO 0150-ABORT-EXIT                                    
031400     END-IF.                                                      
031500     PERFORM 1800-SORT-TYPE-COUNTS THRU 1800-EXIT.                
031600     PERFORM 1950-ROLL-UP-RESULTS THRU 1950-EXIT.                 
031700     PERFORM 1900-WRITE-CHANGE-REPORT THRU 1900-EXIT.             
031800     GOBACK.                                                      
031900                                                                  
032000* BULL-0185 - ORIGINAL OR CLEANED FILE NEVER OPENED; CLOSE OUT    
032100* WHICHEVER OF THE TWO DID OPEN AND GOBACK WITH NOTHING COMPARED. 
032200* EITHER FILE CAN FAIL TO OPEN INDEPENDENTLY - THIS CLOSES BOTH
032300* REGARDLESS OF WHICH ONE ACTUALLY SUCCEEDED, SINCE CLOSING A
032400* FILE THAT NEVER OPENED IS HARMLESS ON THIS SHOP'S COMPILER.
032500 0150-ABORT-EXIT.                                                 
032600     CLOSE ORIG-FILE CLN-FILE.                                    
032700     GOBACK.                                                      
032800                                                                  
032900*-----------------------------------------------------------------
033000* 1000 - READ BOTH FILES IN LOCK STEP, ROW BY ROW; THE HEADER     
033100* ROW (ROW 1) IS SKIPPED, ONLY ITS COLUMN NAMES ARE KEPT.         
033200*-----------------------------------------------------------------
033300* BOTH FILES ARE READ IN LOCK STEP, ROW FOR ROW - THIS ONLY
033400* WORKS BECAUSE CLN00 NEVER ADDS OR REMOVES A WHOLE ROW, ONLY
033500* CHANGES FIELD CONTENT (SEE VAL00'S INTEGRITY CHECK FOR THE
033600* CASE WHERE THAT ASSUMPTION DOES NOT HOLD). THE HEADER ROW IS
033700* READ ONCE FROM EACH FILE AND ONLY THE CLEANED FILE'S COLUMN
033800* NAMES ARE KEPT, SINCE THOSE ARE THE NAMES THAT APPEAR ON THE
033900* DETAIL LINES OF THE REPORT.
034000 1000-COMPARE-LOOP.                                               
034100     OPEN INPUT ORIG-FILE.                                        
034200     OPEN INPUT CLN-FILE.                                         
034300     IF ORIG-STAT NOT = "00" AND ORIG-STAT NOT = "05"             
034400         MOVE "Y" TO WS-OPEN-FAILED-SW                            
034500         GO TO 1000-EXIT                                          
034600     END-IF.                                                      
034700     IF CLN-STAT NOT = "00" AND CLN-STAT NOT = "05"               
034800         MOVE "Y" TO WS-OPEN-FAILED-SW                            
034900         GO TO 1000-EXIT                                          
035000     END-IF.                                                      
035100     READ ORIG-FILE                                               
035200         AT END GO TO 1000-EXIT                                   
035300     END-READ.                                                    
035400     READ CLN-FILE                                                
035500         AT END GO TO 1000-EXIT                                   
035600     END-READ.                                                    
035700     MOVE 0 TO HDR-FIELD-COUNT.                                   
035800     UNSTRING CLN-REC DELIMITED BY CFG-DELIMITER                  
035900         INTO HDR-TEXT(1) HDR-TEXT(2) HDR-TEXT(3) HDR-TEXT(4)     
036000              HDR-TEXT(5) HDR-TEXT(6) HDR-TEXT(7) HDR-TEXT(8)     
036100              HDR-TEXT(9) HDR-TEXT(10) HDR-TEXT(11) HDR-TEXT(12)  
036200              HDR-TEXT(13) HDR-TEXT(14) HDR-TEXT(15) HDR-TEXT(16) 
036300              HDR-TEXT(17) HDR-TEXT(18) HDR-TEXT(19) HDR-TEXT(20) 
036400         TALLYING IN HDR-FIELD-COUNT.                             
036500     MOVE HDR-FIELD-COUNT TO CHG-TOTAL-COLS.                      
036600     MOVE 1 TO WS-ROW-NUM.                                        
036700* THE INCREMENTING ROW NUMBER STARTS AT 1 FOR THE HEADER AND IS
036800* BUMPED BEFORE THE FIRST DATA ROW IS COUNTED, SO THE FIRST DATA
036900* ROW IS ALWAYS REPORTED AS ROW 2, MATCHING WHAT A SPREADSHEET
037000* USER WOULD SEE. A SHORT READ ON EITHER FILE ENDS THE WHOLE
037100* LOOP - THE COMPARISON STOPS THE MOMENT ONE FILE RUNS OUT OF
037200* ROWS, IT DOES NOT TRY TO KEEP READING THE LONGER FILE ALONE.
037300 1010-ROW-LOOP.                                                   
037400     READ ORIG-FILE                                               
037500         AT END MOVE "Y" TO WS-ORIG-EOF-SW                        
037600     END-READ.                                                    
037700     READ CLN-FILE                                                
037800         AT END MOVE "Y" TO WS-CLN-EOF-SW                         
037900     END-READ.                                                    
038000     IF WS-ORIG-EOF OR WS-CLN-EOF                                 
038100         GO TO 1000-EXIT                                          
038200     END-IF.                                                      
038300     ADD 1 TO WS-ROW-NUM.                                         
038400     ADD 1 TO WS-TOTAL-ROWS.                                      
038500     MOVE 0 TO ORIG-FIELD-COUNT.                                  
038600     UNSTRING ORIG-REC DELIMITED BY CFG-DELIMITER                 
038700         INTO ORIG-FIELD-TEXT(1) ORIG-FIELD-TEXT(2)               
038800              ORIG-FIELD-TEXT(3) ORIG-FIELD-TEXT(4)               
038900              ORIG-FIELD-TEXT(5) ORIG-FIELD-TEXT(6)               
039000              ORIG-FIELD-TEXT(7) ORIG-FIELD-TEXT(8)               
039100              ORIG-FIELD-TEXT(9) ORIG-FIELD-TEXT(10)              
039200              ORIG-FIELD-TEXT(11) ORIG-FIELD-TEXT(12)             
039300              ORIG-FIELD-TEXT(13) ORIG-FIELD-TEXT(14)             
039400              ORIG-FIELD-TEXT(15) ORIG-FIELD-TEXT(16)             
039500              ORIG-FIELD-TEXT(17) ORIG-FIELD-TEXT(18)             
039600              ORIG-FIELD-TEXT(19) ORIG-FIELD-TEXT(20)             
039700         TALLYING IN ORIG-FIELD-COUNT.                            
039800     MOVE 0 TO CLN-FIELD-COUNT.                                   
039900     UNSTRING CLN-REC DELIMITED BY CFG-DELIMITER                  
040000         INTO CLN-FIELD-TEXT(1) CLN-FIELD-TEXT(2)                 
040100              CLN-FIELD-TEXT(3) CLN-FIELD-TEXT(4)                 
040200              CLN-FIELD-TEXT(5) CLN-FIELD-TEXT(6)                 
040300              CLN-FIELD-TEXT(7) CLN-FIELD-TEXT(8)                 
040400              CLN-FIELD-TEXT(9) CLN-FIELD-TEXT(10)                
040500              CLN-FIELD-TEXT(11) CLN-FIELD-TEXT(12)               
040600              CLN-FIELD-TEXT(13) CLN-FIELD-TEXT(14)               
040700              CLN-FIELD-TEXT(15) CLN-FIELD-TEXT(16)               
040800              CLN-FIELD-TEXT(17) CLN-FIELD-TEXT(18)               
040900              CLN-FIELD-TEXT(19) CLN-FIELD-TEXT(20)               
041000         TALLYING IN CLN-FIELD-COUNT.                             
041100* THE SHORTER OF THE TWO FIELD COUNTS WINS - A ROW WHERE ONE
041200* SIDE HAS FEWER COLUMNS IS ONLY COMPARED UP TO WHAT BOTH
041300* SIDES ACTUALLY HAVE.
041400     IF ORIG-FIELD-COUNT < CLN-FIELD-COUNT                        
041500         MOVE ORIG-FIELD-COUNT TO MIN-COLS                        
041600     ELSE                                                         
041700         MOVE CLN-FIELD-COUNT TO MIN-COLS                         
041800     END-IF.                                                      
041900     MOVE "N" TO WS-ROW-CHANGED-SW.                               
042000     MOVE 0 TO WS-ROW-REMAIN-COUNT.                               
042100     PERFORM 1100-COMPARE-ONE-COLUMN THRU 1100-EXIT               
042200         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > MIN-COLS.      
042300     IF WS-ROW-CHANGED                                            
042400         ADD 1 TO WS-CHANGED-ROWS                                 
042500     END-IF.                                                      
042600     IF WS-ROW-REMAIN-COUNT > 0                                   
042700         PERFORM 1150-RECORD-REMAINING-ROW THRU 1150-EXIT         
042800     END-IF.                                                      
042900     GO TO 1010-ROW-LOOP.                                         
043000 1000-EXIT.                                                       
043100     EXIT.                                                        
043200                                                                  
043300*-----------------------------------------------------------------
043400* 1100 - ONE CELL; IF THE CLEANED VALUE DIFFERS FROM THE ORIGINAL 
043500* VALUE, CLASSIFY AND TALLY THE CHANGE.                           
043600*-----------------------------------------------------------------
043700* ONLY THE FIRST 10 CHANGED CELLS ACROSS THE WHOLE FILE GET A
043800* FULL BEFORE/AFTER DETAIL LINE (DET-ROW THROUGH DET-TYPE HOLD
043900* 10 SLOTS) - PAST THAT, THIS ROW'S REMAINING CHANGED COLUMN
044000* NUMBERS ARE SAVED INTO WS-ROW-REMAIN-COL-TABLE (UP TO 20 OF
044100* THEM) FOR 1150-RECORD-REMAINING-ROW TO NAME ON ONE SUMMARY
044200* LINE INSTEAD OF ONE DETAIL LINE PER CELL (BULL-0318).
044300 1100-COMPARE-ONE-COLUMN.
044400     IF ORIG-FIELD-TEXT(COL-IX) = CLN-FIELD-TEXT(COL-IX)
044500         GO TO 1100-EXIT
044600     END-IF.
044700     MOVE "Y" TO WS-ROW-CHANGED-SW.
044800     PERFORM 1120-FIND-SIGNIFICANT-LEN THRU 1120-EXIT.
044900     PERFORM 1110-CLASSIFY-CHANGE THRU 1110-EXIT.
045000     ADD 1 TO WS-CHANGED-CELLS.
045100     ADD ORIG-LEN TO WS-CHAR-REMOVED.
045200     ADD CLN-LEN TO WS-CHAR-ADDED.
045300     PERFORM 1130-BUMP-TYPE-COUNT THRU 1130-EXIT.
045400     IF WS-CHANGED-CELLS NOT > 10
045500         MOVE WS-ROW-NUM TO DET-ROW(WS-CHANGED-CELLS)
045600         MOVE COL-IX TO DET-COL(WS-CHANGED-CELLS)
045700         MOVE HDR-TEXT(COL-IX) TO DET-COLNAME(WS-CHANGED-CELLS)
045800         MOVE ORIG-FIELD-TEXT(COL-IX)
045900             TO DET-ORIGINAL(WS-CHANGED-CELLS)
046000         MOVE CLN-FIELD-TEXT(COL-IX)
046100             TO DET-CLEANED(WS-CHANGED-CELLS)
046200         MOVE WS-HOLD-NAME TO DET-TYPE(WS-CHANGED-CELLS)
046300     ELSE
046400         IF WS-ROW-REMAIN-COUNT < 20
046500             ADD 1 TO WS-ROW-REMAIN-COUNT
046600             MOVE COL-IX TO WS-ROW-REMAIN-COL(WS-ROW-REMAIN-COUNT)
046700         END-IF
046800     END-IF.
046900 1100-EXIT.
047000     EXIT.
047100                                                                  
047200* TRAILING-BLANK-EXCLUDED LENGTH OF BOTH CELL VALUES.             
047300* BOTH VALUES ARE TRIMMED OF TRAILING PAD SPACES BEFORE THE
047400* LENGTH COMPARISON AT 1110-CLASSIFY-CHANGE - OTHERWISE EVERY
047500* UNCHANGED, SHORT FIELD WOULD LOOK LIKE TWO EQUAL-LENGTH
047600* 80-BYTE VALUES AND THE REAL LENGTH DIFFERENCE WOULD NEVER
047700* SHOW.
047800 1120-FIND-SIGNIFICANT-LEN.                                       
047900     MOVE 80 TO ORIG-LEN.                                         
048000 1121-TRIM-ORIG.                                                  
048100     IF ORIG-LEN > 0                                              
048200         IF ORIG-FIELD-TEXT(COL-IX)(ORIG-LEN:1) = SPACE           
048300             SUBTRACT 1 FROM ORIG-LEN                             
048400             GO TO 1121-TRIM-ORIG                                 
048500         END-IF                                                   
048600     END-IF.                                                      
048700     MOVE 80 TO CLN-LEN.                                          
048800 1122-TRIM-CLN.                                                   
048900     IF CLN-LEN > 0                                               
049000         IF CLN-FIELD-TEXT(COL-IX)(CLN-LEN:1) = SPACE             
049100             SUBTRACT 1 FROM CLN-LEN                              
049200             GO TO 1122-TRIM-CLN                                  
049300         END-IF                                                   
049400     END-IF.                                                      
049500 1120-EXIT.                                                       
049600     EXIT.                                                        
049700                                                                  
049800* REDUCTION / EXPANSION / SPACES / CHARACTERS, FIRST MATCH WINS.  
049900* FOUR CHANGE TYPES, CHECKED IN A FIXED ORDER: A SHORTER CLEANED
050000* VALUE IS A REDUCTION, A LONGER ONE IS AN EXPANSION; IF THE
050100* LENGTHS MATCH BUT THE TEXT DIFFERS IT IS COUNTED AS SPACES (A
050200* WHITESPACE- ONLY CHANGE THAT HAPPENS TO PRESERVE LENGTH, LIKE
050300* A TAB SWAPPED FOR A SPACE); IF EVEN THE TEXT MATCHES EXACTLY
050400* THIS CELL WOULD NEVER HAVE REACHED HERE (1100 ALREADY SKIPS
050500* IDENTICAL CELLS), SO CHARACTERS IS WHATEVER IS LEFT - A SAME-
050600* LENGTH, DIFFERENT-LOOKING VALUE LIKE A TYPOGRAPHIC
050700* SUBSTITUTION.
050800 1110-CLASSIFY-CHANGE.                                            
050900     IF ORIG-LEN > CLN-LEN                                        
051000         MOVE "REDUCTION" TO WS-HOLD-NAME                         
051100     ELSE                                                         
051200         IF ORIG-LEN < CLN-LEN                                    
051300             MOVE "EXPANSION" TO WS-HOLD-NAME                     
051400         ELSE                                                     
051500             IF ORIG-FIELD-TEXT(COL-IX)(1:ORIG-LEN) NOT =         
051600                     CLN-FIELD-TEXT(COL-IX)(1:CLN-LEN)            
051700                 MOVE "SPACES" TO WS-HOLD-NAME                    
051800             ELSE                                                 
051900                 MOVE "CHARACTERS" TO WS-HOLD-NAME                
052000             END-IF                                               
052100         END-IF                                                   
052200     END-IF.                                                      
052300 1110-EXIT.                                                       
052400     EXIT.                                                        
052500                                                                  
052600* WS-HOLD-NAME WAS JUST SET BY 1110-CLASSIFY-CHANGE ABOVE - THIS
052700* WALKS THE FOUR-ENTRY TYPE TABLE LOOKING FOR THE MATCHING NAME
052800* AND BUMPS ITS RUNNING COUNT.
052900 1130-BUMP-TYPE-COUNT.                                            
053000     PERFORM 1131-BUMP-ONE-ENTRY THRU 1131-EXIT                   
053100         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 4.             
053200 1130-EXIT.                                                       
053300     EXIT.                                                        
053400                                                                  
053500 1131-BUMP-ONE-ENTRY.                                             
053600     IF TYP-NAME(TBL-IX) = WS-HOLD-NAME                           
053700         ADD 1 TO TYP-COUNT(TBL-IX)                               
053800     END-IF.                                                      
053900 1131-EXIT.                                                       
054000     EXIT.                                                        
054100                                                                  
054200* ONE LINE NAMING THE ACTUAL COLUMN NUMBERS, BEYOND THE FIRST 10,
054300* THAT CHANGED ON THIS ROW (BULL-0318) - WS-TOTAL-REMAIN-COUNT
054400* IS BUMPED FOR EVERY SUCH ROW REGARDLESS OF THE 50-LINE CAP
054500* BELOW, SO THE GRAND TOTAL PRINTED ON THE REPORT ALWAYS COVERS
054600* THE WHOLE FILE EVEN WHEN THE LINE-BY-LINE LISTING RUNS OUT OF
054700* ROOM.
054800* CAPPED AT 50 SUMMARY LINES - A FILE WITH MORE THAN 50 ROWS
054900* HAVING CHANGES BEYOND THE FIRST-10-CELLS DETAIL LIST SIMPLY
055000* STOPS ADDING NEW SUMMARY LINES RATHER THAN OVERRUNNING THE
055100* TABLE; THE ROWS THEMSELVES ARE STILL COUNTED IN WS-CHANGED-
055200* ROWS, ONLY THE DESCRIPTIVE LINE IS DROPPED. THE COLUMN LIST
055300* ON EACH LINE IS ITSELF CAPPED AT 12 NUMBERS TO STAY INSIDE THE
055400* 80-BYTE PRINT LINE - "..." MARKS A ROW WITH MORE THAN THAT.
055500 1150-RECORD-REMAINING-ROW.
055600     ADD WS-ROW-REMAIN-COUNT TO WS-TOTAL-REMAIN-COUNT.
055700     IF WS-DESC-IX NOT < 50
055800         GO TO 1150-EXIT
055900     END-IF.
056000     ADD 1 TO WS-DESC-IX.
056100     MOVE SPACES TO WS-REMAINING-ROW-DESC(WS-DESC-IX).
056200     MOVE 1 TO WS-DESC-PTR.
056300     STRING "ROW " DELIMITED BY SIZE
056400         WS-ROW-NUM DELIMITED BY SIZE
056500         " - COLUMNS" DELIMITED BY SIZE
056600         INTO WS-REMAINING-ROW-DESC(WS-DESC-IX)
056700         WITH POINTER WS-DESC-PTR.
056800     MOVE WS-ROW-REMAIN-COUNT TO WS-COL-PRINT-COUNT.
056900     IF WS-COL-PRINT-COUNT > 12
057000         MOVE 12 TO WS-COL-PRINT-COUNT
057100     END-IF.
057200     PERFORM 1151-APPEND-ONE-REMAIN-COL THRU 1151-EXIT
057300         VARYING WS-COL-LIST-IX FROM 1 BY 1
057400             UNTIL WS-COL-LIST-IX > WS-COL-PRINT-COUNT.
057500     IF WS-ROW-REMAIN-COUNT > WS-COL-PRINT-COUNT
057600         STRING " ..." DELIMITED BY SIZE
057700             INTO WS-REMAINING-ROW-DESC(WS-DESC-IX)
057800             WITH POINTER WS-DESC-PTR
057900     END-IF.
058000 1150-EXIT.
058100     EXIT.
058200
058300* ONE COLUMN NUMBER, SPACE-SEPARATED, APPENDED ONTO THE LINE
058400* 1150 STARTED - WS-DESC-PTR CARRIES THE STRING POSITION FORWARD
058500* FROM ONE CALL TO THE NEXT SO EACH NUMBER LANDS RIGHT AFTER THE
058600* LAST ONE.
058700 1151-APPEND-ONE-REMAIN-COL.
058800     STRING " " DELIMITED BY SIZE
058900         WS-ROW-REMAIN-COL(WS-COL-LIST-IX) DELIMITED BY SIZE
059000         INTO WS-REMAINING-ROW-DESC(WS-DESC-IX)
059100         WITH POINTER WS-DESC-PTR.
059200 1151-EXIT.
059300     EXIT.
059400
059500                                                                  
059600*-----------------------------------------------------------------
059700* 1800 - FOUR ENTRIES ONLY, SO A PLAIN BUBBLE SORT IS ENOUGH TO   
059800* PUT THE HIGHEST COUNT FIRST - NO SORT VERB NEEDED.              
059900*-----------------------------------------------------------------
060000* ONLY FOUR ENTRIES EVER EXIST IN THIS TABLE (REDUCTION,
060100* EXPANSION, SPACES, CHARACTERS) SO A BUBBLE SORT NEEDS NO SORT
060200* VERB AND NO WORK FILE - THREE PASSES ARE ENOUGH TO FULLY ORDER
060300* FOUR ITEMS.
060400 1800-SORT-TYPE-COUNTS.                                           
060500     PERFORM 1805-ONE-BUBBLE-PASS THRU 1805-EXIT                  
060600         VARYING WS-PASS-IX FROM 1 BY 1 UNTIL WS-PASS-IX > 3.     
060700 1800-EXIT.                                                       
060800     EXIT.                                                        
060900                                                                  
061000 1805-ONE-BUBBLE-PASS.                                            
061100     PERFORM 1810-ONE-PASS THRU 1810-EXIT                         
061200         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 3.             
061300 1805-EXIT.                                                       
061400     EXIT.                                                        
061500                                                                  
061600* A STRICT LESS-THAN COMPARISON MEANS TWO TYPES TIED ON COUNT
061700* KEEP WHATEVER RELATIVE ORDER THEY ALREADY HAD - THIS SORT IS
061800* NOT CLAIMING ANY PARTICULAR TIE-BREAK RULE, ONLY THAT THE
061900* HIGHEST COUNT ENDS UP FIRST ON THE REPORT.
062000 1810-ONE-PASS.                                                   
062100* A CLASSIC ADJACENT-SWAP BUBBLE SORT STEP - NOTHING FANCIER
062200* IS NEEDED FOR A FOUR-ENTRY TABLE.
062300     IF TYP-COUNT(TBL-IX) < TYP-COUNT(TBL-IX + 1)                 
062400         MOVE TYP-NAME(TBL-IX) TO WS-HOLD-NAME                    
062500         MOVE TYP-COUNT(TBL-IX) TO WS-HOLD-COUNT                  
062600         MOVE TYP-NAME(TBL-IX + 1) TO TYP-NAME(TBL-IX)            
062700         MOVE TYP-COUNT(TBL-IX + 1) TO TYP-COUNT(TBL-IX)          
062800         MOVE WS-HOLD-NAME TO TYP-NAME(TBL-IX + 1)                
062900         MOVE WS-HOLD-COUNT TO TYP-COUNT(TBL-IX + 1)              
063000     END-IF.                                                      
063100 1810-EXIT.                                                       
063200     EXIT.                                                        
063300                                                                  
063400*-----------------------------------------------------------------
063500* 1950 - MOVE EVERY WORKING COUNTER INTO THE LINKAGE RESULTS      
063600* GROUP THE CALLER READS BACK.                                    
063700*-----------------------------------------------------------------
063800* EVERY COUNTER ACCUMULATED DURING THE COMPARE LOOP IS COPIED TO
063900* THE LINKAGE RESULTS GROUP HERE, INCLUDING THE FOUR TYPE COUNTS
064000* WHICH ARE PULLED OUT BY NAME AT 1960 RATHER THAN BY TABLE
064100* POSITION, SINCE 1800-SORT-TYPE-COUNTS MAY HAVE ALREADY
064200* REORDERED THE TABLE.
064300 1950-ROLL-UP-RESULTS.                                            
064400     MOVE WS-TOTAL-ROWS TO CHG-TOTAL-ROWS.                        
064500     MOVE WS-CHANGED-ROWS TO CHG-CHANGED-ROWS.                    
064600     MOVE WS-CHANGED-CELLS TO CHG-CHANGED-CELLS.                  
064700     MOVE WS-CHAR-REMOVED TO CHG-CHAR-REMOVED.                    
064800     MOVE WS-CHAR-ADDED TO CHG-CHAR-ADDED.                        
064900     PERFORM 1960-COPY-ONE-TYPE-COUNT THRU 1960-EXIT              
065000         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 4.             
065100 1950-EXIT.                                                       
065200     EXIT.                                                        
065300                                                                  
065400* FOUR SEPARATE IFS RATHER THAN ONE IF/ELSE CHAIN BECAUSE THE
065500* TABLE ENTRY ARRIVING AT THIS PARAGRAPH COULD BE ANY OF THE
065600* FOUR NAMES IN ANY TABLE POSITION AFTER THE SORT - MATCHING BY
065700* NAME IS THE ONLY SAFE WAY TO KNOW WHICH LINKAGE FIELD IT
065800* BELONGS IN.
065900 1960-COPY-ONE-TYPE-COUNT.                                        
066000     IF TYP-NAME(TBL-IX) = "REDUCTION"                            
066100         MOVE TYP-COUNT(TBL-IX) TO CHG-REDUCTION-COUNT            
066200     END-IF.                                                      
066300     IF TYP-NAME(TBL-IX) = "EXPANSION"                            
066400         MOVE TYP-COUNT(TBL-IX) TO CHG-EXPANSION-COUNT            
066500     END-IF.                                                      
066600     IF TYP-NAME(TBL-IX) = "SPACES"                               
066700         MOVE TYP-COUNT(TBL-IX) TO CHG-SPACES-COUNT               
066800     END-IF.                                                      
066900     IF TYP-NAME(TBL-IX) = "CHARACTERS"                           
067000         MOVE TYP-COUNT(TBL-IX) TO CHG-CHARACTERS-COUNT           
067100     END-IF.                                                      
067200 1960-EXIT.                                                       
067300     EXIT.                                                        
067400                                                                  
067500*-----------------------------------------------------------------
067600* 1900 - SUMMARY BLOCK, TYPE COUNTS HIGHEST FIRST, FIRST 10       
067700* CHANGES IN DETAIL, THEN THE REMAINING-ROW SUMMARY.              
067800*-----------------------------------------------------------------
067900* THREE SECTIONS IN ORDER: THE SUMMARY COUNTERS, THE CHANGE
068000* TYPES HIGHEST-COUNT-FIRST, THEN THE DETAIL - UP TO 10 FULL
068100* BEFORE/AFTER LINES, THE GRAND TOTAL OF CHANGES LEFT OVER
068200* BEYOND THOSE 10, AND UP TO 50 ONE-LINE, PER-ROW SUMMARIES
068300* NAMING THE ACTUAL COLUMN NUMBERS INVOLVED (BULL-0318). EITHER
068400* DETAIL BLOCK IS LEFT OFF ENTIRELY WHEN THERE IS NOTHING TO
068500* SHOW, SO A FILE WITH NO CHANGES GETS A SHORT REPORT.
068600 1900-WRITE-CHANGE-REPORT.                                        
068700     OPEN OUTPUT RPT-FILE.                                        
068800     WRITE RPT-REC FROM PRT-1.                                    
068900     WRITE RPT-REC FROM PRT-2.                                    
069000     WRITE RPT-REC FROM PRT-1.                                    
069100     MOVE "DATA ROWS COMPARED" TO PRT-4-LABEL.                    
069200     MOVE CHG-TOTAL-ROWS TO PRT-4-COUNT.                          
069300     WRITE RPT-REC FROM PRT-4.                                    
069400     MOVE "COLUMNS IN HEADER" TO PRT-4-LABEL.                     
069500     MOVE CHG-TOTAL-COLS TO PRT-4-COUNT.                          
069600     WRITE RPT-REC FROM PRT-4.                                    
069700     MOVE "ROWS CHANGED" TO PRT-4-LABEL.                          
069800     MOVE CHG-CHANGED-ROWS TO PRT-4-COUNT.                        
069900     WRITE RPT-REC FROM PRT-4.                                    
070000     MOVE "CELLS CHANGED" TO PRT-4-LABEL.                         
070100     MOVE CHG-CHANGED-CELLS TO PRT-4-COUNT.                       
070200     WRITE RPT-REC FROM PRT-4.                                    
070300     MOVE "CHARACTERS REMOVED" TO PRT-4-LABEL.                    
070400     MOVE CHG-CHAR-REMOVED TO PRT-4-COUNT.                        
070500     WRITE RPT-REC FROM PRT-4.                                    
070600     MOVE "CHARACTERS ADDED" TO PRT-4-LABEL.                      
070700     MOVE CHG-CHAR-ADDED TO PRT-4-COUNT.                          
070800     WRITE RPT-REC FROM PRT-4.                                    
070900     MOVE SPACES TO PRT-6-TEXT.                                   
071000     MOVE "CHANGE COUNTS BY TYPE" TO PRT-6-TEXT.                  
071100     WRITE RPT-REC FROM PRT-6.                                    
071200     PERFORM 1910-PRINT-ONE-TYPE THRU 1910-EXIT                   
071300         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 4.             
071400     WRITE RPT-REC FROM PRT-1.                                    
071500     IF WS-CHANGED-CELLS > 0                                      
071600         MOVE "FIRST CHANGES IN DETAIL" TO PRT-6-TEXT             
071700         WRITE RPT-REC FROM PRT-6                                 
071800         PERFORM 1920-PRINT-ONE-DETAIL THRU 1920-EXIT             
071900             VARYING TBL-IX FROM 1 BY 1                           
072000                 UNTIL TBL-IX > WS-CHANGED-CELLS OR TBL-IX > 10   
072100     END-IF.                                                      
072200     IF WS-CHANGED-CELLS > 10
072300         MOVE "CHANGES BEYOND THE FIRST 10, BY ROW"
072400             TO PRT-6-TEXT
072500         WRITE RPT-REC FROM PRT-6
072600         MOVE "TOTAL REMAINING CHANGES" TO PRT-4-LABEL
072700         MOVE WS-TOTAL-REMAIN-COUNT TO PRT-4-COUNT
072800         WRITE RPT-REC FROM PRT-4
072900         PERFORM 1930-PRINT-ONE-REMAINING THRU 1930-EXIT
073000             VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > WS-DESC-IX
073100     END-IF.
073200     WRITE RPT-REC FROM PRT-1.                                    
073300     CLOSE RPT-FILE ORIG-FILE CLN-FILE.                           
073400 1900-EXIT.                                                       
073500     EXIT.                                                        
073600                                                                  
073700* PRINTS THE FOUR TYPE-COUNT ROWS IN WHATEVER ORDER 1800-SORT-
073800* TYPE-COUNTS LEFT THEM IN - HIGHEST COUNT FIRST.
073900 1910-PRINT-ONE-TYPE.                                             
074000     MOVE TYP-NAME(TBL-IX) TO PRT-4-LABEL.                        
074100     MOVE TYP-COUNT(TBL-IX) TO PRT-4-COUNT.                       
074200     WRITE RPT-REC FROM PRT-4.                                    
074300 1910-EXIT.                                                       
074400     EXIT.                                                        
074500                                                                  
074600* ONE LINE PER CHANGED CELL, UP TO THE FIRST 10 - ROW, COLUMN
074700* NUMBER, COLUMN NAME, CHANGE TYPE, AND THE ORIGINAL AND CLEANED
074800* VALUES SIDE BY SIDE SO A REVIEWER CAN SEE EXACTLY WHAT CLN00
074900* DID.
075000 1920-PRINT-ONE-DETAIL.                                           
075100     MOVE DET-ROW(TBL-IX) TO PRT-7-ROW.                           
075200     MOVE DET-COL(TBL-IX) TO PRT-7-COL.                           
075300     MOVE DET-COLNAME(TBL-IX) TO PRT-7-COLNAME.                   
075400     MOVE DET-TYPE(TBL-IX) TO PRT-7-TYPE.                         
075500     MOVE DET-ORIGINAL(TBL-IX) TO PRT-7-ORIGINAL.                 
075600     MOVE DET-CLEANED(TBL-IX) TO PRT-7-CLEANED.                   
075700     WRITE RPT-REC FROM PRT-7.                                    
075800 1920-EXIT.                                                       
075900     EXIT.                                                        
076000                                                                  
076100* ONE SUMMARY LINE PER ROW THAT HAD CHANGES BEYOND THE DETAIL
076200* LIST - THE ROW NUMBER FOLLOWED BY THE ACTUAL COLUMN NUMBERS
076300* THAT CHANGED ON IT, AS BUILT BY 1150/1151 (BULL-0318).
076400 1930-PRINT-ONE-REMAINING.                                        
076500     MOVE WS-REMAINING-ROW-DESC(TBL-IX) TO PRT-6-TEXT.            
076600     WRITE RPT-REC FROM PRT-6.                                    
076700 1930-EXIT.                                                       
076800     EXIT.                                                        
