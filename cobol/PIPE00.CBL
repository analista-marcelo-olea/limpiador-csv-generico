000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. PIPE00.                                              
000300 AUTHOR. M. DIMOU.                                                
000400 INSTALLATION. BULL SOFTWARE - THESSALONIKI.                      
000500 DATE-WRITTEN. 11-11-2000.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. BULL SOFTWARE INTERNAL USE ONLY.                       
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000*-----------------------------------------------------------------
001100* DATE       PROGRAMMER    REQUEST     DESCRIPTION                
001200* ---------- ------------- ----------- ------------------------   
001300* 2000-11-11 M.DIMOU       BULL-0282   ORIGINAL VERSION. REPLACES 
001400*                                      THE KTIM MENU WITH A FIXED 
001500*                                      FIVE-STAGE DISPATCH CHAIN. 
001600* 2000-11-28 M.DIMOU       BULL-0285   CALL CHAIN NOW CFG00-ANL00-
001700*                                      CLN00-VAL00-CHG00, EACH BY 
001800*                                      PR-PATH LIKE THE OLD MENU. 
001900* 2000-12-09 K.PAPAS       BULL-0288   CLEANER SKIPPED WHEN CFG00 
002000*                                      RETURNS NEEDS-CLEANING=N;  
002100*                                      VALIDATOR/CHANGE-COMPARE   
002200*                                      SKIPPED WHEN NO CLEANED    
002300*                                      FILE WAS PRODUCED.         
002400* 2001-01-17 N.ANTONIOU    BULL-0293   STATUS LINE PER STAGE ADDED
002500*                                      TO THE RUN REPORT, PLUS A  
002600*                                      CLOSING SUMMARY TABLE.     
002700* 2001-03-05 S.TEMERZIDIS  BULL-0297   CLN-PATH IS NOW A FIXED    
002800*                                      WORK FILE NAME, NOT TYPED  
002900*                                      BY THE OPERATOR EACH RUN.  
003000* 2001-05-21 A.KOSTAS       BULL-0299   EACH STAGE RETURNS ITS OWN
003100*                                      STEP-STATUS NOW, INSTEAD OF
003200*                                      THIS PROGRAM ASSUMING SUCC;
003300*                                      A STAGE ERROR OR A         
003400*                                      VALIDATOR INCONSISTENCY    
003500*                                      NOW ABORTS THE REMAINING   
003600*                                      STAGES WITH FAILURE STATUS.
003700* 2001-05-29 A.KOSTAS       BULL-0311   CHANGE-COMPARE STATUS
003800*                                      STILL PRINTS ON THE STAGE
003900*                                      REPORT, BUT NO LONGER SETS
004000*                                      WS-RUN-FAILED-SW - IT IS A
004100*                                      REPORT STEP, NOT A GATE.
004200*-----------------------------------------------------------------
004300* PURPOSE - PIPELINE-DRIVER FOR THE DATASET CLEANING BATCH.       
004400*   ACCEPTS ONE RAW DATASET NAME FROM THE OPERATOR AND RUNS IT    
004500*   THROUGH CONFIG-DETECT, ANALYZER, CLEANER, VALIDATOR AND       
004600*   CHANGE-COMPARE IN TURN, THE SAME WAY KTIM USED TO DISPATCH    
004700*   INTO PELPOL/PELAG/ETC. BY BUILDING PR-PATH AND CALLING IT.    
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SOURCE-COMPUTER. IBM-AT.                                         
005200 OBJECT-COMPUTER. IBM-AT.                                         
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM                                           
005500     CLASS PRINTABLE-CLASS IS X"20" THRU X"7E".                   
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT RPT-FILE ASSIGN TO RPTPIP                             
005900         ORGANIZATION IS LINE SEQUENTIAL                          
006000         FILE STATUS IS RPT-STAT.                                 
006100 DATA DIVISION.                                                   
006200 FILE SECTION.                                                    
006300 FD  RPT-FILE                                                     
006400     LABEL RECORDS ARE OMITTED.                                   
006500* THE PRINT LINE BUFFER FOR THE WHOLE-RUN REPORT - FILLED FROM
006600* WHICHEVER PRT-n GROUP BELOW MATCHES THE LINE BEING WRITTEN.
006700 01  RPT-REC                       PIC X(80).                     
006800                                                                  
006900 WORKING-STORAGE SECTION.                                         
007000 77  TBL-IX                        PIC 9(4) COMP.                 
007100 77  WS-CUR-STEP-IX                PIC 9(4) COMP.                 
007200 77  RPT-STAT                      PIC XX.                        
007300 77  WS-CLEANED-PRODUCED-SW        PIC X.                         
007400     88  WS-CLEANED-PRODUCED         VALUE "Y".                   
007500 77  WS-RUN-FAILED-SW               PIC X.                        
007600     88  WS-RUN-FAILED               VALUE "Y".                   
007700                                                                  
007800*-----------------------------------------------------------------
007900* LINKAGES.PATHS - SAME SHAPE AS KTIM'S DYNAMIC-CALL AREA.        
008000* PROG IS SET JUST BEFORE EACH CALL PR-PATH USING LINKAGES.       
008100*-----------------------------------------------------------------
008200* PIPE00 IS A STAND-ALONE DRIVER, NOT A CALLED SUBPROGRAM, SO
008300* THIS GROUP IS NOT ITS OWN LINKAGE SECTION - IT IS WHERE THE
008400* RAW FILE NAME AND WORK-FILE NAMES LIVE FOR THE WHOLE RUN.
008500 01  LINKAGES.                                                    
008600     02  PATHS.                                                   
008700         03  PR-PATH.                                             
008800             04  DISK-PATH          PIC XX  VALUE "C:".           
008900             04  REST-PATH          PIC X(15)                     
009000                                     VALUE "\RMCOBOL\PRG\".       
009100             04  PROG               PIC X(12).                    
009200                                                                  
009300 01  WS-FL-PATH.                                                  
009400     02  WS-FL-DISK                 PIC XX  VALUE "C:".           
009500     02  WS-FL-REST                 PIC X(15).                    
009600                                                                  
009700 01  WS-CLN-PATH.                                                 
009800     02  WS-CLN-DISK                PIC XX  VALUE "C:".           
009900     02  WS-CLN-REST                PIC X(15)                     
010000                                     VALUE "\DATA\CLEAN.CSV".     
010100 01  WS-CLN-PATH-FLAT REDEFINES WS-CLN-PATH PIC X(17).            
010200                                                                  
010300* CONFIG-DETECT'S FINDINGS, HELD HERE FOR THE REST OF THE RUN -
010400* NO LATER STAGE RE-DETECTS THE DELIMITER OR QUOTE CHARACTER,
010500* THEY ALL READ IT FROM THIS GROUP.
010600 01  WS-CFG-RESULT.                                               
010700     02  WS-CFG-DELIM               PIC X.                        
010800     02  WS-CFG-QUOTE               PIC X.                        
010900     02  WS-CFG-COLUMNS             PIC 9(3) COMP.                
011000     02  WS-CFG-ROWS                PIC 9(7) COMP.                
011100     02  WS-CFG-ISSUES              PIC 9(7) COMP.                
011200     02  WS-CFG-NEEDS               PIC X.                        
011300     02  FILLER                     PIC X(10).                    
011400                                                                  
011500 77  WS-ANL-TOT-PROBS               PIC 9(7) COMP.                
011600 77  WS-CLN-SUCC-RATE               PIC 9(3)V99.                  
011700 77  WS-VAL-CONSISTENT              PIC X.                        
011800 77  WS-CHG-CHANGED-ROWS            PIC 9(7) COMP.                
011900                                                                  
012000*-----------------------------------------------------------------
012100* STEP-NAMES/STEP-STATUS - REDEFINED AS TABLES SO 0950 CAN LOOP   
012200* THE CLOSING SUMMARY INSTEAD OF FIVE SEPARATE WRITES.            
012300*-----------------------------------------------------------------
012400* THE FIVE STAGE NAMES IN RUN ORDER, PRINTED ON BOTH THE PER-
012500* STAGE STATUS LINES AND THE CLOSING SUMMARY TABLE.
012600 01  STEP-NAMES.                                                  
012700     02  FILLER PIC X(15) VALUE "CONFIG-DETECT  ".                
012800     02  FILLER PIC X(15) VALUE "ANALYZER       ".                
012900     02  FILLER PIC X(15) VALUE "CLEANER        ".                
013000     02  FILLER PIC X(15) VALUE "VALIDATOR      ".                
013100     02  FILLER PIC X(15) VALUE "CHANGE-COMPARE ".                
013200 01  STEP-NAME-TABLE REDEFINES STEP-NAMES.                        
013300     02  STEP-NAME OCCURS 5 TIMES    PIC X(15).                   
013400                                                                  
013500* ONE STATUS SLOT PER STAGE - SUCC, ERROR, SKIP, OR STILL SPACES
013600* IF THE STAGE NEVER GOT TO RUN BEFORE 0970 SWEEPS IT TO SKIP.
013700 01  STEP-STATUS-GROUP.                                           
013800     02  FILLER PIC X(5) VALUE SPACES.                            
013900     02  FILLER PIC X(5) VALUE SPACES.                            
014000     02  FILLER PIC X(5) VALUE SPACES.                            
014100     02  FILLER PIC X(5) VALUE SPACES.                            
014200     02  FILLER PIC X(5) VALUE SPACES.                            
014300 01  STEP-STATUS-TABLE REDEFINES STEP-STATUS-GROUP.               
014400     02  STEP-STATUS OCCURS 5 TIMES  PIC X(5).                    
014500                                                                  
014600*-----------------------------------------------------------------
014700* CALL AREAS - ONE PER CALLED STAGE, LAID OUT BYTE FOR BYTE THE   
014800* SAME AS THAT STAGE'S OWN LINKAGES GROUP. NOT SHARED, THE SAME   
014900* AS THE REST OF THIS SUITE DUPLICATES ITS WORKING STORAGE.       
015000*-----------------------------------------------------------------
015100* THE CALL-AREA SHAPE CFG00 EXPECTS - THIS SHOP NEVER PASSES
015200* INDIVIDUAL FIELDS ON A CALL, ALWAYS ONE GROUP ITEM PER
015300* SUBPROGRAM.
015400 01  CFG-CALL-AREA.                                               
015500     02  CFG-CALL-FL-PATH.                                        
015600         03  CFG-CALL-FL-DISK       PIC XX.                       
015700         03  CFG-CALL-FL-REST       PIC X(15).                    
015800     02  CFG-CALL-CFG.                                            
015900         03  CFG-CALL-DELIM         PIC X.                        
016000         03  CFG-CALL-QUOTE         PIC X.                        
016100         03  CFG-CALL-COLUMNS       PIC 9(3) COMP.                
016200         03  CFG-CALL-ROWS          PIC 9(7) COMP.                
016300         03  CFG-CALL-ISSUES        PIC 9(7) COMP.                
016400         03  CFG-CALL-NEEDS         PIC X.                        
016500         03  CFG-CALL-STEP-STATUS   PIC X(5).                     
016600         03  FILLER                 PIC X(05).                    
016700                                                                  
016800* THE CALL-AREA SHAPE ANL00 EXPECTS - CARRIES CFG00'S FINDINGS
016900* IN PLUS ANALYZER'S OWN PROBLEM COUNT BACK OUT.
017000 01  ANL-CALL-AREA.                                               
017100     02  ANL-CALL-FL-PATH.                                        
017200         03  ANL-CALL-FL-DISK       PIC XX.                       
017300         03  ANL-CALL-FL-REST       PIC X(15).                    
017400     02  ANL-CALL-CFG.                                            
017500         03  ANL-CALL-DELIM         PIC X.                        
017600         03  ANL-CALL-QUOTE         PIC X.                        
017700         03  ANL-CALL-COLUMNS       PIC 9(3) COMP.                
017800         03  ANL-CALL-ROWS          PIC 9(7) COMP.                
017900         03  ANL-CALL-ISSUES        PIC 9(7) COMP.                
018000         03  ANL-CALL-NEEDS         PIC X.                        
018100         03  ANL-CALL-CFG-STATUS    PIC X(5).                     
018200         03  FILLER                 PIC X(05).                    
018300     02  ANL-CALL-RES.                                            
018400         03  ANL-CALL-TOT-LINES     PIC 9(7) COMP.                
018500         03  ANL-CALL-TOT-CHARS     PIC 9(9) COMP.                
018600         03  ANL-CALL-EMPTY-LINES   PIC 9(7) COMP.                
018700         03  ANL-CALL-INCONS-ROWS   PIC 9(7) COMP.                
018800         03  ANL-CALL-NONASCII      PIC 9(5) COMP.                
018900         03  ANL-CALL-HTML-ENT      PIC 9(7) COMP.                
019000         03  ANL-CALL-ROWS-ANLYZD   PIC 9(7) COMP.                
019100         03  ANL-CALL-EMPTY-FLDS    PIC 9(7) COMP.                
019200         03  ANL-CALL-DUP-ROWS      PIC 9(7) COMP.                
019300         03  ANL-CALL-TOT-PROBS     PIC 9(7) COMP.                
019400         03  ANL-CALL-STEP-STATUS   PIC X(5).                     
019500         03  FILLER                 PIC X(05).                    
019600                                                                  
019700* THE CALL-AREA SHAPE CLN00 EXPECTS - THE ONLY CALL AREA THAT
019800* ALSO CARRIES THE CLEANED-FILE WORK NAME, SINCE CLN00 IS THE
019900* ONLY STAGE THAT WRITES ONE.
020000 01  CLN-CALL-AREA.                                               
020100     02  CLN-CALL-FL-PATH.                                        
020200         03  CLN-CALL-FL-DISK       PIC XX.                       
020300         03  CLN-CALL-FL-REST       PIC X(15).                    
020400     02  CLN-CALL-CLN-PATH.                                       
020500         03  CLN-CALL-CLN-DISK      PIC XX.                       
020600         03  CLN-CALL-CLN-REST      PIC X(15).                    
020700     02  CLN-CALL-CFG.                                            
020800         03  CLN-CALL-DELIM         PIC X.                        
020900         03  CLN-CALL-QUOTE         PIC X.                        
021000         03  CLN-CALL-COLUMNS       PIC 9(3) COMP.                
021100         03  CLN-CALL-ROWS          PIC 9(7) COMP.                
021200         03  CLN-CALL-ISSUES        PIC 9(7) COMP.                
021300         03  CLN-CALL-NEEDS         PIC X.                        
021400         03  CLN-CALL-CFG-STATUS    PIC X(5).                     
021500         03  FILLER                 PIC X(05).                    
021600     02  CLN-CALL-RES.                                            
021700         03  CLN-CALL-TOT-ROWS      PIC 9(7) COMP.                
021800         03  CLN-CALL-CLEAN-ROWS    PIC 9(7) COMP.                
021900         03  CLN-CALL-SKIP-ROWS     PIC 9(7) COMP.                
022000         03  CLN-CALL-CHAR-REPL     PIC 9(7) COMP.                
022100         03  CLN-CALL-HTML-FIXED    PIC 9(7) COMP.                
022200         03  CLN-CALL-WS-NORM       PIC 9(7) COMP.                
022300         03  CLN-CALL-SUCC-RATE     PIC 9(3)V99.                  
022400         03  CLN-CALL-STEP-STATUS   PIC X(5).                     
022500         03  FILLER                 PIC X(05).                    
022600                                                                  
022700* THE CALL-AREA SHAPE VAL00 EXPECTS - RETURNS THE CONSISTENT
022800* FLAG THIS PARAGRAPH CHECKS ALONGSIDE THE STEP-STATUS.
022900 01  VAL-CALL-AREA.                                               
023000     02  VAL-CALL-FL-PATH.                                        
023100         03  VAL-CALL-FL-DISK       PIC XX.                       
023200         03  VAL-CALL-FL-REST       PIC X(15).                    
023300     02  VAL-CALL-CLN-PATH.                                       
023400         03  VAL-CALL-CLN-DISK      PIC XX.                       
023500         03  VAL-CALL-CLN-REST      PIC X(15).                    
023600     02  VAL-CALL-CFG.                                            
023700         03  VAL-CALL-DELIM         PIC X.                        
023800         03  VAL-CALL-QUOTE         PIC X.                        
023900         03  VAL-CALL-COLUMNS       PIC 9(3) COMP.                
024000         03  VAL-CALL-ROWS          PIC 9(7) COMP.                
024100         03  VAL-CALL-ISSUES        PIC 9(7) COMP.                
024200         03  VAL-CALL-NEEDS         PIC X.                        
024300         03  VAL-CALL-CFG-STATUS    PIC X(5).                     
024400         03  FILLER                 PIC X(05).                    
024500     02  VAL-CALL-RES.                                            
024600         03  VAL-CALL-TOT-ROWS      PIC 9(7) COMP.                
024700         03  VAL-CALL-TOT-COLS      PIC 9(3) COMP.                
024800         03  VAL-CALL-CONSISTENT    PIC X.                        
024900         03  VAL-CALL-ERR-COUNT     PIC 9(3) COMP.                
025000         03  VAL-CALL-BAD-CHARS     PIC 9(7) COMP.                
025100         03  VAL-CALL-HTML-ENT      PIC 9(7) COMP.                
025200         03  VAL-CALL-ORIG-ROWS     PIC 9(7) COMP.                
025300         03  VAL-CALL-CLEAN-ROWS    PIC 9(7) COMP.                
025400         03  VAL-CALL-ROW-DIFF      PIC 9(7) COMP.                
025500         03  VAL-CALL-PRESERVED     PIC X.                        
025600         03  VAL-CALL-STEP-STATUS   PIC X(5).                     
025700         03  FILLER                 PIC X(05).                    
025800                                                                  
025900* THE CALL-AREA SHAPE CHG00 EXPECTS - RETURNS THE CHANGED-ROWS
026000* COUNT PRINTED ON THE CLOSING SUMMARY.
026100 01  CHG-CALL-AREA.                                               
026200     02  CHG-CALL-FL-PATH.                                        
026300         03  CHG-CALL-FL-DISK       PIC XX.                       
026400         03  CHG-CALL-FL-REST       PIC X(15).                    
026500     02  CHG-CALL-CLN-PATH.                                       
026600         03  CHG-CALL-CLN-DISK      PIC XX.                       
026700         03  CHG-CALL-CLN-REST      PIC X(15).                    
026800     02  CHG-CALL-CFG.                                            
026900         03  CHG-CALL-DELIM         PIC X.                        
027000         03  CHG-CALL-QUOTE         PIC X.                        
027100         03  CHG-CALL-COLUMNS       PIC 9(3) COMP.                
027200         03  CHG-CALL-ROWS          PIC 9(7) COMP.                
027300         03  CHG-CALL-ISSUES        PIC 9(7) COMP.                
027400         03  CHG-CALL-NEEDS         PIC X.                        
027500         03  CHG-CALL-CFG-STATUS    PIC X(5).                     
027600         03  FILLER                 PIC X(05).                    
027700     02  CHG-CALL-RES.                                            
027800         03  CHG-CALL-TOT-ROWS      PIC 9(7) COMP.                
027900         03  CHG-CALL-TOT-COLS      PIC 9(3) COMP.                
028000         03  CHG-CALL-CHNG-ROWS     PIC 9(7) COMP.                
028100         03  CHG-CALL-CHNG-CELLS    PIC 9(7) COMP.                
028200         03  CHG-CALL-CHAR-REM      PIC 9(9) COMP.                
028300         03  CHG-CALL-CHAR-ADD      PIC 9(9) COMP.                
028400         03  CHG-CALL-REDUCTION     PIC 9(7) COMP.                
028500         03  CHG-CALL-EXPANSION     PIC 9(7) COMP.                
028600         03  CHG-CALL-SPACES        PIC 9(7) COMP.                
028700         03  CHG-CALL-CHARACTERS    PIC 9(7) COMP.                
028800         03  CHG-CALL-STEP-STATUS   PIC X(5).                     
028900         03  FILLER                 PIC X(05).                    
029000                                                                  
029100*-----------------------------------------------------------------
029200* REPORT PRINT-LINE RECORDS - BANNER/LABEL STYLE FROM PEL02.      
029300*-----------------------------------------------------------------
029400 01  PRT-1.                                                       
029500     02  FILLER PIC X(60) VALUE ALL "=".                          
029600     02  FILLER PIC X(20) VALUE SPACES.                           
029700 01  PRT-2.                                                       
029800     02  FILLER PIC X(20) VALUE SPACES.                           
029900     02  PRT-2-TITLE PIC X(40) VALUE "DATASET CLEANING BATCH RUN".
030000     02  FILLER PIC X(20) VALUE SPACES.                           
030100 01  PRT-3.                                                       
030200     02  PRT-3-LABEL PIC X(30).                                   
030300     02  PRT-3-VALUE PIC X(50).                                   
030400 01  PRT-4.                                                       
030500     02  PRT-4-STEP  PIC X(15).                                   
030600     02  PRT-4-STAT  PIC X(5).                                    
030700     02  FILLER PIC X(60).                                        
030800 01  PRT-5.                                                       
030900     02  PRT-5-LABEL PIC X(30).                                   
031000     02  PRT-5-COUNT PIC ZZZ,ZZZ,ZZ9.                             
031100     02  FILLER PIC X(40).                                        
031200 01  PRT-6.                                                       
031300     02  PRT-6-TEXT PIC X(80).                                    
031400                                                                  
031500 PROCEDURE DIVISION.                                              
031600* PIPE00 IS THE WHOLE-RUN DRIVER FOR A SINGLE OPERATOR-KEYED
031700* FILE - BATCH00 IS THE EQUIVALENT DRIVER FOR A WHOLE DIRECTORY
031800* OF FILES SUBMITTED AS A BATCH. EVERY STAGE AFTER CONFIG-DETECT
031900* IS GUARDED BY A FRESH CHECK OF WS-RUN-FAILED RATHER THAN ONE
032000* CHECK AT THE TOP, SO THE MOMENT ANY STAGE SETS THE FAILED
032100* SWITCH, EVERY STAGE AFTER IT IS SKIPPED OUTRIGHT - EXCEPT THE
032200* COMPLETION BANNER AND THE FILE CLOSE, WHICH ALWAYS RUN SO THE
032300* REPORT IS ALWAYS COMPLETE.
032400 0050-MAIN-LINE.                                                  
032500     PERFORM 0060-OBTAIN-FILE-NAME THRU 0060-EXIT.                
032600     PERFORM 0070-OPEN-REPORT-FILE THRU 0070-EXIT.                
032700     PERFORM 0100-RUN-CONFIG-DETECT THRU 0100-EXIT.               
032800     IF NOT WS-RUN-FAILED                                         
032900         PERFORM 0200-RUN-ANALYZER THRU 0200-EXIT                 
033000     END-IF.                                                      
033100     IF NOT WS-RUN-FAILED                                         
033200         PERFORM 0300-RUN-CLEANER THRU 0300-EXIT                  
033300     END-IF.                                                      
033400     IF NOT WS-RUN-FAILED                                         
033500         PERFORM 0400-RUN-VALIDATOR THRU 0400-EXIT                
033600     END-IF.                                                      
033700     IF NOT WS-RUN-FAILED                                         
033800         PERFORM 0500-RUN-CHANGE-COMPARE THRU 0500-EXIT           
033900     END-IF.                                                      
034000     PERFORM 0950-COMPLETION-BANNER THRU 0950-EXIT.               
034100     PERFORM 9000-CLOSE-REPORT-FILE THRU 9000-EXIT.               
034200     STOP RUN.                                                    
034300                                                                  
034400*-----------------------------------------------------------------
034500* 0060 - THE RAW FILE NAME COMES FROM THE OPERATOR, THE SAME WAY  
034600* KTIM USED TO ACCEPT DATE-ENTRY FIELDS AT THE CONSOLE. THE       
034700* CLEANED-FILE NAME IS A FIXED WORK FILE, BULL-0297.              
034800*-----------------------------------------------------------------
034900* WS-CUR-STEP-IX AND THE TWO RUN-LEVEL SWITCHES ARE RESET HERE
035000* RATHER THAN LEFT TO WHATEVER COMPILER-SUPPLIED DEFAULT THEY'D
035100* OTHERWISE START AT, SINCE THIS PROGRAM IS LOADED FRESH FOR
035200* EVERY INVOCATION BUT A CAUTIOUS SHOP NEVER TRUSTS THAT ALONE.
035300 0060-OBTAIN-FILE-NAME.                                           
035400     DISPLAY "PIPE00: ENTER RAW DATASET PATH (15 CHARS MAX) ".    
035500     ACCEPT WS-FL-REST.                                           
035600     MOVE 0 TO WS-CUR-STEP-IX.                                    
035700     MOVE "N" TO WS-CLEANED-PRODUCED-SW.                          
035800* STARTS EVERY RUN CLEAN - ONLY A STAGE'S OWN ERROR STATUS
035900* (OR, FOR VALIDATOR, AN INCONSISTENT RESULT) EVER FLIPS
036000* THIS TO Y.
036100     MOVE "N" TO WS-RUN-FAILED-SW.                                
036200 0060-EXIT.                                                       
036300     EXIT.                                                        
036400                                                                  
036500* IF THE REPORT FILE ITSELF WON'T OPEN THERE IS NO WAY TO TELL
036600* THE OPERATOR ANYTHING USEFUL ON PAPER, SO THIS STOPS THE RUN
036700* COLD RATHER THAN TRYING TO LIMP ALONG WITHOUT A REPORT.
036800 0070-OPEN-REPORT-FILE.                                           
036900     OPEN OUTPUT RPT-FILE.                                        
037000* NO FALLBACK HERE - WITHOUT A REPORT FILE THERE IS NOWHERE TO
037100* TELL THE OPERATOR ANYTHING WENT WRONG, SO THE RUN STOPS.
037200     IF RPT-STAT NOT = "00"                                       
037300         DISPLAY "PIPE00: CANNOT OPEN REPORT FILE"                
037400         STOP RUN                                                 
037500     END-IF.                                                      
037600     WRITE RPT-REC FROM PRT-1.                                    
037700     WRITE RPT-REC FROM PRT-2.                                    
037800     WRITE RPT-REC FROM PRT-1.                                    
037900     MOVE "RAW FILE" TO PRT-3-LABEL.                              
038000     MOVE WS-FL-REST TO PRT-3-VALUE.                              
038100     WRITE RPT-REC FROM PRT-3.                                    
038200 0070-EXIT.                                                       
038300     EXIT.                                                        
038400                                                                  
038500*-----------------------------------------------------------------
038600* 0100 - CONFIG-DETECT ALWAYS RUNS FIRST, THE SAME WAY CONST01    
038700* USED TO BE THE FIRST STOP ON THE OLD MENU.                      
038800*-----------------------------------------------------------------
038900* CONFIG-DETECT'S OUTPUT - DELIMITER, QUOTE CHARACTER, COLUMN
039000* COUNT, ROW COUNT AND THE NEEDS-CLEANING FLAG - IS CARRIED
039100* FORWARD IN WORKING-STORAGE AND HANDED TO EVERY LATER STAGE'S
039200* CALL AREA, SO CFG00 IS THE ONLY PROGRAM THAT EVER HAS TO SNIFF
039300* OUT THE FILE'S SHAPE.
039400 0100-RUN-CONFIG-DETECT.                                          
039500     MOVE WS-FL-DISK TO CFG-CALL-FL-DISK.                         
039600     MOVE WS-FL-REST TO CFG-CALL-FL-REST.                         
039700     MOVE "CFG00" TO PROG.                                        
039800     CALL PR-PATH USING CFG-CALL-AREA.                            
039900     MOVE CFG-CALL-DELIM  TO WS-CFG-DELIM.                        
040000     MOVE CFG-CALL-QUOTE  TO WS-CFG-QUOTE.                        
040100     MOVE CFG-CALL-COLUMNS TO WS-CFG-COLUMNS.                     
040200     MOVE CFG-CALL-ROWS   TO WS-CFG-ROWS.                         
040300     MOVE CFG-CALL-ISSUES TO WS-CFG-ISSUES.                       
040400     MOVE CFG-CALL-NEEDS  TO WS-CFG-NEEDS.                        
040500     MOVE 1 TO WS-CUR-STEP-IX.                                    
040600     MOVE CFG-CALL-STEP-STATUS TO STEP-STATUS(WS-CUR-STEP-IX).    
040700     PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT.               
040800     IF CFG-CALL-STEP-STATUS = "ERROR"                            
040900         MOVE "Y" TO WS-RUN-FAILED-SW                             
041000     END-IF.                                                      
041100 0100-EXIT.                                                       
041200     EXIT.                                                        
041300                                                                  
041400*-----------------------------------------------------------------
041500* 0200 - ANALYZER ALWAYS RUNS, EVEN WHEN NEEDS-CLEANING = N, SO   
041600* THE OPERATOR SEES THE RAW FILE'S CONDITION EITHER WAY.          
041700*-----------------------------------------------------------------
041800* ANALYZER'S PROBLEM COUNT GOES ONLY TO THE SUMMARY TABLE AT THE
041900* BOTTOM OF THE REPORT (0950), NOT TO ANY OTHER STAGE'S CALL
042000* AREA - NO LATER STAGE NEEDS TO KNOW HOW MANY PROBLEMS ANALYZER
042100* FOUND, ONLY WHETHER IT CAME BACK ERROR OR NOT.
042200 0200-RUN-ANALYZER.                                               
042300     MOVE WS-FL-DISK TO ANL-CALL-FL-DISK.                         
042400     MOVE WS-FL-REST TO ANL-CALL-FL-REST.                         
042500     MOVE WS-CFG-DELIM  TO ANL-CALL-DELIM.                        
042600     MOVE WS-CFG-QUOTE  TO ANL-CALL-QUOTE.                        
042700     MOVE WS-CFG-COLUMNS TO ANL-CALL-COLUMNS.                     
042800     MOVE WS-CFG-ROWS   TO ANL-CALL-ROWS.                         
042900     MOVE WS-CFG-ISSUES TO ANL-CALL-ISSUES.                       
043000     MOVE WS-CFG-NEEDS  TO ANL-CALL-NEEDS.                        
043100     MOVE "ANL00" TO PROG.                                        
043200     CALL PR-PATH USING ANL-CALL-AREA.                            
043300     MOVE ANL-CALL-TOT-PROBS TO WS-ANL-TOT-PROBS.                 
043400     MOVE 2 TO WS-CUR-STEP-IX.                                    
043500     MOVE ANL-CALL-STEP-STATUS TO STEP-STATUS(WS-CUR-STEP-IX).    
043600     PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT.               
043700     IF ANL-CALL-STEP-STATUS = "ERROR"                            
043800         MOVE "Y" TO WS-RUN-FAILED-SW                             
043900     END-IF.                                                      
044000 0200-EXIT.                                                       
044100     EXIT.                                                        
044200                                                                  
044300*-----------------------------------------------------------------
044400* 0300 - CLEANER IS SKIPPED WHEN CFG00 SAYS NEEDS-CLEANING = N.   
044500* CFG00 ALREADY FOLDS THE UPSI-0 FORCE-CLEAN OVERRIDE INTO THAT   
044600* FLAG (SEE CFG00 1600), SO NO SECOND UPSI TEST IS NEEDED HERE.   
044700*-----------------------------------------------------------------
044800* WHEN CLEANER IS SKIPPED, WS-CLEANED-PRODUCED-SW STAYS AT ITS
044900* INITIAL N, WHICH IS EXACTLY THE FLAG 0400 AND 0500 BOTH TEST
045000* TO DECIDE WHETHER THEY HAVE A CLEANED FILE TO WORK WITH - A
045100* SKIPPED CLEANER CASCADES INTO A SKIPPED VALIDATOR AND CHANGE-
045200* COMPARE WITHOUT EITHER OF THEM NEEDING SPECIAL-CASE LOGIC OF
045300* THEIR OWN.
045400 0300-RUN-CLEANER.                                                
045500     MOVE 3 TO WS-CUR-STEP-IX.                                    
045600     IF WS-CFG-NEEDS = "N"                                        
045700* MARKS THE SLOT SKIP RIGHT AWAY, BEFORE 0970 EVEN GETS A
045800* CHANCE TO SWEEP IT - THIS IS A DELIBERATE SKIP, NOT A STAGE
045900* THAT NEVER RAN.
046000         MOVE "SKIP " TO STEP-STATUS(WS-CUR-STEP-IX)              
046100         PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT            
046200         GO TO 0300-EXIT                                          
046300     END-IF.                                                      
046400     MOVE WS-FL-DISK  TO CLN-CALL-FL-DISK.                        
046500     MOVE WS-FL-REST  TO CLN-CALL-FL-REST.                        
046600     MOVE WS-CLN-DISK TO CLN-CALL-CLN-DISK.                       
046700     MOVE WS-CLN-REST TO CLN-CALL-CLN-REST.                       
046800     MOVE WS-CFG-DELIM  TO CLN-CALL-DELIM.                        
046900     MOVE WS-CFG-QUOTE  TO CLN-CALL-QUOTE.                        
047000     MOVE WS-CFG-COLUMNS TO CLN-CALL-COLUMNS.                     
047100     MOVE WS-CFG-ROWS   TO CLN-CALL-ROWS.                         
047200     MOVE WS-CFG-ISSUES TO CLN-CALL-ISSUES.                       
047300     MOVE WS-CFG-NEEDS  TO CLN-CALL-NEEDS.                        
047400     MOVE "CLN00" TO PROG.                                        
047500     CALL PR-PATH USING CLN-CALL-AREA.                            
047600     MOVE CLN-CALL-SUCC-RATE TO WS-CLN-SUCC-RATE.                 
047700     MOVE "Y" TO WS-CLEANED-PRODUCED-SW.                          
047800     MOVE CLN-CALL-STEP-STATUS TO STEP-STATUS(WS-CUR-STEP-IX).    
047900     PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT.               
048000     IF CLN-CALL-STEP-STATUS = "ERROR"                            
048100         MOVE "Y" TO WS-RUN-FAILED-SW                             
048200     END-IF.                                                      
048300 0300-EXIT.                                                       
048400     EXIT.                                                        
048500                                                                  
048600*-----------------------------------------------------------------
048700* 0400 - VALIDATOR NEEDS A CLEANED FILE TO COMPARE AGAINST, SO    
048800* IT IS SKIPPED WHEN 0300 NEVER PRODUCED ONE.                     
048900*-----------------------------------------------------------------
049000* VALIDATOR CAN COME BACK SUCC BUT STILL REPORT THE FILE AS
049100* INCONSISTENT - THIS PARAGRAPH TREATS EITHER AN ERROR STEP-
049200* STATUS OR A NOT-CONSISTENT RESULT AS A RUN FAILURE, SINCE BOTH
049300* MEAN THE CLEANED FILE CANNOT BE TRUSTED.
049400 0400-RUN-VALIDATOR.                                              
049500     MOVE 4 TO WS-CUR-STEP-IX.                                    
049600     IF NOT WS-CLEANED-PRODUCED                                   
049700         MOVE "SKIP " TO STEP-STATUS(WS-CUR-STEP-IX)              
049800         PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT            
049900         GO TO 0400-EXIT                                          
050000     END-IF.                                                      
050100     MOVE WS-FL-DISK  TO VAL-CALL-FL-DISK.                        
050200     MOVE WS-FL-REST  TO VAL-CALL-FL-REST.                        
050300     MOVE WS-CLN-DISK TO VAL-CALL-CLN-DISK.                       
050400     MOVE WS-CLN-REST TO VAL-CALL-CLN-REST.                       
050500     MOVE WS-CFG-DELIM  TO VAL-CALL-DELIM.                        
050600     MOVE WS-CFG-QUOTE  TO VAL-CALL-QUOTE.                        
050700     MOVE WS-CFG-COLUMNS TO VAL-CALL-COLUMNS.                     
050800     MOVE WS-CFG-ROWS   TO VAL-CALL-ROWS.                         
050900     MOVE WS-CFG-ISSUES TO VAL-CALL-ISSUES.                       
051000     MOVE WS-CFG-NEEDS  TO VAL-CALL-NEEDS.                        
051100     MOVE "VAL00" TO PROG.                                        
051200     CALL PR-PATH USING VAL-CALL-AREA.                            
051300     MOVE VAL-CALL-CONSISTENT TO WS-VAL-CONSISTENT.               
051400     IF VAL-CALL-STEP-STATUS = "ERROR"                            
051500         MOVE "ERROR" TO STEP-STATUS(WS-CUR-STEP-IX)              
051600         MOVE "Y" TO WS-RUN-FAILED-SW                             
051700     ELSE                                                         
051800         IF WS-VAL-CONSISTENT = "Y"                               
051900             MOVE "SUCC " TO STEP-STATUS(WS-CUR-STEP-IX)          
052000         ELSE                                                     
052100             MOVE "ERROR" TO STEP-STATUS(WS-CUR-STEP-IX)          
052200             MOVE "Y" TO WS-RUN-FAILED-SW                         
052300         END-IF                                                   
052400     END-IF.                                                      
052500     PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT.               
052600 0400-EXIT.                                                       
052700     EXIT.                                                        
052800                                                                  
052900*-----------------------------------------------------------------
053000* 0500 - CHANGE-COMPARE ALSO NEEDS THE CLEANED FILE, SO IT SHARES 
053100* THE SAME SKIP TEST AS THE VALIDATOR ABOVE.                      
053200*-----------------------------------------------------------------
053300 0500-RUN-CHANGE-COMPARE.                                         
053400     MOVE 5 TO WS-CUR-STEP-IX.                                    
053500     IF NOT WS-CLEANED-PRODUCED                                   
053600         MOVE "SKIP " TO STEP-STATUS(WS-CUR-STEP-IX)              
053700         PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT            
053800         GO TO 0500-EXIT                                          
053900     END-IF.                                                      
054000     MOVE WS-FL-DISK  TO CHG-CALL-FL-DISK.                        
054100     MOVE WS-FL-REST  TO CHG-CALL-FL-REST.                        
054200     MOVE WS-CLN-DISK TO CHG-CALL-CLN-DISK.                       
054300     MOVE WS-CLN-REST TO CHG-CALL-CLN-REST.                       
054400     MOVE WS-CFG-DELIM  TO CHG-CALL-DELIM.                        
054500     MOVE WS-CFG-QUOTE  TO CHG-CALL-QUOTE.                        
054600     MOVE WS-CFG-COLUMNS TO CHG-CALL-COLUMNS.                     
054700     MOVE WS-CFG-ROWS   TO CHG-CALL-ROWS.                         
054800     MOVE WS-CFG-ISSUES TO CHG-CALL-ISSUES.                       
054900     MOVE WS-CFG-NEEDS  TO CHG-CALL-NEEDS.                        
055000     MOVE "CHG00" TO PROG.                                        
055100     CALL PR-PATH USING CHG-CALL-AREA.                            
055200     MOVE CHG-CALL-CHNG-ROWS TO WS-CHG-CHANGED-ROWS.              
055300     MOVE CHG-CALL-STEP-STATUS TO STEP-STATUS(WS-CUR-STEP-IX).    
055400* BULL-0311 - CHANGE-COMPARE IS A REPORTING STEP ONLY; ITS OWN    
055500* STEP-STATUS GOES ON THE STATUS LINE LIKE EVERY OTHER STAGE,     
055600* BUT IT NEVER SETS WS-RUN-FAILED-SW - A BAD CHANGE-COMPARE       
055700* PASS DOES NOT COST THIS RUN ITS OVERALL SUCCESS VERDICT.        
055800     PERFORM 0900-PRINT-STATUS-LINE THRU 0900-EXIT.               
055900 0500-EXIT.                                                       
056000     EXIT.                                                        
056100                                                                  
056200*-----------------------------------------------------------------
056300* 0900 - ONE REPORT LINE PER STAGE. WS-CUR-STEP-IX AND THE        
056400* MATCHING SLOT IN STEP-STATUS MUST BE SET BEFORE THIS IS CALLED. 
056500*-----------------------------------------------------------------
056600* SHARED BY EVERY STAGE ABOVE - EACH ONE SETS WS-CUR-STEP-IX AND
056700* FILLS THE MATCHING STEP-STATUS SLOT IMMEDIATELY BEFORE CALLING
056800* THIS, SO THE SAME SIX LINES OF CODE PRINT ALL FIVE STAGE
056900* LINES.
057000 0900-PRINT-STATUS-LINE.                                          
057100     MOVE SPACES TO PRT-4.                                        
057200     MOVE STEP-NAME(WS-CUR-STEP-IX) TO PRT-4-STEP.                
057300     MOVE STEP-STATUS(WS-CUR-STEP-IX) TO PRT-4-STAT.              
057400     WRITE RPT-REC FROM PRT-4.                                    
057500 0900-EXIT.                                                       
057600     EXIT.                                                        
057700                                                                  
057800*-----------------------------------------------------------------
057900* 0950 - CLOSING SUMMARY TABLE PLUS THE OVERALL VERDICT LINE.     
058000*-----------------------------------------------------------------
058100* A RUN THAT FAILED PARTWAY THROUGH LEAVES EVERY STAGE AFTER THE
058200* FAILURE POINT WITH A BLANK STEP-STATUS SLOT - 0970 SWEEPS
058300* THOSE BLANK SLOTS AND LABELS THEM SKIP SO THE SUMMARY TABLE
058400* NEVER SHOWS A BLANK STATUS COLUMN (BULL-0299). THE CHANGE-
058500* COMPARE ROW COUNT ONLY PRINTS WHEN A CLEANED FILE WAS ACTUALLY
058600* PRODUCED, SINCE A SKIPPED CHANGE-COMPARE HAS NOTHING
058700* MEANINGFUL TO REPORT THERE.
058800 0950-COMPLETION-BANNER.                                          
058900     IF WS-RUN-FAILED                                             
059000         PERFORM 0970-MARK-ONE-UNREACHED THRU 0970-EXIT           
059100             VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 5          
059200     END-IF.                                                      
059300     WRITE RPT-REC FROM PRT-1.                                    
059400     MOVE "RUN SUMMARY BY STAGE" TO PRT-6-TEXT.                   
059500     WRITE RPT-REC FROM PRT-6.                                    
059600     PERFORM 0960-PRINT-ONE-SUMMARY THRU 0960-EXIT                
059700         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 5.             
059800     MOVE "ANALYZER TOTAL PROBLEMS" TO PRT-5-LABEL.               
059900     MOVE WS-ANL-TOT-PROBS TO PRT-5-COUNT.                        
060000     WRITE RPT-REC FROM PRT-5.                                    
060100     IF WS-CLEANED-PRODUCED                                       
060200         MOVE "CHANGE-COMPARE CHANGED ROWS" TO PRT-5-LABEL        
060300         MOVE WS-CHG-CHANGED-ROWS TO PRT-5-COUNT                  
060400         WRITE RPT-REC FROM PRT-5                                 
060500     END-IF.                                                      
060600     WRITE RPT-REC FROM PRT-1.                                    
060700     IF WS-RUN-FAILED                                             
060800         MOVE "PIPE00: RUN ABORTED - A STAGE REPORTED ERROR."     
060900             TO PRT-6-TEXT                                        
061000     ELSE                                                         
061100         MOVE "PIPE00: RUN COMPLETED SUCCESSFULLY." TO PRT-6-TEXT 
061200     END-IF.                                                      
061300     WRITE RPT-REC FROM PRT-6.                                    
061400 0950-EXIT.                                                       
061500     EXIT.                                                        
061600                                                                  
061700* PRINTS ALL FIVE STAGES REGARDLESS OF WHETHER THEY RAN, SKIPPED
061800* OR ERRORED - THE SUMMARY TABLE IS MEANT TO SHOW THE WHOLE RUN
061900* AT A GLANCE, INCLUDING THE STAGES THAT NEVER GOT A CHANCE TO
062000* RUN.
062100 0960-PRINT-ONE-SUMMARY.                                          
062200     MOVE SPACES TO PRT-4.                                        
062300     MOVE STEP-NAME(TBL-IX) TO PRT-4-STEP.                        
062400     MOVE STEP-STATUS(TBL-IX) TO PRT-4-STAT.                      
062500     WRITE RPT-REC FROM PRT-4.                                    
062600 0960-EXIT.                                                       
062700     EXIT.                                                        
062800                                                                  
062900* BULL-0299 - A STAGE THAT NEVER RAN BECAUSE AN EARLIER ONE       
063000* ABORTED THE RUN STILL HAS SPACES IN ITS STEP-STATUS SLOT;       
063100* LABEL THOSE "SKIP " FOR THE SUMMARY TABLE.                      
063200* ONLY TOUCHES A SLOT THAT IS STILL SPACES - A STAGE THAT
063300* ACTUALLY RAN AND CAME BACK SUCC, ERROR OR SKIP ALREADY HAS A
063400* STATUS AND IS LEFT ALONE.
063500 0970-MARK-ONE-UNREACHED.                                         
063600     IF STEP-STATUS(TBL-IX) = SPACES                              
063700         MOVE "SKIP " TO STEP-STATUS(TBL-IX)                      
063800     END-IF.                                                      
063900 0970-EXIT.                                                       
064000     EXIT.                                                        
064100                                                                  
064200* THE VERY LAST THING PIPE00 DOES - EVEN A FAILED RUN REACHES
064300* THIS PARAGRAPH SO THE REPORT FILE IS ALWAYS CLOSED AND
064400* READABLE.
064500 9000-CLOSE-REPORT-FILE.                                          
064600     CLOSE RPT-FILE.                                              
064700 9000-EXIT.                                                       
064800     EXIT.                                                        
