000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. VAL00.                                               
000300 AUTHOR. K. PAPAS.                                                
000400 INSTALLATION. BULL SOFTWARE - THESSALONIKI.                      
000500 DATE-WRITTEN. 22-02-1994.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. BULL SOFTWARE INTERNAL USE ONLY.                       
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000*-----------------------------------------------------------------
001100* DATE       PROGRAMMER    REQUEST     DESCRIPTION                
001200* ---------- ------------- ----------- ------------------------   
001300* 1994-02-22 K.PAPAS       BULL-0009   ORIGINAL VERSION. RE-READS 
001400*                                      THE CLEANED FILE AND CHECKS
001500*                                      STRUCTURE ROW BY ROW.      
001600* 1994-06-30 K.PAPAS       BULL-0031   ERROR-DESCRIPTION TABLE    
001700*                                      ADDED, CAPPED AT 10 ROWS.  
001800* 1995-02-11 S.TEMERZIDIS  BULL-0066   ENCODING SCAN ADDED: BAD   
001900*                                      CHARACTERS AGAINST THE     
002000*                                      ALLOWED-ACCENTED TABLE.    
002100* 1995-09-05 S.TEMERZIDIS  BULL-0079   HTML-ENTITY PATTERN SCAN   
002200*                                      ADDED TO THE SAME PASS.    
002300* 1996-04-19 N.ANTONIOU    BULL-0096   INTEGRITY CHECK AGAINST THE
002400*                                      ORIGINAL FILE ROW COUNT.   
002500* 1997-08-02 M.DIMOU       BULL-0128   OVERALL VERDICT RULE FIXED 
002600*                                      TO REQUIRE ZERO BAD CHARS. 
002700* 1998-12-01 M.DIMOU       BULL-0143   VALIDATION REPORT RE-LAID  
002800*                                      OUT WITH CHECK-MARK LINES. 
002900* 1999-01-08 S.TEMERZIDIS  BULL-0150   Y2K: NO DATE FIELDS IN THIS
003000*                                      REPORT, LOG ENTRY ONLY.    
003100* 2000-11-21 M.DIMOU       BULL-0167   CONVERTED TO A CALLED      
003200*                                      SUBPROGRAM, LIKE CLN00.    
003300* 2001-05-21 A.KOSTAS       BULL-0184   VAL-STEP-STATUS ADDED SO  
003400*                                      PIPE00/BATCH00 CAN TELL A  
003500*                                      CLEANED-FILE OPEN FAILURE  
003600*                                      FROM A NORMAL VALIDATION   
003700*                                      PASS.                      
003800*-----------------------------------------------------------------
003900* PURPOSE - VALIDATOR STAGE OF THE DATASET CLEANING BATCH.        
004000*   RE-READS THE CLEANED FILE FOR STRUCTURAL CONSISTENCY AND      
004100*   RESIDUAL ENCODING PROBLEMS, THEN CHECKS ROW-COUNT INTEGRITY   
004200*   AGAINST THE ORIGINAL FILE.                                    
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER. IBM-AT.                                         
004700 OBJECT-COMPUTER. IBM-AT.                                         
004800 SPECIAL-NAMES.                                                   
004900     C01 IS TOP-OF-FORM                                           
005000     CLASS PRINTABLE-CLASS IS X"20" THRU X"7E".                   
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300     SELECT OPTIONAL ORIG-FILE ASSIGN RANDOM WS-ORIG-FILE-NAME    
005400         ORGANIZATION IS LINE SEQUENTIAL                          
005500         FILE STATUS IS ORIG-STAT.                                
005600     SELECT OPTIONAL CLN-FILE ASSIGN RANDOM WS-CLN-FILE-NAME      
005700         ORGANIZATION IS LINE SEQUENTIAL                          
005800         FILE STATUS IS CLN-STAT.                                 
005900     SELECT RPT-FILE ASSIGN TO RPTVAL                             
006000         ORGANIZATION IS LINE SEQUENTIAL                          
006100         FILE STATUS IS RPT-STAT.                                 
006200                                                                  
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500 FD  ORIG-FILE                                                    
006600     LABEL RECORDS ARE OMITTED.                                   
006700* THE ORIGINAL, UNCLEANED FILE - OPENED ONLY AT 1200-INTEGRITY-
006800* CHECK TO COUNT ITS ROWS; ITS FIELD CONTENT IS NEVER LOOKED AT
006900* HERE.
007000 01  ORIG-REC                       PIC X(512).                   
007100                                                                  
007200 FD  CLN-FILE                                                     
007300     LABEL RECORDS ARE OMITTED.                                   
007400* THE CLEANED FILE CLN00 PRODUCED - THIS IS THE FILE VAL00
007500* ACTUALLY VALIDATES; READ TWICE OVER, ONCE FOR STRUCTURE AND
007600* ONCE FOR ENCODING.
007700 01  CLN-REC                        PIC X(512).                   
007800                                                                  
007900 FD  RPT-FILE                                                     
008000     LABEL RECORDS ARE OMITTED.                                   
008100 01  RPT-REC                        PIC X(80).                    
008200                                                                  
008300 WORKING-STORAGE SECTION.                                         
008400 77  COL-IX                         PIC 9(4) COMP.                
008500 77  SCAN-IX                        PIC 9(4) COMP.                
008600 77  TBL-IX                         PIC 9(4) COMP.                
008700 77  CAND-IX                        PIC 9(4) COMP.                
008800 77  ENT-DIGIT-COUNT                PIC 9(4) COMP.                
008900 77  WS-CH                          PIC X.                        
009000 77  WS-NOT-ALLOWED-SW              PIC X.                        
009100     88  WS-NOT-ALLOWED              VALUE "Y".                   
009200 77  WS-NEW-CHAR-SW                 PIC X.                        
009300     88  WS-NEW-CHAR                 VALUE "Y".                   
009400 77  WS-ENTITY-FOUND-SW             PIC X.                        
009500     88  WS-ENTITY-FOUND             VALUE "Y".                   
009600 77  WS-EOF-SW                      PIC X.                        
009700     88  WS-EOF                      VALUE "Y".                   
009800 77  WS-OPEN-FAILED-SW          PIC X VALUE "N".                  
009900     88  WS-OPEN-FAILED             VALUE "Y".                    
010000                                                                  
010100* THREE FILE-STATUS CODES IN ONE GROUP SINCE VAL00 HAS THREE
010200* FILES OPEN AT VARIOUS POINTS IN THE RUN - ORIGINAL, CLEANED
010300* AND REPORT.
010400 01  FILE-STATUS-GROUP.                                           
010500     02  ORIG-STAT                  PIC XX.                       
010600     02  CLN-STAT                   PIC XX.                       
010700     02  RPT-STAT                   PIC XX.                       
010800     02  FILLER                     PIC X(06).                    
010900 01  FILE-STATUS-COMBINED REDEFINES FILE-STATUS-GROUP PIC X(12).  
011000                                                                  
011100 01  WS-ORIG-FILE-NAME.                                           
011200     02  WS-OFN-DISK                PIC XX.                       
011300     02  WS-OFN-REST                PIC X(15).                    
011400     02  FILLER                     PIC X(05).                    
011500 01  WS-CLN-FILE-NAME.                                            
011600     02  WS-CFN-DISK                PIC XX.                       
011700     02  WS-CFN-REST                PIC X(15).                    
011800     02  FILLER                     PIC X(05).                    
011900                                                                  
012000*-----------------------------------------------------------------
012100* ALLOWED NON-ASCII CHARACTER SET IN THE CLEANED FILE - THE SAME  
012200* TABLE CFG00 USES FOR ITS SPECIAL-CHARACTER SCAN.                
012300*-----------------------------------------------------------------
012400* THE SAME 14-LETTER ACCENTED-CHARACTER ALLOW LIST CFG00 USES
012500* FOR ITS QUALITY SCAN - KEPT IN SYNC BY HAND SINCE THE TWO
012600* PROGRAMS DO NOT SHARE A COPYBOOK FOR IT.
012700 01  ALLOWED-ACCENTED-LIST.                                       
012800     02  FILLER PIC X(14) VALUE "áéíóúñüÁÉÍÓÚÑÜ".   
012900 01  ALLOWED-ACCENTED-TABLE REDEFINES ALLOWED-ACCENTED-LIST.      
013000     02  ALLOWED-CH OCCURS 14 TIMES  PIC X.                       
013100                                                                  
013200* UP TO 20 FIELDS FOR THE CURRENT DATA ROW, REBUILT BY THE PLAIN
013300* UNSTRING AT 1010-ROW-LOOP - VAL00 DOES NOT NEED QUOTE-AWARE
013400* SPLITTING SINCE IT ONLY COUNTS FIELDS, IT NEVER READS THEIR
013500* TEXT.
013600 01  PARSED-REC.                                                  
013700     02  FIELD-COUNT                PIC 9(3) COMP.                
013800     02  PARSED-FIELD OCCURS 20 TIMES.                            
013900         03  FIELD-TEXT             PIC X(80).                    
014000         03  FIELD-LEN              PIC 9(3) COMP.                
014100     02  FILLER                     PIC X(04).                    
014200                                                                  
014300* THE HEADER ROW'S OWN FIELD COUNT, CAPTURED ONCE AT THE TOP OF
014400* 1000-STRUCTURE-CHECK AND COMPARED AGAINST EVERY DATA ROW THAT
014500* FOLLOWS.
014600 01  HEADER-REC.                                                  
014700     02  HDR-FIELD-COUNT            PIC 9(3) COMP.                
014800     02  HDR-FIELD OCCURS 20 TIMES.                               
014900         03  HDR-TEXT               PIC X(80).                    
015000         03  HDR-LEN                PIC 9(3) COMP.                
015100     02  FILLER                     PIC X(04).                    
015200                                                                  
015300*-----------------------------------------------------------------
015400* DISTINCT BAD-CHARACTER LIST SEEN SO FAR IN THE ENCODING SCAN.   
015500*-----------------------------------------------------------------
015600* TRACKS HOW MANY DISTINCT BAD CHARACTERS THE ENCODING SCAN HAS
015700* FOUND SO FAR IN THIS FILE, CAPPED AT 64.
015800 01  BADCHAR-SEEN-COUNTERS.                                       
015900     02  BADCHAR-SEEN-COUNT         PIC 9(3) COMP VALUE 0.        
016000 01  BADCHAR-SEEN-LIST.                                           
016100     02  BADCHAR-SEEN-CHAR OCCURS 64 TIMES PIC X.                 
016200                                                                  
016300* HOLDS UP TO 10 STRUCTURAL-ERROR DESCRIPTION LINES FOR THE
016400* REPORT - THE ELEVENTH AND LATER MISMATCHES STILL COUNT TOWARD
016500* VAL-ERROR-COUNT BUT GET NO LINE OF THEIR OWN.
016600 01  WS-ERROR-DESC-TABLE.                                         
016700     02  WS-ERROR-DESC OCCURS 10 TIMES PIC X(60).                 
016800                                                                  
016900* THE RUNNING COUNTERS FOR ALL THREE CHECKS, ZEROED AT 0100-MAIN
017000* AND COPIED ONTO THE LINKAGE RESULTS GROUP AT 1950-ROLL-UP-
017100* RESULTS.
017200 01  WS-STATS-GROUP.                                              
017300     02  WS-STRUCT-ROWS             PIC 9(7) COMP.                
017400     02  WS-ERROR-COUNT             PIC 9(3) COMP.                
017500     02  WS-BAD-CHARS               PIC 9(7) COMP.                
017600     02  WS-HTML-ENTITIES           PIC 9(7) COMP.                
017700     02  WS-ORIGINAL-ROWS           PIC 9(7) COMP.                
017800     02  WS-CLEANED-ROWS            PIC 9(7) COMP.                
017900     02  WS-ROW-DIFFERENCE          PIC 9(7) COMP.                
018000 01  WS-STATS-TABLE REDEFINES WS-STATS-GROUP.                     
018100     02  WS-STAT-COUNT OCCURS 7 TIMES PIC 9(7) COMP.              
018200                                                                  
018300 01  WS-CONSISTENT-SW               PIC X.                        
018400     88  WS-CONSISTENT               VALUE "Y".                   
018500 01  WS-PRESERVED-SW                PIC X.                        
018600     88  WS-PRESERVED                VALUE "Y".                   
018700                                                                  
018800 01  PRT-1.                                                       
018900     02  FILLER PIC X(60) VALUE ALL "=".                          
019000     02  FILLER PIC X(20) VALUE SPACES.                           
019100 01  PRT-2.                                                       
019200     02  FILLER PIC X(20) VALUE SPACES.                           
019300     02  PRT-2-TITLE PIC X(40) VALUE "DATASET VALIDATION REPORT". 
019400     02  FILLER PIC X(20) VALUE SPACES.                           
019500 01  PRT-3.                                                       
019600     02  PRT-3-LABEL PIC X(30).                                   
019700     02  PRT-3-VALUE PIC X(50).                                   
019800 01  PRT-4.                                                       
019900     02  PRT-4-LABEL PIC X(30).                                   
020000     02  PRT-4-COUNT PIC ZZZ,ZZZ,ZZ9.                             
020100     02  FILLER PIC X(40).                                        
020200 01  PRT-6.                                                       
020300     02  PRT-6-TEXT PIC X(80).                                    
020400                                                                  
020500 LINKAGE SECTION.                                                 
020600* THE SHARED CALL-AREA - VAL00 IS ALWAYS THE LAST PROGRAM CALLED
020700* IN A FILE'S PASS, SO NOTHING DOWNSTREAM READS BACK WHAT IT
020800* WRITES HERE EXCEPT THE STEP-STATUS LINE ON THE DRIVER'S OWN
020900* REPORT.
021000 01  LINKAGES.                                                    
021100     02  FL-PATH.                                                 
021200         03  FL-DISK-PATH         PIC XX.                         
021300         03  FL-REST-PATH         PIC X(15).                      
021400     02  CLN-PATH.                                                
021500         03  CLN-DISK-PATH          PIC XX.                       
021600         03  CLN-REST-PATH          PIC X(15).                    
021700     02  DETECTED-CFG.                                            
021800         03  CFG-DELIMITER          PIC X.                        
021900         03  CFG-QUOTECHAR          PIC X.                        
022000         03  CFG-COLUMNS            PIC 9(3) COMP.                
022100         03  CFG-ROWS               PIC 9(7) COMP.                
022200         03  CFG-TOTAL-ISSUES       PIC 9(7) COMP.                
022300         03  CFG-NEEDS-CLEANING     PIC X.                        
022400         03  CFG-STEP-STATUS        PIC X(5).                     
022500         03  FILLER                 PIC X(05).                    
022600     02  VAL-RESULTS.                                             
022700         03  VAL-TOTAL-ROWS         PIC 9(7) COMP.                
022800         03  VAL-TOTAL-COLUMNS      PIC 9(3) COMP.                
022900         03  VAL-CONSISTENT         PIC X.                        
023000         03  VAL-ERROR-COUNT        PIC 9(3) COMP.                
023100         03  VAL-BAD-CHARS          PIC 9(7) COMP.                
023200         03  VAL-HTML-ENTITIES      PIC 9(7) COMP.                
023300         03  VAL-ORIGINAL-ROWS      PIC 9(7) COMP.                
023400         03  VAL-CLEANED-ROWS       PIC 9(7) COMP.                
023500         03  VAL-ROW-DIFFERENCE     PIC 9(7) COMP.                
023600         03  VAL-DATA-PRESERVED     PIC X.                        
023700         03  VAL-STEP-STATUS        PIC X(5).                     
023800         03  FILLER                 PIC X(05).                    
023900                                                                  
024000 PROCEDURE DIVISION USING LINKAGES.                               
024100                                                                  
024200* VAL00 IS THE LAST STOP IN THE PIPELINE - IT NEVER TOUCHES THE
024300* RAW OR CLEANED FILES' CONTENT, ONLY READS THEM BACK TO CONFIRM
024400* THE CLEANING PASS DID WHAT IT CLAIMED. THE THREE CHECKS AT
024500* 1000, 1100 AND 1200 ARE INDEPENDENT OF EACH OTHER AND ALL
024600* THREE ALWAYS RUN, EVEN IF AN EARLIER ONE TURNED UP PROBLEMS -
024700* A BAD STRUCTURE CHECK DOES NOT SKIP THE ENCODING OR INTEGRITY
024800* CHECKS.
024900 0100-MAIN.                                                       
025000* ASSUME SUCCESS UP FRONT, JUST LIKE EVERY OTHER PASS PROGRAM -
025100* ONLY AN UNOPENABLE CLEANED FILE EVER CHANGES THIS TO ERROR.
025200     MOVE "SUCC " TO VAL-STEP-STATUS.                             
025300     MOVE 0 TO WS-STRUCT-ROWS WS-ERROR-COUNT WS-BAD-CHARS         
025400               WS-HTML-ENTITIES WS-ORIGINAL-ROWS                  
025500               WS-CLEANED-ROWS WS-ROW-DIFFERENCE.                 
025600     MOVE FL-DISK-PATH TO WS-OFN-DISK.                            
025700     MOVE FL-REST-PATH TO WS-OFN-REST.                            
025800     MOVE CLN-DISK-PATH TO WS-CFN-DISK.                           
025900     MOVE CLN-REST-PATH TO WS-CFN-REST.                           
026000     PERFORM 1000-STRUCTURE-CHECK THRU 1000-EXIT.                 
026100     IF WS-OPEN-FAILED                                            
026200         MOVE "ERROR" TO VAL-STEP-STATUS                          
026300         GO TO 0150-ABORT-EXIT                                    
026400     END-IF.                                                      
026500     PERFORM 1100-ENCODING-SCAN THRU 1100-EXIT.                   
026600     PERFORM 1200-INTEGRITY-CHECK THRU 1200-EXIT.                 
026700     PERFORM 1950-ROLL-UP-RESULTS THRU 1950-EXIT.                 
026800     PERFORM 1900-WRITE-VALIDATION-REPORT THRU 1900-EXIT.         
026900     GOBACK.                                                      
027000                                                                  
027100* BULL-0184 - CLEANED FILE NEVER OPENED; NOTHING WAS READ, SO     
027200* THERE IS NO STRUCTURE, ENCODING OR INTEGRITY RESULT TO REPORT.  
027300* IF THE CLEANED FILE NEVER OPENED THERE IS NOTHING TO VALIDATE
027400* - NO REPORT IS WRITTEN AT ALL, THE SAME CONVENTION
027500* CFG00/ANL00/CLN00 USE FOR AN UNOPENABLE INPUT FILE.
027600 0150-ABORT-EXIT.                                                 
027700     GOBACK.                                                      
027800                                                                  
027900*-----------------------------------------------------------------
028000* 1000 - PARSE THE CLEANED FILE'S HEADER, THEN EVERY DATA ROW;    
028100* A ROW WHOSE FIELD COUNT DIFFERS FROM THE HEADER IS AN ERROR,    
028200* DETAIL RECORDED UP TO 10 THEN THE SCAN KEEPS COUNTING ROWS.     
028300*-----------------------------------------------------------------
028400* THE HEADER SETS THE EXPECTED COLUMN COUNT; EVERY DATA ROW
028500* AFTER IT IS CHECKED AGAINST THAT COUNT. ONLY THE FIRST 10
028600* MISMATCHES GET A DESCRIPTION LINE ON THE REPORT (WS-ERROR-DESC
028700* HOLDS 10 SLOTS) BUT WS-ERROR-COUNT KEEPS COUNTING PAST 10 SO
028800* THE TOTAL ON THE REPORT IS ALWAYS ACCURATE EVEN WHEN THE
028900* DETAIL LIST IS NOT.
029000 1000-STRUCTURE-CHECK.                                            
029100     OPEN INPUT CLN-FILE.                                         
029200     IF CLN-STAT NOT = "00" AND CLN-STAT NOT = "05"               
029300         DISPLAY "VAL00: CANNOT OPEN " WS-CLN-FILE-NAME           
029400                 ", STATUS " FILE-STATUS-COMBINED                 
029500         MOVE "Y" TO WS-OPEN-FAILED-SW                            
029600         GO TO 1000-EXIT                                          
029700     END-IF.                                                      
029800     READ CLN-FILE                                                
029900         AT END GO TO 1000-EXIT                                   
030000     END-READ.                                                    
030100     MOVE 0 TO HDR-FIELD-COUNT.                                   
030200     UNSTRING CLN-REC DELIMITED BY CFG-DELIMITER                  
030300         INTO HDR-TEXT(1) HDR-TEXT(2) HDR-TEXT(3) HDR-TEXT(4)     
030400              HDR-TEXT(5) HDR-TEXT(6) HDR-TEXT(7) HDR-TEXT(8)     
030500              HDR-TEXT(9) HDR-TEXT(10) HDR-TEXT(11) HDR-TEXT(12)  
030600              HDR-TEXT(13) HDR-TEXT(14) HDR-TEXT(15) HDR-TEXT(16) 
030700              HDR-TEXT(17) HDR-TEXT(18) HDR-TEXT(19) HDR-TEXT(20) 
030800         TALLYING IN HDR-FIELD-COUNT.                             
030900* A ROW WHOSE COLUMN COUNT DOES NOT MATCH THE HEADER IS LOGGED
031000* BUT NOT OTHERWISE SPECIAL-CASED - THE SCAN MOVES ON TO THE
031100* NEXT ROW REGARDLESS, SINCE A STRUCTURAL MISMATCH IN ONE ROW
031200* SAYS NOTHING ABOUT WHETHER THE NEXT ROW IS CLEAN.
031300 1010-ROW-LOOP.                                                   
031400     READ CLN-FILE                                                
031500         AT END GO TO 1000-EXIT                                   
031600     END-READ.                                                    
031700     ADD 1 TO WS-STRUCT-ROWS.                                     
031800     MOVE 0 TO FIELD-COUNT.                                       
031900     UNSTRING CLN-REC DELIMITED BY CFG-DELIMITER                  
032000         INTO FIELD-TEXT(1) FIELD-TEXT(2) FIELD-TEXT(3)           
032100              FIELD-TEXT(4) FIELD-TEXT(5) FIELD-TEXT(6)           
032200              FIELD-TEXT(7) FIELD-TEXT(8) FIELD-TEXT(9)           
032300              FIELD-TEXT(10) FIELD-TEXT(11) FIELD-TEXT(12)        
032400              FIELD-TEXT(13) FIELD-TEXT(14) FIELD-TEXT(15)        
032500              FIELD-TEXT(16) FIELD-TEXT(17) FIELD-TEXT(18)        
032600              FIELD-TEXT(19) FIELD-TEXT(20)                       
032700         TALLYING IN FIELD-COUNT.                                 
032800     IF FIELD-COUNT NOT = HDR-FIELD-COUNT                         
032900         IF WS-ERROR-COUNT < 10                                   
033000             ADD 1 TO WS-ERROR-COUNT                              
033100             MOVE SPACES TO WS-ERROR-DESC(WS-ERROR-COUNT)         
033200             STRING "ROW " DELIMITED BY SIZE                      
033300                 WS-STRUCT-ROWS DELIMITED BY SIZE                 
033400                 " HAS " DELIMITED BY SIZE                        
033500                 FIELD-COUNT DELIMITED BY SIZE                    
033600                 " COLUMNS, HEADER HAS " DELIMITED BY SIZE        
033700                 HDR-FIELD-COUNT DELIMITED BY SIZE                
033800                 INTO WS-ERROR-DESC(WS-ERROR-COUNT)               
033900         END-IF                                                   
034000     END-IF.                                                      
034100     GO TO 1010-ROW-LOOP.                                         
034200 1000-EXIT.                                                       
034300     MOVE HDR-FIELD-COUNT TO VAL-TOTAL-COLUMNS.                   
034400     EXIT.                                                        
034500                                                                  
034600*-----------------------------------------------------------------
034700* 1100 - REREAD THE CLEANED FILE START TO END, ONE CHARACTER AT   
034800* A TIME: FLAG BAD CHARACTERS AND HTML-ENTITY-LOOKING TOKENS.     
034900*-----------------------------------------------------------------
035000* CLN-FILE IS CLOSED AND REOPENED HERE TO START THE READ OVER
035100* FROM THE TOP - 1000-STRUCTURE-CHECK LEFT IT POSITIONED AT END
035200* OF FILE. THIS SECOND PASS LOOKS AT EVERY BYTE OF EVERY LINE
035300* RATHER THAN JUST THE FIELD BOUNDARIES, SINCE A STRAY CONTROL
035400* CHARACTER OR A LEFTOVER HTML ENTITY CAN SIT ANYWHERE IN A
035500* FIELD'S TEXT.
035600 1100-ENCODING-SCAN.                                              
035700     CLOSE CLN-FILE.                                              
035800     OPEN INPUT CLN-FILE.                                         
035900     IF CLN-STAT NOT = "00" AND CLN-STAT NOT = "05"               
036000         GO TO 1100-EXIT                                          
036100     END-IF.                                                      
036200 1110-READ-LOOP.                                                  
036300     READ CLN-FILE                                                
036400         AT END GO TO 1100-EXIT                                   
036500     END-READ.                                                    
036600     PERFORM 1120-SCAN-ONE-LINE THRU 1120-EXIT.                   
036700     GO TO 1110-READ-LOOP.                                        
036800 1100-EXIT.                                                       
036900     EXIT.                                                        
037000                                                                  
037100* EVERY ONE OF THE 512 BYTES IN THE RECORD IS EXAMINED, NOT JUST
037200* THE BYTES UP TO THE LAST SIGNIFICANT CHARACTER - TRAILING PAD
037300* SPACES ARE ALL PRINTABLE-CLASS SO THEY COST NOTHING TO SCAN
037400* PAST.
037500 1120-SCAN-ONE-LINE.                                              
037600     PERFORM 1130-SCAN-ONE-CHAR THRU 1130-EXIT                    
037700         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 512.           
037800 1120-EXIT.                                                       
037900     EXIT.                                                        
038000                                                                  
038100* A SINGLE CHARACTER CAN TRIP AT MOST ONE OF THE TWO CHECKS
038200* BELOW - A NON-PRINTABLE BYTE IS NEVER ALSO AN AMPERSAND, SO
038300* THE TWO IFS ARE INDEPENDENT RATHER THAN AN IF/ELSE.
038400 1130-SCAN-ONE-CHAR.                                              
038500     MOVE CLN-REC(COL-IX:1) TO WS-CH.                             
038600     IF WS-CH IS NOT PRINTABLE-CLASS                              
038700         PERFORM 1140-CHECK-BAD-CHAR THRU 1140-EXIT               
038800     END-IF.                                                      
038900     IF WS-CH = "&"                                               
039000         PERFORM 1150-CHECK-ENTITY-PATTERN THRU 1150-EXIT         
039100     END-IF.                                                      
039200 1130-EXIT.                                                       
039300     EXIT.                                                        
039400                                                                  
039500* A NON-PRINTABLE CHARACTER IS ONLY "BAD" IF IT IS NOT ONE OF     
039600* THE 14 ALLOWED ACCENTED LETTERS.                                
039700* A NON-PRINTABLE BYTE IS ONLY TRULY BAD IF IT IS NOT ONE OF THE
039800* 14 ACCENTED LETTERS THIS SHOP'S NAME AND ADDRESS DATA
039900* LEGITIMATELY CONTAINS (SEE ALLOWED-ACCENTED-LIST) - CLN00
040000* NEVER TOUCHES THESE CHARACTERS SO VAL00 MUST NOT FLAG THEM
040100* EITHER.
040200 1140-CHECK-BAD-CHAR.                                             
040300     MOVE "Y" TO WS-NOT-ALLOWED-SW.                               
040400     PERFORM 1141-CHECK-ALLOWED THRU 1141-EXIT                    
040500         VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > 14           
040600             OR WS-NOT-ALLOWED-SW = "N".                          
040700     IF WS-NOT-ALLOWED                                            
040800         PERFORM 1142-RECORD-BAD-CHAR THRU 1142-EXIT              
040900     END-IF.                                                      
041000 1140-EXIT.                                                       
041100     EXIT.                                                        
041200                                                                  
041300 1141-CHECK-ALLOWED.                                              
041400     IF WS-CH = ALLOWED-CH(CAND-IX)                               
041500         MOVE "N" TO WS-NOT-ALLOWED-SW                            
041600     END-IF.                                                      
041700 1141-EXIT.                                                       
041800     EXIT.                                                        
041900                                                                  
042000* A BAD CHARACTER ONLY ADDS TO THE DISTINCT COUNT THE FIRST       
042100* TIME IT IS SEEN ANYWHERE IN THE FILE.                           
042200* THE DISTINCT-CHARACTER COUNT ON THE REPORT IS A COUNT OF
042300* DIFFERENT BAD CHARACTERS SEEN, NOT A COUNT OF OCCURRENCES - A
042400* FILE WITH ONE BAD BYTE REPEATED 500 TIMES STILL SHOWS 1 ON THE
042500* REPORT. THE SEEN-TABLE CAPS OUT AT 64 ENTRIES, WELL PAST
042600* ANYTHING THIS SHOP HAS EVER ACTUALLY ENCOUNTERED IN ONE FILE.
042700 1142-RECORD-BAD-CHAR.                                            
042800     MOVE "Y" TO WS-NEW-CHAR-SW.                                  
042900     PERFORM 1143-COMPARE-ONE-SEEN THRU 1143-EXIT                 
043000         VARYING TBL-IX FROM 1 BY 1                               
043100             UNTIL TBL-IX > BADCHAR-SEEN-COUNT                    
043200             OR WS-NEW-CHAR-SW = "N".                             
043300     IF WS-NEW-CHAR AND BADCHAR-SEEN-COUNT < 64                   
043400         ADD 1 TO BADCHAR-SEEN-COUNT                              
043500         MOVE WS-CH TO BADCHAR-SEEN-CHAR(BADCHAR-SEEN-COUNT)      
043600         ADD 1 TO WS-BAD-CHARS                                    
043700     END-IF.                                                      
043800 1142-EXIT.                                                       
043900     EXIT.                                                        
044000                                                                  
044100 1143-COMPARE-ONE-SEEN.                                           
044200     IF WS-CH = BADCHAR-SEEN-CHAR(TBL-IX)                         
044300         MOVE "N" TO WS-NEW-CHAR-SW                               
044400     END-IF.                                                      
044500 1143-EXIT.                                                       
044600     EXIT.                                                        
044700                                                                  
044800*-----------------------------------------------------------------
044900* 1150 - AN "&" WAS FOUND; THE TOKEN COUNTS AS AN HTML ENTITY IF  
045000* IT IS "&" + LETTERS + ";" OR "&#" + DIGITS + ";" WITHIN 10      
045100* BYTES. EVERY MATCH IS COUNTED, NOT ONLY DISTINCT ONES.          
045200*-----------------------------------------------------------------
045300* AN AMPERSAND IS ONLY COUNTED AS AN HTML ENTITY IF IT IS
045400* FOLLOWED, WITHIN 10 BYTES, BY EITHER A RUN OF DIGITS (A
045500* NUMERIC ENTITY LIKE &#38;) OR A RUN OF LETTERS (A NAMED ENTITY
045600* LIKE &AMP;), THEN A SEMICOLON. UNLIKE THE BAD-CHARACTER COUNT,
045700* EVERY MATCHING TOKEN ADDS TO WS-HTML-ENTITIES - IF CLN00 LEFT
045800* ONE BEHIND IT SHOULD COUNT EVERY TIME, SINCE THAT IS A MEASURE
045900* OF HOW MUCH CLN00 MISSED, NOT OF HOW MANY DISTINCT ENTITIES
046000* WERE INVOLVED.
046100 1150-CHECK-ENTITY-PATTERN.                                       
046200     MOVE "N" TO WS-ENTITY-FOUND-SW.                              
046300     MOVE COL-IX TO SCAN-IX.                                      
046400     ADD 1 TO SCAN-IX.                                            
046500     IF SCAN-IX NOT > 512 AND CLN-REC(SCAN-IX:1) = "#"            
046600         ADD 1 TO SCAN-IX                                         
046700         MOVE 0 TO ENT-DIGIT-COUNT                                
046800         PERFORM 1151-SCAN-DIGITS THRU 1151-EXIT                  
046900         IF SCAN-IX NOT > 512 AND ENT-DIGIT-COUNT > 0             
047000             AND CLN-REC(SCAN-IX:1) = ";"                         
047100             MOVE "Y" TO WS-ENTITY-FOUND-SW                       
047200         END-IF                                                   
047300     ELSE                                                         
047400         PERFORM 1152-SCAN-LETTERS THRU 1152-EXIT                 
047500         IF SCAN-IX NOT > 512 AND ENT-DIGIT-COUNT > 0             
047600             AND CLN-REC(SCAN-IX:1) = ";"                         
047700             MOVE "Y" TO WS-ENTITY-FOUND-SW                       
047800         END-IF                                                   
047900     END-IF.                                                      
048000     IF WS-ENTITY-FOUND                                           
048100         ADD 1 TO WS-HTML-ENTITIES                                
048200     END-IF.                                                      
048300 1150-EXIT.                                                       
048400     EXIT.                                                        
048500                                                                  
048600* CAPPED AT 9 DIGITS SO A RUN OF DIGITS THAT IS CLEARLY NOT AN
048700* ENTITY REFERENCE (A LONG NUMBER IN THE DATA, FOR EXAMPLE) DOES
048800* NOT SEND THE SCAN POINTER WANDERING OFF THE END OF THE RECORD.
048900 1151-SCAN-DIGITS.                                                
049000     IF SCAN-IX NOT > 512 AND ENT-DIGIT-COUNT < 9                 
049100         IF CLN-REC(SCAN-IX:1) >= "0" AND                         
049200                 CLN-REC(SCAN-IX:1) <= "9"                        
049300             ADD 1 TO ENT-DIGIT-COUNT                             
049400             ADD 1 TO SCAN-IX                                     
049500             GO TO 1151-SCAN-DIGITS                               
049600         END-IF                                                   
049700     END-IF.                                                      
049800 1151-EXIT.                                                       
049900     EXIT.                                                        
050000                                                                  
050100* SHARES ENT-DIGIT-COUNT WITH THE DIGIT SCAN ABOVE EVEN THOUGH
050200* IT IS COUNTING LETTERS HERE - ONLY ONE OF THE TWO SCANS EVER
050300* RUNS FOR A GIVEN TOKEN SO THE FIELD IS NEVER SHARED BETWEEN
050400* TWO LIVE COUNTS AT ONCE.
050500 1152-SCAN-LETTERS.                                               
050600     MOVE 0 TO ENT-DIGIT-COUNT.                                   
050700 1152-SCAN-LOOP.                                                  
050800     IF SCAN-IX NOT > 512 AND ENT-DIGIT-COUNT < 9                 
050900         IF (CLN-REC(SCAN-IX:1) >= "A" AND                        
051000                 CLN-REC(SCAN-IX:1) <= "Z") OR                    
051100            (CLN-REC(SCAN-IX:1) >= "a" AND                        
051200                 CLN-REC(SCAN-IX:1) <= "z")                       
051300             ADD 1 TO ENT-DIGIT-COUNT                             
051400             ADD 1 TO SCAN-IX                                     
051500             GO TO 1152-SCAN-LOOP                                 
051600         END-IF                                                   
051700     END-IF.                                                      
051800 1152-EXIT.                                                       
051900     EXIT.                                                        
052000                                                                  
052100*-----------------------------------------------------------------
052200* 1200 - DATA-ROW COUNT IN THE ORIGINAL FILE VERSUS THE CLEANED   
052300* FILE; A DIFFERENCE OF 5 ROWS OR LESS IS CONSIDERED PRESERVED.   
052400*-----------------------------------------------------------------
052500* COMPARES ROW COUNTS, NOT ROW CONTENT - VAL00 HAS NO WAY TO
052600* KNOW WHICH CLEANED ROW CORRESPONDS TO WHICH ORIGINAL ROW ONCE
052700* CLN00 HAS REWRITTEN THE FIELDS, SO THE ONLY PRACTICAL
052800* INTEGRITY CHECK IS WHETHER THE SHOP LOST OR GAINED WHOLE ROWS
052900* ALONG THE WAY. A DIFFERENCE OF 5 ROWS OR FEWER IS TREATED AS
053000* WITHIN NORMAL NOISE (BLANK LINES CLN00 LEGITIMATELY SKIPPED)
053100* RATHER THAN A FAILURE.
053200 1200-INTEGRITY-CHECK.                                            
053300     MOVE WS-STRUCT-ROWS TO WS-CLEANED-ROWS.                      
053400     OPEN INPUT ORIG-FILE.                                        
053500     IF ORIG-STAT NOT = "00" AND ORIG-STAT NOT = "05"             
053600         GO TO 1200-EXIT                                          
053700     END-IF.                                                      
053800     MOVE "N" TO WS-EOF-SW.                                       
053900     READ ORIG-FILE                                               
054000         AT END MOVE "Y" TO WS-EOF-SW                             
054100     END-READ.                                                    
054200* ORIG-FILE IS READ ONLY TO COUNT LINES - NO FIELD IN IT IS EVER
054300* COMPARED TO THE CLEANED FILE, SINCE THE TWO FILES CAN HAVE
054400* DIFFERENT DELIMITERS AND EVEN DIFFERENT COLUMN ORDERING BY THE
054500* TIME THIS PROGRAM SEES THEM.
054600 1210-COUNT-LOOP.                                                 
054700     IF WS-EOF                                                    
054800         GO TO 1200-EXIT                                          
054900     END-IF.                                                      
055000     READ ORIG-FILE                                               
055100         AT END MOVE "Y" TO WS-EOF-SW                             
055200     END-READ.                                                    
055300     IF NOT WS-EOF                                                
055400         ADD 1 TO WS-ORIGINAL-ROWS                                
055500     END-IF.                                                      
055600     GO TO 1210-COUNT-LOOP.                                       
055700 1200-EXIT.                                                       
055800     CLOSE ORIG-FILE.                                             
055900* THE DIFFERENCE IS TAKEN AS AN ABSOLUTE VALUE - VAL00 DOES NOT
056000* CARE WHETHER ROWS WERE GAINED OR LOST, ONLY HOW MANY.
056100     IF WS-ORIGINAL-ROWS > WS-CLEANED-ROWS                        
056200         COMPUTE WS-ROW-DIFFERENCE = WS-ORIGINAL-ROWS             
056300             - WS-CLEANED-ROWS                                    
056400     ELSE                                                         
056500         COMPUTE WS-ROW-DIFFERENCE = WS-CLEANED-ROWS              
056600             - WS-ORIGINAL-ROWS                                   
056700     END-IF.                                                      
056800     EXIT.                                                        
056900                                                                  
057000*-----------------------------------------------------------------
057100* 1950 - DERIVE THE TWO OVERALL FLAGS AND MOVE EVERY WORKING      
057200* COUNTER INTO THE LINKAGE RESULTS GROUP.                         
057300*-----------------------------------------------------------------
057400* TWO PASS/FAIL FLAGS COME OUT OF THIS PARAGRAPH - CONSISTENT
057500* (NO STRUCTURAL ERRORS) AND PRESERVED (ROW COUNT WITHIN
057600* TOLERANCE). NEITHER FLAG LOOKS AT THE ENCODING SCAN'S BAD-
057700* CHARACTER COUNT - THE REPORT SHOWS THAT SEPARATELY AND THE
057800* FINAL VERDICT LINE AT 1900 IS WHAT COMBINES ALL THREE CHECKS
057900* TOGETHER.
058000 1950-ROLL-UP-RESULTS.                                            
058100* CONSISTENT MEANS STRUCTURALLY CONSISTENT - EVERY DATA ROW HAD
058200* THE SAME COLUMN COUNT AS THE HEADER, NOTHING MORE.
058300     IF WS-ERROR-COUNT = 0                                        
058400         MOVE "Y" TO WS-CONSISTENT-SW                             
058500     ELSE                                                         
058600         MOVE "N" TO WS-CONSISTENT-SW                             
058700     END-IF.                                                      
058800     IF WS-ROW-DIFFERENCE NOT > 5                                 
058900         MOVE "Y" TO WS-PRESERVED-SW                              
059000     ELSE                                                         
059100         MOVE "N" TO WS-PRESERVED-SW                              
059200     END-IF.                                                      
059300     MOVE WS-STRUCT-ROWS       TO VAL-TOTAL-ROWS.                 
059400     MOVE WS-CONSISTENT-SW     TO VAL-CONSISTENT.                 
059500     MOVE WS-ERROR-COUNT       TO VAL-ERROR-COUNT.                
059600     MOVE WS-BAD-CHARS         TO VAL-BAD-CHARS.                  
059700     MOVE WS-HTML-ENTITIES     TO VAL-HTML-ENTITIES.              
059800     MOVE WS-ORIGINAL-ROWS     TO VAL-ORIGINAL-ROWS.              
059900     MOVE WS-CLEANED-ROWS      TO VAL-CLEANED-ROWS.               
060000     MOVE WS-ROW-DIFFERENCE    TO VAL-ROW-DIFFERENCE.             
060100     MOVE WS-PRESERVED-SW      TO VAL-DATA-PRESERVED.             
060200 1950-EXIT.                                                       
060300     EXIT.                                                        
060400                                                                  
060500*-----------------------------------------------------------------
060600* 1900 - BANNER-FRAMED VALIDATION REPORT WITH THE THREE-LINE      
060700* CHECK SUMMARY AND THE FINAL VERDICT.                            
060800*-----------------------------------------------------------------
060900* THE FINAL VERDICT LINE NEAR THE BOTTOM OF THE REPORT IS THE
061000* ONLY PLACE ALL THREE CHECKS (STRUCTURE, ENCODING, INTEGRITY)
061100* ARE COMBINED INTO ONE YES/NO STATEMENT - EVERYTHING ABOVE IT
061200* ON THE REPORT IS DETAIL IN SUPPORT OF THAT ONE LINE. VAL00
061300* ALWAYS CALLS IT SUCCESSFUL OR PASSED-WITH-OBSERVATIONS, NEVER
061400* FAILED - A VALIDATION PASS REPORTS WHAT IT FOUND, IT DOES NOT
061500* ABORT THE RUN (SPEC BULL-0184).
061600 1900-WRITE-VALIDATION-REPORT.                                    
061700     OPEN OUTPUT RPT-FILE.                                        
061800     WRITE RPT-REC FROM PRT-1.                                    
061900     WRITE RPT-REC FROM PRT-2.                                    
062000     WRITE RPT-REC FROM PRT-1.                                    
062100     MOVE "ORIGINAL FILE" TO PRT-3-LABEL.                         
062200     MOVE WS-ORIG-FILE-NAME TO PRT-3-VALUE.                       
062300     WRITE RPT-REC FROM PRT-3.                                    
062400     MOVE "CLEANED FILE" TO PRT-3-LABEL.                          
062500     MOVE WS-CLN-FILE-NAME TO PRT-3-VALUE.                        
062600     WRITE RPT-REC FROM PRT-3.                                    
062700     MOVE "COLUMNS IN HEADER" TO PRT-4-LABEL.                     
062800     MOVE VAL-TOTAL-COLUMNS TO PRT-4-COUNT.                       
062900     WRITE RPT-REC FROM PRT-4.                                    
063000     MOVE "DATA ROWS CHECKED" TO PRT-4-LABEL.                     
063100     MOVE VAL-TOTAL-ROWS TO PRT-4-COUNT.                          
063200     WRITE RPT-REC FROM PRT-4.                                    
063300     IF VAL-CONSISTENT = "Y"                                      
063400         MOVE "STRUCTURE OK .............. [ OK ]" TO PRT-6-TEXT  
063500     ELSE                                                         
063600         MOVE "STRUCTURE OK .............. [ERR]" TO PRT-6-TEXT   
063700     END-IF.                                                      
063800     WRITE RPT-REC FROM PRT-6.                                    
063900     IF VAL-BAD-CHARS = 0                                         
064000         MOVE "ENCODING OK ............... [ OK ]" TO PRT-6-TEXT  
064100     ELSE                                                         
064200         MOVE "ENCODING OK ............... [ERR]" TO PRT-6-TEXT   
064300     END-IF.                                                      
064400     WRITE RPT-REC FROM PRT-6.                                    
064500     IF VAL-DATA-PRESERVED = "Y"                                  
064600         MOVE "INTEGRITY OK ............... [ OK ]" TO PRT-6-TEXT 
064700     ELSE                                                         
064800         MOVE "INTEGRITY OK ............... [ERR]" TO PRT-6-TEXT  
064900     END-IF.                                                      
065000     WRITE RPT-REC FROM PRT-6.                                    
065100     MOVE "STRUCTURAL ERROR ROWS" TO PRT-4-LABEL.                 
065200     MOVE VAL-ERROR-COUNT TO PRT-4-COUNT.                         
065300     WRITE RPT-REC FROM PRT-4.                                    
065400     PERFORM 1910-PRINT-ONE-ERROR-DESC THRU 1910-EXIT             
065500         VARYING TBL-IX FROM 1 BY 1                               
065600             UNTIL TBL-IX > VAL-ERROR-COUNT.                      
065700     MOVE "DISTINCT BAD CHARACTERS" TO PRT-4-LABEL.               
065800     MOVE VAL-BAD-CHARS TO PRT-4-COUNT.                           
065900     WRITE RPT-REC FROM PRT-4.                                    
066000     MOVE "HTML ENTITIES FOUND" TO PRT-4-LABEL.                   
066100     MOVE VAL-HTML-ENTITIES TO PRT-4-COUNT.                       
066200     WRITE RPT-REC FROM PRT-4.                                    
066300     MOVE "ORIGINAL DATA ROWS" TO PRT-4-LABEL.                    
066400     MOVE VAL-ORIGINAL-ROWS TO PRT-4-COUNT.                       
066500     WRITE RPT-REC FROM PRT-4.                                    
066600     MOVE "CLEANED DATA ROWS" TO PRT-4-LABEL.                     
066700     MOVE VAL-CLEANED-ROWS TO PRT-4-COUNT.                        
066800     WRITE RPT-REC FROM PRT-4.                                    
066900     MOVE "ROW-COUNT DIFFERENCE" TO PRT-4-LABEL.                  
067000     MOVE VAL-ROW-DIFFERENCE TO PRT-4-COUNT.                      
067100     WRITE RPT-REC FROM PRT-4.                                    
067200     IF VAL-CONSISTENT = "Y" AND VAL-BAD-CHARS = 0                
067300         AND VAL-DATA-PRESERVED = "Y"                             
067400         MOVE "FINAL VERDICT: VALIDATION SUCCESSFUL."             
067500             TO PRT-6-TEXT                                        
067600     ELSE                                                         
067700         MOVE "FINAL VERDICT: PASSED WITH OBSERVATIONS."          
067800             TO PRT-6-TEXT                                        
067900     END-IF.                                                      
068000     WRITE RPT-REC FROM PRT-6.                                    
068100     WRITE RPT-REC FROM PRT-1.                                    
068200     CLOSE RPT-FILE CLN-FILE.                                     
068300 1900-EXIT.                                                       
068400     EXIT.                                                        
068500                                                                  
068600* PRINTS WHATEVER STRUCTURAL-ERROR DESCRIPTIONS 1000-STRUCTURE-
068700* CHECK CAPTURED - IF VAL-ERROR-COUNT IS ZERO THIS PARAGRAPH
068800* NEVER RUNS AND THE REPORT SIMPLY HAS NO DETAIL LINES TO SHOW.
068900 1910-PRINT-ONE-ERROR-DESC.                                       
069000     MOVE WS-ERROR-DESC(TBL-IX) TO PRT-6-TEXT.                    
069100     WRITE RPT-REC FROM PRT-6.                                    
069200 1910-EXIT.                                                       
069300     EXIT.                                                        
