000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. ANL00.                                               
000300 AUTHOR. K. PAPAS.                                                
000400 INSTALLATION. BULL SOFTWARE - THESSALONIKI.                      
000500 DATE-WRITTEN. 08-12-1993.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. BULL SOFTWARE INTERNAL USE ONLY.                       
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000*-----------------------------------------------------------------
001100* DATE       PROGRAMMER    REQUEST     DESCRIPTION                
001200* ---------- ------------- ----------- ------------------------   
001300* 1993-12-08 K.PAPAS       BULL-0002   ORIGINAL VERSION. STRUCTURE
001400*                                      SCAN OVER THE RAW FILE,    
001500*                                      IN TWO SEQUENTIAL PASSES.  
001600* 1994-04-19 K.PAPAS       BULL-0019   ADD SEPARATOR-CONSISTENCY  
001700*                                      CHECK OVER FIRST 100 ROWS. 
001800* 1994-10-02 S.TEMERZIDIS  BULL-0055   ADD DISTINCT HTML-ENTITY   
001900*                                      TOKEN COUNT.               
002000* 1995-06-11 N.ANTONIOU    BULL-0077   SECOND PASS: EMPTY FIELDS  
002100*                                      AND DUPLICATE-ROW COUNT,   
002200*                                      WINDOW OF 1000 DATA ROWS.  
002300* 1996-09-25 N.ANTONIOU    BULL-0108   ANALYSIS REPORT WRITER,    
002400*                                      BANNER FORMAT LIKE PEL02.  
002500* 1998-07-30 M.DIMOU       BULL-0141   RECOMMENDATION LINES ADDED 
002600*                                      WHEN TOTAL PROBLEMS > 0.   
002700* 1999-01-08 S.TEMERZIDIS  BULL-0148   Y2K: WS-CURRENT-DATE BANNER
002800*                                      FIELD RE-KEYED TO 4-DIGIT  
002900*                                      YEAR.                      
003000* 2000-11-09 M.DIMOU       BULL-0164   CONVERTED TO A CALLED      
003100*                                      SUBPROGRAM, LIKE CFG00;    
003200*                                      RECEIVES DETECTED-CFG      
003300*                                      FROM PIPE00 RATHER THAN    
003400*                                      RE-SCANNING FOR THE        
003500*                                      DELIMITER ITSELF.          
003600* 2001-05-21 A.KOSTAS       BULL-0182   NONASCII-SCAN-LIMIT WIRED 
003700*                                      INTO THE PASS-ONE LOOP SO  
003800*                                      THE CHARACTER SCAN STOPS   
003900*                                      AFTER THAT MANY ROWS; ADDED
004000*                                      ANL-STEP-STATUS SO PIPE00/ 
004100*                                      BATCH00 CAN TELL AN OPEN   
004200*                                      FAILURE FROM A CLEAN RUN.  
004300*-----------------------------------------------------------------
004400* PURPOSE - ANALYZER STAGE OF THE DATASET CLEANING BATCH.         
004500*   TWO SEQUENTIAL PASSES OVER THE RAW FILE: PASS ONE COVERS      
004600*   STRUCTURE, SEPARATOR CONSISTENCY AND THE CHARACTER SCAN;      
004700*   PASS TWO COVERS EMPTY FIELDS AND DUPLICATE ROWS. WRITES       
004800*   THE ANALYSIS REPORT.                                          
004900*-----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SOURCE-COMPUTER. IBM-AT.                                         
005300 OBJECT-COMPUTER. IBM-AT.                                         
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM                                           
005600     CLASS PRINTABLE-CLASS IS X"20" THRU X"7E".                   
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900     SELECT OPTIONAL RAW-FILE ASSIGN RANDOM WS-FILE-NAME          
006000         ORGANIZATION IS LINE SEQUENTIAL                          
006100         FILE STATUS IS RAW-STAT.                                 
006200     SELECT RPT-FILE ASSIGN TO RPTANL                             
006300         ORGANIZATION IS LINE SEQUENTIAL                          
006400         FILE STATUS IS RPT-STAT.                                 
006500                                                                  
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800 FD  RAW-FILE                                                     
006900     LABEL RECORDS ARE OMITTED.                                   
007000* ONE PHYSICAL LINE OF THE RAW DATASET, READ JUST LIKE CFG00
007100* READS IT - THIS STAGE NEVER WRITES BACK TO THE RAW FILE.
007200 01  RAW-REC                        PIC X(512).                   
007300                                                                  
007400 FD  RPT-FILE                                                     
007500     LABEL RECORDS ARE OMITTED.                                   
007600* ONE PRINT LINE OF THE ANALYSIS REPORT WRITTEN AT 1900.
007700 01  RPT-REC                        PIC X(80).                    
007800                                                                  
007900 WORKING-STORAGE SECTION.                                         
008000 77  SEP-SCAN-LIMIT                 PIC 9(5) COMP VALUE 100.      
008100 77  QUAL-SCAN-LIMIT                PIC 9(5) COMP VALUE 1000.     
008200 77  NONASCII-SCAN-LIMIT            PIC 9(7) COMP VALUE 999999.   
008300 77  REC-IX                         PIC 9(7) COMP.                
008400 77  COL-IX                         PIC 9(4) COMP.                
008500 77  TBL-IX                         PIC 9(4) COMP.                
008600 77  ENT-SCAN-IX                    PIC 9(4) COMP.                
008700 77  ENT-TOKEN-LEN                  PIC 9(3) COMP.                
008800 77  ENT-FOUND-SEMI-SW              PIC X.                        
008900     88  ENT-FOUND-SEMI             VALUE "Y".                    
009000 77  WS-CH                          PIC X.                        
009100 77  WS-NEW-CHAR-SW                 PIC X.                        
009200     88  WS-NEW-CHAR                VALUE "Y".                    
009300 77  WS-NEW-TOKEN-SW                PIC X.                        
009400     88  WS-NEW-TOKEN               VALUE "Y".                    
009500 77  WS-EOF-SW                      PIC X VALUE "N".              
009600     88  WS-EOF                     VALUE "Y".                    
009700     88  WS-NOT-EOF                 VALUE "N".                    
009800 77  WS-OPEN-FAILED-SW           PIC X VALUE "N".                 
009900     88  WS-OPEN-FAILED             VALUE "Y".                    
010000     88  WS-OPEN-OK                 VALUE "N".                    
010100                                                                  
010200* FILE-STATUS-COMBINED BELOW LETS THE OPEN-FAILURE DISPLAY AT
010300* 1000-FIRST-PASS SHOW BOTH BYTES OF THE STATUS CODE PLUS THE
010400* SPARE ROOM IN ONE DISPLAY, INSTEAD OF JUST THE TWO-CHARACTER
010500* CODE ON ITS OWN.
010600 01  FILE-STATUS-GROUP.                                           
010700     02  RAW-STAT                   PIC XX.                       
010800     02  RPT-STAT                   PIC XX.                       
010900     02  FILLER                     PIC X(08).                    
011000                                                                  
011100* COMBINED VIEW USED ONLY ON THE OPEN-FAILURE DISPLAY LINE.       
011200 01  FILE-STATUS-COMBINED REDEFINES FILE-STATUS-GROUP PIC X(12).  
011300                                                                  
011400 01  WS-FILE-NAME.                                                
011500     02  WS-FN-DISK                 PIC XX.                       
011600     02  WS-FN-REST                 PIC X(15).                    
011700     02  FILLER                     PIC X(05).                    
011800                                                                  
011900*-----------------------------------------------------------------
012000* SYSTEM DATE, BROKEN INTO Y/M/D FOR THE REPORT BANNER.           
012100*-----------------------------------------------------------------
012200* CAPTURED ONCE AT THE TOP OF THE RUN FOR THE REPORT BANNER; NOT
012300* PASSED BACK TO THE CALLER.
012400 01  WS-CURRENT-DATE                PIC 9(6).                     
012500 01  WS-DATE-BROKEN REDEFINES WS-CURRENT-DATE.                    
012600     02  WS-CD-YY                   PIC 99.                       
012700     02  WS-CD-MM                   PIC 99.                       
012800     02  WS-CD-DD                   PIC 99.                       
012900                                                                  
013000*-----------------------------------------------------------------
013100* FIELD-SPLIT WORK AREA, SAME SHAPE AS CFG00/CLN00/VAL00/CHG00.   
013200*-----------------------------------------------------------------
013300* WORK AREA FOR SPLITTING ONE DATA ROW INTO ITS DELIMITED
013400* FIELDS, REUSED EVERY TIME 1310-SPLIT-DATA-LINE RUNS.
013500 01  PARSED-REC.                                                  
013600     02  FIELD-COUNT                PIC 9(3) COMP.                
013700     02  PARSED-FIELD OCCURS 20 TIMES.                            
013800         03  FIELD-TEXT             PIC X(80).                    
013900         03  FIELD-LEN              PIC 9(3) COMP.                
014000     02  FILLER                     PIC X(04).                    
014100                                                                  
014200* THE HEADER LINE SPLIT INTO ITS COLUMN NAMES - KEPT ONLY LONG
014300* ENOUGH TO GET HDR-FIELD-COUNT FOR THE SEPARATOR CHECK.
014400 01  HEADER-REC.                                                  
014500     02  HDR-FIELD-COUNT            PIC 9(3) COMP.                
014600     02  HDR-FIELD OCCURS 20 TIMES.                               
014700         03  HDR-TEXT               PIC X(80).                    
014800         03  HDR-LEN                PIC 9(3) COMP.                
014900     02  FILLER                     PIC X(04).                    
015000                                                                  
015100*-----------------------------------------------------------------
015200* WORKING ACCUMULATORS - MOVED INTO ANL-RESULTS (LINKAGE) AT 1900.
015300*-----------------------------------------------------------------
015400* EVERY COUNTER THIS STAGE PRODUCES, IN THE SAME ORDER THEY ARE
015500* MOVED OUT TO THE LINKAGE RESULTS GROUP AT 1800.
015600 01  WS-STATS-GROUP.                                              
015700     02  WS-TOTAL-LINES             PIC 9(7) COMP.                
015800     02  WS-TOTAL-CHARS             PIC 9(9) COMP.                
015900     02  WS-EMPTY-LINES             PIC 9(7) COMP.                
016000     02  WS-INCONSISTENT-ROWS       PIC 9(7) COMP.                
016100     02  WS-NONASCII-CHARS          PIC 9(5) COMP.                
016200     02  WS-HTML-ENTITIES           PIC 9(7) COMP.                
016300     02  WS-ROWS-ANALYZED           PIC 9(7) COMP.                
016400     02  WS-EMPTY-FIELDS            PIC 9(7) COMP.                
016500     02  WS-DUPLICATE-ROWS          PIC 9(7) COMP.                
016600     02  WS-TOTAL-PROBLEMS          PIC 9(7) COMP.                
016700                                                                  
016800* BREAKDOWN-DISPLAY LOOP WALKS THE TEN COUNTERS AS A TABLE, THE   
016900* SAME TRICK CFG00 USES FOR ITS QUALITY-ISSUE BREAKDOWN.          
017000 01  WS-STATS-TABLE REDEFINES WS-STATS-GROUP.                     
017100     02  WS-STAT-COUNT OCCURS 9 TIMES PIC 9(7) COMP.              
017200     02  FILLER                     PIC 9(9) COMP.                
017300                                                                  
017400*-----------------------------------------------------------------
017500* DISTINCT NON-ASCII CHARACTER VALUES SEEN SO FAR (BOUNDED LIST - 
017600* THE SHOP'S DATA NEVER CARRIES MORE THAN A HANDFUL OF THESE).    
017700*-----------------------------------------------------------------
017800 01  NONASCII-SEEN-COUNTERS.                                      
017900     02  NONASCII-SEEN-COUNT        PIC 9(3) COMP VALUE 0.        
018000 01  NONASCII-SEEN-LIST.                                          
018100     02  NONASCII-SEEN-CHAR OCCURS 64 TIMES PIC X.                
018200                                                                  
018300*-----------------------------------------------------------------
018400* DISTINCT HTML-ENTITY TOKENS SEEN SO FAR (BOUNDED LIST).         
018500*-----------------------------------------------------------------
018600 01  HTML-TOKEN-COUNTERS.                                         
018700     02  HTML-TOKEN-SEEN-COUNT      PIC 9(3) COMP VALUE 0.        
018800 01  HTML-TOKEN-LIST.                                             
018900     02  HTML-TOKEN OCCURS 50 TIMES PIC X(20).                    
019000 01  WS-ENT-TOKEN                   PIC X(20).                    
019100                                                                  
019200*-----------------------------------------------------------------
019300* RECENT-ROWS WINDOW FOR THE DUPLICATE-ROW CHECK (BOUNDED TO THE  
019400* 1000-ROW QUALITY-SCAN WINDOW; ONLY THE FIRST 100 BYTES OF EACH  
019500* ROW ARE KEPT FOR THE COMPARISON).                               
019600*-----------------------------------------------------------------
019700 01  SEEN-ROWS-COUNTERS.                                          
019800     02  SEEN-ROWS-COUNT            PIC 9(4) COMP VALUE 0.        
019900 01  SEEN-ROWS-LIST.                                              
020000     02  SEEN-ROW OCCURS 1000 TIMES PIC X(100).                   
020100                                                                  
020200 01  WS-HEADER-LINE                 PIC X(512).                   
020300 01  WS-SCRATCH-LINE                PIC X(512).                   
020400 01  WS-DUP-FOUND-SW                PIC X.                        
020500     88  WS-DUP-FOUND               VALUE "Y".                    
020600     88  WS-DUP-NOT-FOUND           VALUE "N".                    
020700                                                                  
020800*-----------------------------------------------------------------
020900* REPORT PRINT-LINE RECORDS - BANNER/LABEL STYLE FROM PEL02.      
021000*-----------------------------------------------------------------
021100 01  PRT-1.                                                       
021200     02  FILLER PIC X(60) VALUE ALL "=".                          
021300     02  FILLER PIC X(20) VALUE SPACES.                           
021400 01  PRT-2.                                                       
021500     02  FILLER PIC X(20) VALUE SPACES.                           
021600     02  PRT-2-TITLE PIC X(40) VALUE "DATASET ANALYSIS REPORT".   
021700     02  FILLER PIC X(20) VALUE SPACES.                           
021800 01  PRT-3.                                                       
021900     02  PRT-3-LABEL PIC X(30).                                   
022000     02  PRT-3-VALUE PIC X(50).                                   
022100 01  PRT-4.                                                       
022200     02  PRT-4-LABEL PIC X(30).                                   
022300     02  PRT-4-COUNT PIC ZZZ,ZZZ,ZZ9.                             
022400     02  FILLER PIC X(40).                                        
022500 01  PRT-5.                                                       
022600     02  FILLER PIC X(80) VALUE SPACES.                           
022700                                                                  
022800 LINKAGE SECTION.                                                 
022900 01  LINKAGES.                                                    
023000     02  FL-PATH.                                                 
023100         03  FL-DISK-PATH           PIC XX.                       
023200         03  FL-REST-PATH           PIC X(15).                    
023300     02  DETECTED-CFG.                                            
023400         03  CFG-DELIMITER          PIC X.                        
023500         03  CFG-QUOTECHAR          PIC X.                        
023600         03  CFG-COLUMNS            PIC 9(3) COMP.                
023700         03  CFG-ROWS               PIC 9(7) COMP.                
023800         03  CFG-TOTAL-ISSUES       PIC 9(7) COMP.                
023900         03  CFG-NEEDS-CLEANING     PIC X.                        
024000         03  CFG-STEP-STATUS        PIC X(5).                     
024100         03  FILLER                 PIC X(05).                    
024200     02  ANL-RESULTS.                                             
024300         03  ANL-TOTAL-LINES        PIC 9(7) COMP.                
024400         03  ANL-TOTAL-CHARS        PIC 9(9) COMP.                
024500         03  ANL-EMPTY-LINES        PIC 9(7) COMP.                
024600         03  ANL-INCONSISTENT-ROWS  PIC 9(7) COMP.                
024700         03  ANL-NONASCII-CHARS     PIC 9(5) COMP.                
024800         03  ANL-HTML-ENTITIES      PIC 9(7) COMP.                
024900         03  ANL-ROWS-ANALYZED      PIC 9(7) COMP.                
025000         03  ANL-EMPTY-FIELDS       PIC 9(7) COMP.                
025100         03  ANL-DUPLICATE-ROWS     PIC 9(7) COMP.                
025200         03  ANL-TOTAL-PROBLEMS     PIC 9(7) COMP.                
025300         03  ANL-STEP-STATUS        PIC X(5).                     
025400         03  FILLER                 PIC X(05).                    
025500                                                                  
025600 PROCEDURE DIVISION USING LINKAGES.                               
025700                                                                  
025800* ANALYZER PICKS UP WHERE CONFIG-DETECT LEFT OFF - IT TAKES THE
025900* DELIMITER CFG00 ALREADY DETECTED AS A LINKAGE INPUT AND DOES
026000* NOT REDETECT IT, SINCE A SECOND GUESS COULD DISAGREE WITH THE
026100* ONE THE CLEANER AND VALIDATOR ARE ALREADY WORKING FROM.
026200* ALL NINE WORKING COUNTERS ARE ZEROED UP FRONT SO A FILE THAT
026300* TRIPS NOTHING IN EITHER PASS STILL REPORTS CLEAN ZEROES RATHER
026400* THAN WHATEVER WAS LEFT OVER FROM A PRIOR CALL IN THE SAME RUN.
026500 0100-MAIN.                                                       
026600     MOVE "SUCC " TO ANL-STEP-STATUS.                             
026700* EVERY WORKING COUNTER STARTS AT ZERO FOR EACH DATASET -
026800* NONE OF THIS CARRIES OVER FROM A PRIOR CALL IN THE SAME RUN.
026900     MOVE 0 TO WS-TOTAL-LINES WS-TOTAL-CHARS WS-EMPTY-LINES       
027000               WS-INCONSISTENT-ROWS WS-NONASCII-CHARS             
027100               WS-HTML-ENTITIES WS-ROWS-ANALYZED                  
027200               WS-EMPTY-FIELDS WS-DUPLICATE-ROWS                  
027300               WS-TOTAL-PROBLEMS.                                 
027400     MOVE FL-DISK-PATH TO WS-FN-DISK.                             
027500     MOVE FL-REST-PATH TO WS-FN-REST.                             
027600     ACCEPT WS-CURRENT-DATE FROM DATE.                            
027700     PERFORM 1000-FIRST-PASS THRU 1000-EXIT.                      
027800     IF WS-OPEN-FAILED                                            
027900         MOVE "ERROR" TO ANL-STEP-STATUS                          
028000         GO TO 0150-ABORT-EXIT                                    
028100     END-IF.                                                      
028200     PERFORM 1300-QUALITY-PASS THRU 1300-EXIT.                    
028300     PERFORM 1800-ROLL-UP-RESULTS THRU 1800-EXIT.                 
028400     PERFORM 1900-WRITE-ANALYSIS-REPORT THRU 1900-EXIT.           
028500     GOBACK.                                                      
028600                                                                  
028700* BULL-0182 - RAW FILE NEVER OPENED; NO DATA WAS READ, SO THERE   
028800* IS NO REPORT TO WRITE.                                          
028900* NO RAW FILE, NO ANALYSIS, NO REPORT - THE CALLER ALREADY HAS
029000* ERROR IN ANL-STEP-STATUS FROM 1000-FIRST-PASS.
029100 0150-ABORT-EXIT.                                                 
029200     GOBACK.                                                      
029300                                                                  
029400*-----------------------------------------------------------------
029500* PASS ONE - STRUCTURE (LINES/CHARS/EMPTY-LINES), SEPARATOR       
029600* CONSISTENCY ON THE FIRST 100 DATA ROWS, AND THE CHARACTER SCAN  
029700* ACROSS THE WHOLE FILE, ALL IN ONE READ LOOP.                    
029800*-----------------------------------------------------------------
029900* ONE READ LOOP DOES THREE JOBS AT ONCE: COUNTS LINES AND BYTES,
030000* CHECKS SEPARATOR CONSISTENCY ON THE FIRST SEP-SCAN-LIMIT DATA
030100* ROWS, AND RUNS THE CHARACTER SCAN UP TO NONASCII-SCAN-LIMIT
030200* ROWS - A SEPARATE PASS FOR EACH WOULD MEAN READING THE WHOLE
030300* FILE THREE TIMES INSTEAD OF ONCE.
030400* THE HEADER LINE IS READ AND SPLIT ONCE, OUTSIDE THE LOOP, SO
030500* EVERY DATA ROW CAN BE COMPARED AGAINST ITS FIELD COUNT WITHOUT
030600* RE-READING OR RE-SPLITTING THE HEADER ON EVERY PASS THROUGH.
030700 1000-FIRST-PASS.                                                 
030800     OPEN INPUT RAW-FILE.                                         
030900     IF RAW-STAT NOT = "00" AND RAW-STAT NOT = "05"               
031000         DISPLAY "ANL00: CANNOT OPEN " WS-FILE-NAME               
031100                 ", STATUS " FILE-STATUS-COMBINED                 
031200         MOVE "Y" TO WS-OPEN-FAILED-SW                            
031300         GO TO 1000-EXIT                                          
031400     END-IF.                                                      
031500     READ RAW-FILE                                                
031600         AT END GO TO 1000-EXIT                                   
031700     END-READ.                                                    
031800     MOVE RAW-REC TO WS-HEADER-LINE.                              
031900     PERFORM 1010-SPLIT-HEADER THRU 1010-EXIT.                    
032000     MOVE 1 TO WS-TOTAL-LINES.                                    
032100 1000-LOOP.                                                       
032200     PERFORM 1020-COUNT-STRUCTURE THRU 1020-EXIT.                 
032300* BULL-0182 - THE CHARACTER SCAN NOW STOPS COUNTING AFTER
032400* NONASCII-SCAN-LIMIT ROWS INSTEAD OF RUNNING THE FULL FILE
032500* EVERY TIME, ONCE THAT LIMIT WAS WIRED IN RATHER THAN LEFT
032600* AS AN UNUSED CONSTANT.
032700     IF WS-TOTAL-LINES NOT > NONASCII-SCAN-LIMIT                  
032800         PERFORM 1200-CHARACTER-SCAN-LINE THRU 1200-EXIT          
032900     END-IF.                                                      
033000     READ RAW-FILE                                                
033100         AT END GO TO 1000-EXIT                                   
033200     END-READ.                                                    
033300     ADD 1 TO WS-TOTAL-LINES.                                     
033400* LINE 1 IS THE HEADER, SO SUBTRACT 1 BEFORE COMPARING
033500* AGAINST THE DATA-ROW SAMPLE CEILING.
033600     IF WS-TOTAL-LINES - 1 NOT > SEP-SCAN-LIMIT                   
033700         PERFORM 1100-SEPARATOR-CHECK THRU 1100-EXIT              
033800     END-IF.                                                      
033900     GO TO 1000-LOOP.                                             
034000 1000-EXIT.                                                       
034100     EXIT.                                                        
034200                                                                  
034300* SAME 20-COLUMN UNSTRING CEILING USED THROUGHOUT THIS SUITE - A
034400* DATASET WITH MORE COLUMNS THAN THAT WILL UNDER-COUNT HERE.
034500 1010-SPLIT-HEADER.                                               
034600     MOVE 0 TO HDR-FIELD-COUNT.                                   
034700     UNSTRING WS-HEADER-LINE DELIMITED BY CFG-DELIMITER           
034800         INTO HDR-TEXT(1) HDR-TEXT(2) HDR-TEXT(3) HDR-TEXT(4)     
034900              HDR-TEXT(5) HDR-TEXT(6) HDR-TEXT(7) HDR-TEXT(8)     
035000              HDR-TEXT(9) HDR-TEXT(10) HDR-TEXT(11) HDR-TEXT(12)  
035100              HDR-TEXT(13) HDR-TEXT(14) HDR-TEXT(15) HDR-TEXT(16) 
035200              HDR-TEXT(17) HDR-TEXT(18) HDR-TEXT(19) HDR-TEXT(20) 
035300         TALLYING IN HDR-FIELD-COUNT.                             
035400 1010-EXIT.                                                       
035500     EXIT.                                                        
035600                                                                  
035700* 512 IS THE FIXED RAW-REC LENGTH, SO EVERY LINE ADDS THE SAME
035800* AMOUNT TO WS-TOTAL-CHARS REGARDLESS OF HOW MUCH OF THE LINE IS
035900* TRAILING SPACE - THIS IS A FILE-SIZE ESTIMATE, NOT AN EXACT
036000* BYTE COUNT OF THE ORIGINAL DATASET ON DISK.
036100 1020-COUNT-STRUCTURE.                                            
036200     ADD 512 TO WS-TOTAL-CHARS.                                   
036300     IF RAW-REC = SPACES                                          
036400         ADD 1 TO WS-EMPTY-LINES                                  
036500     END-IF.                                                      
036600 1020-EXIT.                                                       
036700     EXIT.                                                        
036800                                                                  
036900*-----------------------------------------------------------------
037000* 1100 - SEPARATOR CONSISTENCY, FIRST 100 DATA ROWS.              
037100*-----------------------------------------------------------------
037200* RUNS OVER ONLY THE FIRST SEP-SCAN-LIMIT DATA ROWS - THE SAME
037300* SAMPLING IDEA CFG00 USES FOR ITS OWN QUALITY SCAN, SINCE A
037400* CONSISTENT OR INCONSISTENT DELIMITER USUALLY SHOWS ITSELF WELL
037500* BEFORE THE END OF A LARGE DATASET.
037600 1100-SEPARATOR-CHECK.                                            
037700     MOVE 0 TO FIELD-COUNT.                                       
037800     UNSTRING RAW-REC DELIMITED BY CFG-DELIMITER                  
037900         INTO FIELD-TEXT(1) FIELD-TEXT(2) FIELD-TEXT(3)           
038000              FIELD-TEXT(4) FIELD-TEXT(5) FIELD-TEXT(6)           
038100              FIELD-TEXT(7) FIELD-TEXT(8) FIELD-TEXT(9)           
038200              FIELD-TEXT(10) FIELD-TEXT(11) FIELD-TEXT(12)        
038300              FIELD-TEXT(13) FIELD-TEXT(14) FIELD-TEXT(15)        
038400              FIELD-TEXT(16) FIELD-TEXT(17) FIELD-TEXT(18)        
038500              FIELD-TEXT(19) FIELD-TEXT(20)                       
038600         TALLYING IN FIELD-COUNT.                                 
038700     IF FIELD-COUNT NOT = HDR-FIELD-COUNT                         
038800         ADD 1 TO WS-INCONSISTENT-ROWS                            
038900     END-IF.                                                      
039000 1100-EXIT.                                                       
039100     EXIT.                                                        
039200                                                                  
039300*-----------------------------------------------------------------
039400* 1200 - CHARACTER SCAN OF ONE LINE: DISTINCT NON-ASCII BYTE      
039500* VALUES AND DISTINCT HTML-ENTITY TOKENS.                         
039600*-----------------------------------------------------------------
039700* ONE LINE, EVERY COLUMN, LOOKING FOR NON-ASCII BYTES AND HTML-
039800* ENTITY MARKERS AT THE SAME TIME.
039900 1200-CHARACTER-SCAN-LINE.                                        
040000     PERFORM 1210-SCAN-ONE-CHAR THRU 1210-EXIT                    
040100         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 512.           
040200 1200-EXIT.                                                       
040300     EXIT.                                                        
040400                                                                  
040500* A PLAIN SPACE IS EXCLUDED FROM THE NON-ASCII CHECK EVEN THOUGH
040600* PRINTABLE-CLASS ALONE WOULD ALREADY PASS IT - THE EXTRA TEST
040700* GUARDS AGAINST A CLASS DEFINITION EVER BEING NARROWED LATER.
040800 1210-SCAN-ONE-CHAR.                                              
040900     MOVE RAW-REC(COL-IX:1) TO WS-CH.                             
041000     IF WS-CH IS NOT PRINTABLE-CLASS AND WS-CH NOT = SPACE        
041100         PERFORM 1211-RECORD-NONASCII THRU 1211-EXIT              
041200     END-IF.                                                      
041300     IF WS-CH = "&"                                               
041400         PERFORM 1220-SCAN-FOR-ENTITY THRU 1220-EXIT              
041500     END-IF.                                                      
041600 1210-EXIT.                                                       
041700     EXIT.                                                        
041800                                                                  
041900* A NON-ASCII VALUE ONLY ADDS TO THE DISTINCT COUNT THE FIRST     
042000* TIME IT IS SEEN ANYWHERE IN THE FILE.                           
042100* NONASCII-SEEN-CHAR IS A SMALL TABLE OF DISTINCT BYTE VALUES
042200* SEEN SO FAR, CAPPED AT 64 ENTRIES - PAST THAT CAP THE REPORT
042300* STILL COUNTS OCCURRENCES CORRECTLY BUT STOPS TRACKING NEW
042400* DISTINCT VALUES, WHICH IS PLENTY FOR ANY REAL DATASET PROBLEM.
042500 1211-RECORD-NONASCII.                                            
042600     MOVE "Y" TO WS-NEW-CHAR-SW.                                  
042700     PERFORM 1212-COMPARE-ONE-SEEN-CHAR THRU 1212-EXIT            
042800         VARYING TBL-IX FROM 1 BY 1                               
042900             UNTIL TBL-IX > NONASCII-SEEN-COUNT                   
043000             OR WS-NEW-CHAR-SW = "N".                             
043100     IF WS-NEW-CHAR AND NONASCII-SEEN-COUNT < 64                  
043200         ADD 1 TO NONASCII-SEEN-COUNT                             
043300         MOVE WS-CH TO NONASCII-SEEN-CHAR(NONASCII-SEEN-COUNT)    
043400         ADD 1 TO WS-NONASCII-CHARS                               
043500     END-IF.                                                      
043600 1211-EXIT.                                                       
043700     EXIT.                                                        
043800                                                                  
043900* ONE ENTRY IN THE SEEN-CHARACTER TABLE, ONE COMPARE.
044000 1212-COMPARE-ONE-SEEN-CHAR.                                      
044100     IF WS-CH = NONASCII-SEEN-CHAR(TBL-IX)                        
044200         MOVE "N" TO WS-NEW-CHAR-SW                               
044300     END-IF.                                                      
044400 1212-EXIT.                                                       
044500     EXIT.                                                        
044600                                                                  
044700*-----------------------------------------------------------------
044800* 1220 - AN "&" WAS FOUND; COLLECT CHARACTERS UP TO THE NEXT ";"  
044900* (WITHIN 20 BYTES) AND TREAT THE RESULT AS AN ENTITY TOKEN.      
045000*-----------------------------------------------------------------
045100* AN ENTITY TOKEN IS WHATEVER SITS BETWEEN THE AMPERSAND AND THE
045200* NEXT SEMICOLON, CAPPED AT 20 BYTES - A REAL HTML ENTITY LIKE
045300* &AMP; OR &NBSP; IS WELL UNDER THAT, SO AN UNTERMINATED
045400* AMPERSAND IN ORDINARY TEXT SIMPLY FAILS TO FIND A SEMICOLON IN
045500* RANGE AND IS NOT COUNTED AS AN ENTITY AT ALL.
045600 1220-SCAN-FOR-ENTITY.                                            
045700     MOVE SPACES TO WS-ENT-TOKEN.                                 
045800     MOVE 0 TO ENT-TOKEN-LEN.                                     
045900     MOVE "N" TO ENT-FOUND-SEMI-SW.                               
046000     PERFORM 1221-EXTEND-TOKEN THRU 1221-EXIT                     
046100         VARYING ENT-SCAN-IX FROM COL-IX BY 1                     
046200             UNTIL ENT-SCAN-IX > COL-IX + 19                      
046300             OR ENT-SCAN-IX > 512                                 
046400             OR ENT-FOUND-SEMI.                                   
046500     IF ENT-FOUND-SEMI                                            
046600         PERFORM 1230-RECORD-TOKEN THRU 1230-EXIT                 
046700     END-IF.                                                      
046800 1220-EXIT.                                                       
046900     EXIT.                                                        
047000                                                                  
047100* KEEPS BUILDING THE TOKEN TEXT EVEN PAST 20 CHARACTERS SO THE
047200* SEMICOLON SEARCH CAN STILL CONTINUE, BUT STOPS COPYING BYTES
047300* INTO WS-ENT-TOKEN ONCE THE 20-BYTE TOKEN FIELD IS FULL.
047400 1221-EXTEND-TOKEN.                                               
047500     ADD 1 TO ENT-TOKEN-LEN.                                      
047600     IF ENT-TOKEN-LEN NOT > 20                                    
047700         MOVE RAW-REC(ENT-SCAN-IX:1) TO                           
047800             WS-ENT-TOKEN(ENT-TOKEN-LEN:1)                        
047900     END-IF.                                                      
048000     IF RAW-REC(ENT-SCAN-IX:1) = ";"                              
048100         MOVE "Y" TO ENT-FOUND-SEMI-SW                            
048200     END-IF.                                                      
048300 1221-EXIT.                                                       
048400     EXIT.                                                        
048500                                                                  
048600* A TOKEN ONLY ADDS TO THE DISTINCT COUNT THE FIRST TIME IT IS    
048700* SEEN ANYWHERE IN THE FILE.                                      
048800* HTML-TOKEN-SEEN-COUNT CAPS AT 50 DISTINCT TOKENS FOR THE SAME
048900* REASON THE NON-ASCII TABLE CAPS AT 64 - ENOUGH TO CHARACTERIZE
049000* A REAL PROBLEM WITHOUT AN UNBOUNDED TABLE IN WORKING-STORAGE.
049100 1230-RECORD-TOKEN.                                               
049200     MOVE "Y" TO WS-NEW-TOKEN-SW.                                 
049300     PERFORM 1231-COMPARE-ONE-SEEN-TOKEN THRU 1231-EXIT           
049400         VARYING TBL-IX FROM 1 BY 1                               
049500             UNTIL TBL-IX > HTML-TOKEN-SEEN-COUNT                 
049600             OR WS-NEW-TOKEN-SW = "N".                            
049700     IF WS-NEW-TOKEN AND HTML-TOKEN-SEEN-COUNT < 50               
049800         ADD 1 TO HTML-TOKEN-SEEN-COUNT                           
049900         MOVE WS-ENT-TOKEN TO HTML-TOKEN(HTML-TOKEN-SEEN-COUNT)   
050000         ADD 1 TO WS-HTML-ENTITIES                                
050100     END-IF.                                                      
050200 1230-EXIT.                                                       
050300     EXIT.                                                        
050400                                                                  
050500* ONE ENTRY IN THE SEEN-TOKEN TABLE, ONE COMPARE.
050600 1231-COMPARE-ONE-SEEN-TOKEN.                                     
050700     IF WS-ENT-TOKEN = HTML-TOKEN(TBL-IX)                         
050800         MOVE "N" TO WS-NEW-TOKEN-SW                              
050900     END-IF.                                                      
051000 1231-EXIT.                                                       
051100     EXIT.                                                        
051200                                                                  
051300*-----------------------------------------------------------------
051400* PASS TWO - EMPTY FIELDS AND DUPLICATE ROWS OVER THE FIRST 1000  
051500* DATA ROWS.                                                      
051600*-----------------------------------------------------------------
051700* A SECOND PASS OVER THE FILE, REOPENED FROM THE TOP, FOR THE
051800* TWO CHECKS THAT NEED TO COMPARE ROWS AGAINST EACH OTHER RATHER
051900* THAN JUST COUNT CHARACTERS - EMPTY FIELDS AND DUPLICATE ROWS -
052000* CAPPED AT QUAL-SCAN-LIMIT DATA ROWS LIKE CFG00'S OWN SCAN.
052100 1300-QUALITY-PASS.                                               
052200     CLOSE RAW-FILE.                                              
052300     OPEN INPUT RAW-FILE.                                         
052400     READ RAW-FILE                                                
052500         AT END GO TO 1300-EXIT                                   
052600     END-READ.                                                    
052700* STOPS AT END OF FILE OR AT THE SAMPLE CEILING, WHICHEVER COMES
052800* FIRST, SAME PATTERN AS THE FIRST-PASS LOOP ABOVE.
052900 1300-LOOP.                                                       
053000     IF WS-ROWS-ANALYZED NOT < QUAL-SCAN-LIMIT                    
053100         GO TO 1300-EXIT                                          
053200     END-IF.                                                      
053300     READ RAW-FILE                                                
053400         AT END GO TO 1300-EXIT                                   
053500     END-READ.                                                    
053600     ADD 1 TO WS-ROWS-ANALYZED.                                   
053700     PERFORM 1310-SPLIT-DATA-LINE THRU 1310-EXIT.                 
053800     PERFORM 1320-CHECK-EMPTY-FIELDS THRU 1320-EXIT.              
053900     PERFORM 1330-CHECK-DUPLICATE THRU 1330-EXIT.                 
054000     GO TO 1300-LOOP.                                             
054100 1300-EXIT.                                                       
054200     EXIT.                                                        
054300                                                                  
054400* SAME 20-COLUMN UNSTRING AS THE HEADER SPLIT, ONE DATA ROW AT A
054500* TIME.
054600 1310-SPLIT-DATA-LINE.                                            
054700     MOVE 0 TO FIELD-COUNT.                                       
054800     UNSTRING RAW-REC DELIMITED BY CFG-DELIMITER                  
054900         INTO FIELD-TEXT(1) FIELD-TEXT(2) FIELD-TEXT(3)           
055000              FIELD-TEXT(4) FIELD-TEXT(5) FIELD-TEXT(6)           
055100              FIELD-TEXT(7) FIELD-TEXT(8) FIELD-TEXT(9)           
055200              FIELD-TEXT(10) FIELD-TEXT(11) FIELD-TEXT(12)        
055300              FIELD-TEXT(13) FIELD-TEXT(14) FIELD-TEXT(15)        
055400              FIELD-TEXT(16) FIELD-TEXT(17) FIELD-TEXT(18)        
055500              FIELD-TEXT(19) FIELD-TEXT(20)                       
055600         TALLYING IN FIELD-COUNT.                                 
055700 1310-EXIT.                                                       
055800     EXIT.                                                        
055900                                                                  
056000* ONLY THE FIELDS THIS ROW ACTUALLY SPLIT INTO ARE CHECKED, NOT
056100* A FIXED 20 - A NARROW ROW IS NOT PENALIZED FOR COLUMNS IT
056200* NEVER HAD IN THE FIRST PLACE.
056300 1320-CHECK-EMPTY-FIELDS.                                         
056400     PERFORM 1321-CHECK-ONE-FIELD THRU 1321-EXIT                  
056500         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > FIELD-COUNT.   
056600 1320-EXIT.                                                       
056700     EXIT.                                                        
056800                                                                  
056900* ALL SPACES COUNTS AS EMPTY.
057000 1321-CHECK-ONE-FIELD.                                            
057100     IF FIELD-TEXT(COL-IX) = SPACES                               
057200         ADD 1 TO WS-EMPTY-FIELDS                                 
057300     END-IF.                                                      
057400 1321-EXIT.                                                       
057500     EXIT.                                                        
057600                                                                  
057700* COMPARES THE FIRST 100 BYTES OF THE CURRENT ROW AGAINST EVERY   
057800* ROW ALREADY SEEN IN THE WINDOW; ADDS ITSELF TO THE WINDOW       
057900* REGARDLESS SO LATER ROWS CAN MATCH AGAINST IT TOO.              
058000* ONLY THE FIRST 100 BYTES OF EACH ROW ARE COMPARED - ENOUGH TO
058100* CATCH A TRUE DUPLICATE ROW WITHOUT COMPARING THE FULL 512-BYTE
058200* LINE, AND THE SEEN-ROW WINDOW ITSELF CAPS AT 1000 ENTRIES SO
058300* THIS CHECK STAYS BOUNDED ON A VERY LARGE DATASET.
058400 1330-CHECK-DUPLICATE.                                            
058500     MOVE RAW-REC(1:100) TO WS-SCRATCH-LINE(1:100).               
058600     MOVE "N" TO WS-DUP-FOUND-SW.                                 
058700     PERFORM 1331-COMPARE-ONE-SEEN-ROW THRU 1331-EXIT             
058800         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > SEEN-ROWS-COUNT
058900             OR WS-DUP-FOUND.                                     
059000     IF WS-DUP-FOUND                                              
059100         ADD 1 TO WS-DUPLICATE-ROWS                               
059200     END-IF.                                                      
059300     IF SEEN-ROWS-COUNT < 1000                                    
059400         ADD 1 TO SEEN-ROWS-COUNT                                 
059500         MOVE WS-SCRATCH-LINE(1:100) TO SEEN-ROW(SEEN-ROWS-COUNT) 
059600     END-IF.                                                      
059700 1330-EXIT.                                                       
059800     EXIT.                                                        
059900                                                                  
060000* ONE ENTRY IN THE SEEN-ROW WINDOW, ONE COMPARE.
060100 1331-COMPARE-ONE-SEEN-ROW.                                       
060200     IF WS-SCRATCH-LINE(1:100) = SEEN-ROW(TBL-IX)                 
060300         MOVE "Y" TO WS-DUP-FOUND-SW                              
060400     END-IF.                                                      
060500 1331-EXIT.                                                       
060600     EXIT.                                                        
060700                                                                  
060800*-----------------------------------------------------------------
060900* 1800 - TOTAL PROBLEMS AND MOVE TO LINKAGE.                      
061000*-----------------------------------------------------------------
061100* EVERY WORKING COUNTER FROM BOTH PASSES IS SUMMED INTO WS-
061200* TOTAL-PROBLEMS AND THEN THE WHOLE SET IS MOVED OUT TO THE
061300* LINKAGE RESULTS GROUP FOR THE CALLER - PIPE00/BATCH00 NEVER
061400* SEE THE WORKING-STORAGE COUNTERS DIRECTLY, ONLY THESE.
061500 1800-ROLL-UP-RESULTS.                                            
061600     COMPUTE WS-TOTAL-PROBLEMS =                                  
061700         WS-INCONSISTENT-ROWS + WS-NONASCII-CHARS +               
061800         WS-HTML-ENTITIES + WS-EMPTY-FIELDS + WS-DUPLICATE-ROWS.  
061900     MOVE WS-TOTAL-LINES       TO ANL-TOTAL-LINES.                
062000     MOVE WS-TOTAL-CHARS       TO ANL-TOTAL-CHARS.                
062100     MOVE WS-EMPTY-LINES       TO ANL-EMPTY-LINES.                
062200     MOVE WS-INCONSISTENT-ROWS TO ANL-INCONSISTENT-ROWS.          
062300     MOVE WS-NONASCII-CHARS    TO ANL-NONASCII-CHARS.             
062400     MOVE WS-HTML-ENTITIES     TO ANL-HTML-ENTITIES.              
062500     MOVE WS-ROWS-ANALYZED     TO ANL-ROWS-ANALYZED.              
062600     MOVE WS-EMPTY-FIELDS      TO ANL-EMPTY-FIELDS.               
062700     MOVE WS-DUPLICATE-ROWS    TO ANL-DUPLICATE-ROWS.             
062800     MOVE WS-TOTAL-PROBLEMS    TO ANL-TOTAL-PROBLEMS.             
062900 1800-EXIT.                                                       
063000     EXIT.                                                        
063100                                                                  
063200*-----------------------------------------------------------------
063300* 1900 - WRITE THE BANNER-FRAMED ANALYSIS REPORT.                 
063400*-----------------------------------------------------------------
063500* ONE REPORT PER RUN, OPENED FRESH AND CLOSED AT THE END OF THIS
063600* PARAGRAPH - THE ANALYSIS REPORT IS NOT APPENDED ACROSS FILES
063700* THE WAY BATCH00'S SUMMARY TABLE ACCUMULATES OVER A WHOLE RUN.
063800* THE TWO RECOMMENDATION LINES ONLY PRINT WHEN TOTAL-PROBLEMS IS
063900* ABOVE ZERO - A CLEAN DATASET'S REPORT ENDS RIGHT AFTER ITS OWN
064000* COUNTS, WITH NOTHING TELLING THE OPERATOR TO RUN ANYTHING
064100* ELSE.
064200 1900-WRITE-ANALYSIS-REPORT.                                      
064300     OPEN OUTPUT RPT-FILE.                                        
064400     WRITE RPT-REC FROM PRT-1.                                    
064500     WRITE RPT-REC FROM PRT-2.                                    
064600     WRITE RPT-REC FROM PRT-1.                                    
064700     MOVE "INPUT FILE" TO PRT-3-LABEL.                            
064800     MOVE WS-FILE-NAME TO PRT-3-VALUE.                            
064900     WRITE RPT-REC FROM PRT-3.                                    
065000     MOVE "EXPECTED COLUMNS" TO PRT-4-LABEL.                      
065100     MOVE CFG-COLUMNS TO PRT-4-COUNT.                             
065200     WRITE RPT-REC FROM PRT-4.                                    
065300     MOVE "TOTAL LINES" TO PRT-4-LABEL.                           
065400     MOVE ANL-TOTAL-LINES TO PRT-4-COUNT.                         
065500     WRITE RPT-REC FROM PRT-4.                                    
065600     MOVE "SIZE IN CHARACTERS" TO PRT-4-LABEL.                    
065700     MOVE ANL-TOTAL-CHARS TO PRT-4-COUNT.                         
065800     WRITE RPT-REC FROM PRT-4.                                    
065900     MOVE "EMPTY LINES" TO PRT-4-LABEL.                           
066000     MOVE ANL-EMPTY-LINES TO PRT-4-COUNT.                         
066100     WRITE RPT-REC FROM PRT-4.                                    
066200     MOVE "INCONSISTENT ROWS" TO PRT-4-LABEL.                     
066300     MOVE ANL-INCONSISTENT-ROWS TO PRT-4-COUNT.                   
066400     WRITE RPT-REC FROM PRT-4.                                    
066500     MOVE "NON-ASCII CHARACTERS" TO PRT-4-LABEL.                  
066600     MOVE ANL-NONASCII-CHARS TO PRT-4-COUNT.                      
066700     WRITE RPT-REC FROM PRT-4.                                    
066800     MOVE "HTML ENTITIES FOUND" TO PRT-4-LABEL.                   
066900     MOVE ANL-HTML-ENTITIES TO PRT-4-COUNT.                       
067000     WRITE RPT-REC FROM PRT-4.                                    
067100     MOVE "ROWS ANALYZED" TO PRT-4-LABEL.                         
067200     MOVE ANL-ROWS-ANALYZED TO PRT-4-COUNT.                       
067300     WRITE RPT-REC FROM PRT-4.                                    
067400     MOVE "EMPTY FIELDS" TO PRT-4-LABEL.                          
067500     MOVE ANL-EMPTY-FIELDS TO PRT-4-COUNT.                        
067600     WRITE RPT-REC FROM PRT-4.                                    
067700     MOVE "DUPLICATE ROWS" TO PRT-4-LABEL.                        
067800     MOVE ANL-DUPLICATE-ROWS TO PRT-4-COUNT.                      
067900     WRITE RPT-REC FROM PRT-4.                                    
068000     MOVE "TOTAL PROBLEMS FOUND" TO PRT-4-LABEL.                  
068100     MOVE ANL-TOTAL-PROBLEMS TO PRT-4-COUNT.                      
068200     WRITE RPT-REC FROM PRT-4.                                    
068300* A CLEAN FILE (ZERO PROBLEMS) GETS NO RECOMMENDATION LINES -
068400* THE REPORT SIMPLY ENDS AFTER THE COUNTS ABOVE.
068500     IF ANL-TOTAL-PROBLEMS > 0                                    
068600         WRITE RPT-REC FROM PRT-5                                 
068700         MOVE "RECOMMEND: RUN THE CLEANING STAGE." TO PRT-3-VALUE 
068800         MOVE SPACES TO PRT-3-LABEL                               
068900         WRITE RPT-REC FROM PRT-3                                 
069000         MOVE "RECOMMEND: VALIDATE AFTER CLEANING." TO PRT-3-VALUE
069100         WRITE RPT-REC FROM PRT-3                                 
069200     END-IF.                                                      
069300     WRITE RPT-REC FROM PRT-1.                                    
069400     CLOSE RPT-FILE.                                              
069500 1900-EXIT.                                                       
069600     EXIT.                                                        
