000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CLN00.                                               
000300 AUTHOR. N. ANTONIOU.                                             
000400 INSTALLATION. BULL SOFTWARE - THESSALONIKI.                      
000500 DATE-WRITTEN. 15-01-1994.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. BULL SOFTWARE INTERNAL USE ONLY.                       
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000*-----------------------------------------------------------------
001100* DATE       PROGRAMMER    REQUEST     DESCRIPTION                
001200* ---------- ------------- ----------- ------------------------   
001300* 1994-01-15 N.ANTONIOU    BULL-0005   ORIGINAL VERSION. READ/    
001400*                                      CLEAN/WRITE LOOP OVER      
001500*                                      THE RAW DATASET FILE.      
001600* 1994-05-03 N.ANTONIOU    BULL-0022   TYPOGRAPHIC-CHARACTER      
001700*                                      NORMALIZATION TABLE ADDED  
001800*                                      (CURLY QUOTES, DASHES).    
001900* 1994-11-21 S.TEMERZIDIS  BULL-0061   HTML-ENTITY DECODE PASS    
002000*                                      AND TAG-STRIP PASS ADDED.  
002100* 1995-04-08 K.PAPAS       BULL-0073   WHITESPACE NORMALIZATION   
002200*                                      PASS, RUN LAST ON EVERY    
002300*                                      FIELD.                     
002400* 1995-10-17 K.PAPAS       BULL-0084   QUOTE-AWARE FIELD SPLIT,   
002500*                                      FALLS BACK TO A PLAIN      
002600*                                      SPLIT ON PARSE FAILURE.    
002700* 1996-08-12 N.ANTONIOU    BULL-0105   REQUOTE OUTPUT FIELD ONLY  
002800*                                      WHEN IT CONTAINS THE       
002900*                                      DELIMITER OR QUOTE CHAR.   
003000* 1997-03-30 M.DIMOU       BULL-0123   SUCCESS-RATE COMPUTED AND  
003100*                                      SHOWN ON THE CLEANING      
003200*                                      REPORT, TWO DECIMALS.      
003300* 1998-09-14 M.DIMOU       BULL-0138   BLANK LINES SKIPPED, NOT   
003400*                                      WRITTEN TO THE CLEANED     
003500*                                      FILE.                      
003600* 1999-01-08 S.TEMERZIDIS  BULL-0149   Y2K: REPORT DATE LINE      
003700*                                      RE-KEYED TO 4-DIGIT YEAR.  
003800* 2000-11-14 M.DIMOU       BULL-0166   CONVERTED TO A CALLED      
003900*                                      SUBPROGRAM, LIKE CFG00     
004000*                                      AND ANL00.                 
004100* 2001-05-21 A.KOSTAS       BULL-0183   CLN-STEP-STATUS ADDED SO  
004200*                                      PIPE00/BATCH00 CAN TELL A  
004300*                                      RAW-FILE OPEN FAILURE FROM 
004400*                                      A NORMAL CLEANING PASS.    
004500*-----------------------------------------------------------------
004600* PURPOSE - CLEANER STAGE OF THE DATASET CLEANING BATCH.          
004700*   THE CORE READ-CLEAN-WRITE LOOP: EVERY DATA FIELD IS RUN       
004800*   THROUGH TYPOGRAPHIC, HTML-ENTITY AND WHITESPACE CLEAN-UP,     
004900*   IN THAT FIXED ORDER, AND RE-SERIALIZED TO THE CLEANED FILE.   
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SOURCE-COMPUTER. IBM-AT.                                         
005400 OBJECT-COMPUTER. IBM-AT.                                         
005500 SPECIAL-NAMES.                                                   
005600     C01 IS TOP-OF-FORM                                           
005700     CLASS PRINTABLE-CLASS IS X"20" THRU X"7E".                   
005800 INPUT-OUTPUT SECTION.                                            
005900 FILE-CONTROL.                                                    
006000     SELECT OPTIONAL RAW-FILE ASSIGN RANDOM WS-FILE-NAME          
006100         ORGANIZATION IS LINE SEQUENTIAL                          
006200         FILE STATUS IS RAW-STAT.                                 
006300     SELECT CLN-FILE ASSIGN RANDOM WS-CLN-FILE-NAME               
006400         ORGANIZATION IS LINE SEQUENTIAL                          
006500         FILE STATUS IS CLN-STAT.                                 
006600     SELECT RPT-FILE ASSIGN TO RPTCLN                             
006700         ORGANIZATION IS LINE SEQUENTIAL                          
006800         FILE STATUS IS RPT-STAT.                                 
006900                                                                  
007000 DATA DIVISION.                                                   
007100 FILE SECTION.                                                    
007200 FD  RAW-FILE                                                     
007300     LABEL RECORDS ARE OMITTED.                                   
007400* ONE PHYSICAL LINE OF THE INCOMING CSV, READ RECORD-FOR-RECORD
007500* BY 0100-MAIN WITHOUT REGARD TO HOW MANY FIELDS IT ACTUALLY
007600* HOLDS.
007700 01  RAW-REC                        PIC X(512).                   
007800                                                                  
007900 FD  CLN-FILE                                                     
008000     LABEL RECORDS ARE OMITTED.                                   
008100 01  CLN-REC                        PIC X(512).                   
008200                                                                  
008300 FD  RPT-FILE                                                     
008400     LABEL RECORDS ARE OMITTED.                                   
008500* THE CLEANING REPORT LINE BUFFER - FILLED FROM WHICHEVER PRT-n
008600* GROUP BELOW MATCHES THE LINE BEING WRITTEN.
008700 01  RPT-REC                        PIC X(80).                    
008800                                                                  
008900 WORKING-STORAGE SECTION.                                         
009000 77  COL-IX                         PIC 9(4) COMP.                
009100 77  SCAN-IX                        PIC 9(4) COMP.                
009200 77  OUT-IX                         PIC 9(4) COMP.                
009300 77  TBL-IX                         PIC 9(4) COMP.                
009400 77  FLD-IX                         PIC 9(3) COMP.                
009500 77  SIG-LEN                        PIC 9(4) COMP.                
009600 77  WS-CH                          PIC X.                        
009700 77  WS-FOUND-SW                    PIC X.                        
009800     88  WS-FOUND                   VALUE "Y".                    
009900 77  WS-PARSE-OK-SW                 PIC X.                        
010000     88  WS-PARSE-OK                VALUE "Y".                    
010100     88  WS-PARSE-FAILED             VALUE "N".                   
010200 77  WS-NEEDS-QUOTE-SW              PIC X.                        
010300     88  WS-NEEDS-QUOTE              VALUE "Y".                   
010400 77  WS-OPEN-FAILED-SW              PIC X VALUE "N".              
010500     88  WS-OPEN-FAILED             VALUE "Y".                    
010600                                                                  
010700* HOLDS BOTH FILE-STATUS CODES TOGETHER SO A SINGLE DISPLAY CAN
010800* SHOW WHICHEVER ONE WENT BAD WITHOUT THE PROGRAM HAVING TO KNOW
010900* IN ADVANCE WHICH FILE FAILED.
011000 01  FILE-STATUS-GROUP.                                           
011100     02  RAW-STAT                   PIC XX.                       
011200     02  CLN-STAT                   PIC XX.                       
011300     02  RPT-STAT                   PIC XX.                       
011400     02  FILLER                     PIC X(06).                    
011500 01  FILE-STATUS-COMBINED REDEFINES FILE-STATUS-GROUP PIC X(12).  
011600                                                                  
011700 01  WS-FILE-NAME.                                                
011800     02  WS-FN-DISK                 PIC XX.                       
011900     02  WS-FN-REST                 PIC X(15).                    
012000     02  FILLER                     PIC X(05).                    
012100 01  WS-CLN-FILE-NAME.                                            
012200     02  WS-CFN-DISK                PIC XX.                       
012300     02  WS-CFN-REST                PIC X(15).                    
012400     02  FILLER                     PIC X(05).                    
012500                                                                  
012600 01  WS-CURRENT-DATE                PIC 9(6).                     
012700 01  WS-DATE-BROKEN REDEFINES WS-CURRENT-DATE.                    
012800     02  WS-CD-YY                   PIC 99.                       
012900     02  WS-CD-MM                   PIC 99.                       
013000     02  WS-CD-DD                   PIC 99.                       
013100                                                                  
013200*-----------------------------------------------------------------
013300* FIELD-SPLIT WORK AREA, SAME SHAPE AS CFG00/ANL00/VAL00/CHG00.   
013400*-----------------------------------------------------------------
013500* THE WORKING TABLE OF UP TO 20 SPLIT-OUT FIELDS FOR THE CURRENT
013600* DATA ROW - FILLED BY 1110-SPLIT-DATA-LINE, CONSUMED BY EVERY
013700* PARAGRAPH FROM 1200 ONWARD UNTIL THE ROW IS SERIALIZED BACK
013800* OUT.
013900 01  PARSED-REC.                                                  
014000     02  FIELD-COUNT                PIC 9(3) COMP.                
014100     02  PARSED-FIELD OCCURS 20 TIMES.                            
014200         03  FIELD-TEXT             PIC X(80).                    
014300         03  FIELD-LEN              PIC 9(3) COMP.                
014400     02  FILLER                     PIC X(04).                    
014500                                                                  
014600* THE SAME 20-FIELD SHAPE AS PARSED-REC BUT RESERVED FOR THE
014700* HEADER ROW ALONE, SINCE THE HEADER IS UNSTRUNG FOR ITS FIELD
014800* COUNT BUT NEVER RUN THROUGH THE FIELD CLEANING LOGIC.
014900 01  HEADER-REC.                                                  
015000     02  HDR-FIELD-COUNT            PIC 9(3) COMP.                
015100     02  HDR-FIELD OCCURS 20 TIMES.                               
015200         03  HDR-TEXT               PIC X(80).                    
015300         03  HDR-LEN                PIC 9(3) COMP.                
015400     02  FILLER                     PIC X(04).                    
015500                                                                  
015600 01  WS-OUT-LINE                    PIC X(512).                   
015700 01  WS-CLEAN-FIELD                 PIC X(80).                    
015800 01  WS-STAGE-FIELD                 PIC X(80).                    
015900                                                                  
016000*-----------------------------------------------------------------
016100* TYPOGRAPHIC-REPLACEMENT TABLE - ONE ENTRY PER SOURCE CHARACTER, 
016200* THE BULL-0022 TABLE. CP1252 SINGLE-BYTE CODES.                  
016300*-----------------------------------------------------------------
016400* THE BULL-0022 TYPOGRAPHIC SUBSTITUTION TABLE - ONE ENTRY PER
016500* CURLY-QUOTE/DASH/ELLIPSIS STYLE CHARACTER THIS SHOP HAS SEEN
016600* COME IN FROM SPREADSHEET EXPORTS AND WANTS FOLDED BACK TO
016700* PLAIN ASCII.
016800 01  TYPO-TABLE-LIST.                                             
016900     02  FILLER.                                                  
017000         03  FILLER PIC X    VALUE X"93".                         
017100         03  FILLER PIC X(4) VALUE '"'.                           
017200         03  FILLER PIC 9 COMP VALUE 1.                           
017300     02  FILLER.                                                  
017400         03  FILLER PIC X    VALUE X"94".                         
017500         03  FILLER PIC X(4) VALUE '"'.                           
017600         03  FILLER PIC 9 COMP VALUE 1.                           
017700     02  FILLER.                                                  
017800         03  FILLER PIC X    VALUE X"91".                         
017900         03  FILLER PIC X(4) VALUE "'".                           
018000         03  FILLER PIC 9 COMP VALUE 1.                           
018100     02  FILLER.                                                  
018200         03  FILLER PIC X    VALUE X"92".                         
018300         03  FILLER PIC X(4) VALUE "'".                           
018400         03  FILLER PIC 9 COMP VALUE 1.                           
018500     02  FILLER.                                                  
018600         03  FILLER PIC X    VALUE X"96".                         
018700         03  FILLER PIC X(4) VALUE "-".                           
018800         03  FILLER PIC 9 COMP VALUE 1.                           
018900     02  FILLER.                                                  
019000         03  FILLER PIC X    VALUE X"97".                         
019100         03  FILLER PIC X(4) VALUE "-".                           
019200         03  FILLER PIC 9 COMP VALUE 1.                           
019300     02  FILLER.                                                  
019400         03  FILLER PIC X    VALUE X"A0".                         
019500         03  FILLER PIC X(4) VALUE " ".                           
019600         03  FILLER PIC 9 COMP VALUE 1.                           
019700     02  FILLER.                                                  
019800         03  FILLER PIC X    VALUE X"85".                         
019900         03  FILLER PIC X(4) VALUE "...".                         
020000         03  FILLER PIC 9 COMP VALUE 3.                           
020100     02  FILLER.                                                  
020200         03  FILLER PIC X    VALUE X"AE".                         
020300         03  FILLER PIC X(4) VALUE "(R)".                         
020400         03  FILLER PIC 9 COMP VALUE 3.                           
020500     02  FILLER.                                                  
020600         03  FILLER PIC X    VALUE X"A9".                         
020700         03  FILLER PIC X(4) VALUE "(C)".                         
020800         03  FILLER PIC 9 COMP VALUE 3.                           
020900     02  FILLER.                                                  
021000         03  FILLER PIC X    VALUE X"99".                         
021100         03  FILLER PIC X(4) VALUE "(TM)".                        
021200         03  FILLER PIC 9 COMP VALUE 4.                           
021300 01  TYPO-TABLE REDEFINES TYPO-TABLE-LIST.                        
021400     02  TYPO-ENTRY OCCURS 11 TIMES.                              
021500         03  TYPO-FROM-CHAR         PIC X.                        
021600         03  TYPO-TO-TEXT           PIC X(4).                     
021700         03  TYPO-TO-LEN            PIC 9 COMP.                   
021800 01  TYPO-SEEN-TABLE.                                             
021900     02  TYPO-SEEN OCCURS 11 TIMES PIC X VALUE "N".               
022000                                                                  
022100*-----------------------------------------------------------------
022200* HTML-ENTITY REPLACEMENT TABLE - BULL-0061. KNOWN TOKEN FOLLOWED 
022300* BY ITS REPLACEMENT TEXT AND THE LENGTHS OF BOTH.                
022400*-----------------------------------------------------------------
022500* THE HTML NAMED-ENTITY TABLE - COVERS THE ENTITIES THIS SHOP
022600* HAS ACTUALLY SEEN IN FEEDS EXPORTED OUT OF WEB FORMS, NOT THE
022700* FULL HTML STANDARD.
022800 01  ENTITY-TABLE-LIST.                                           
022900     02  FILLER.                                                  
023000         03  FILLER PIC X(8) VALUE "&amp;".                       
023100         03  FILLER PIC X(4) VALUE "&".                           
023200         03  FILLER PIC 9 COMP VALUE 1.                           
023300     02  FILLER.                                                  
023400         03  FILLER PIC X(8) VALUE "&lt;".                        
023500         03  FILLER PIC X(4) VALUE "<".                           
023600         03  FILLER PIC 9 COMP VALUE 1.                           
023700     02  FILLER.                                                  
023800         03  FILLER PIC X(8) VALUE "&gt;".                        
023900         03  FILLER PIC X(4) VALUE ">".                           
024000         03  FILLER PIC 9 COMP VALUE 1.                           
024100     02  FILLER.                                                  
024200         03  FILLER PIC X(8) VALUE "&quot;".                      
024300         03  FILLER PIC X(4) VALUE '"'.                           
024400         03  FILLER PIC 9 COMP VALUE 1.                           
024500     02  FILLER.                                                  
024600         03  FILLER PIC X(8) VALUE "&#39;".                       
024700         03  FILLER PIC X(4) VALUE "'".                           
024800         03  FILLER PIC 9 COMP VALUE 1.                           
024900     02  FILLER.                                                  
025000         03  FILLER PIC X(8) VALUE "&apos;".                      
025100         03  FILLER PIC X(4) VALUE "'".                           
025200         03  FILLER PIC 9 COMP VALUE 1.                           
025300     02  FILLER.                                                  
025400         03  FILLER PIC X(8) VALUE "&nbsp;".                      
025500         03  FILLER PIC X(4) VALUE " ".                           
025600         03  FILLER PIC 9 COMP VALUE 1.                           
025700     02  FILLER.                                                  
025800         03  FILLER PIC X(8) VALUE "&#269;".                      
025900         03  FILLER PIC X(4) VALUE "c".                           
026000         03  FILLER PIC 9 COMP VALUE 1.                           
026100     02  FILLER.                                                  
026200         03  FILLER PIC X(8) VALUE "&#305;".                      
026300         03  FILLER PIC X(4) VALUE "i".                           
026400         03  FILLER PIC 9 COMP VALUE 1.                           
026500     02  FILLER.                                                  
026600         03  FILLER PIC X(8) VALUE "&#345;".                      
026700         03  FILLER PIC X(4) VALUE "r".                           
026800         03  FILLER PIC 9 COMP VALUE 1.                           
026900     02  FILLER.                                                  
027000         03  FILLER PIC X(8) VALUE "&#8217;".                     
027100         03  FILLER PIC X(4) VALUE "'".                           
027200         03  FILLER PIC 9 COMP VALUE 1.                           
027300     02  FILLER.                                                  
027400         03  FILLER PIC X(8) VALUE "&#8230;".                     
027500         03  FILLER PIC X(4) VALUE "...".                         
027600         03  FILLER PIC 9 COMP VALUE 3.                           
027700 01  ENTITY-TABLE REDEFINES ENTITY-TABLE-LIST.                    
027800     02  ENT-ENTRY OCCURS 12 TIMES.                               
027900         03  ENT-FROM-TEXT          PIC X(8).                     
028000         03  ENT-TO-TEXT            PIC X(4).                     
028100         03  ENT-TO-LEN             PIC 9 COMP.                   
028200 01  ENTITY-SEEN-TABLE.                                           
028300     02  ENTITY-SEEN OCCURS 12 TIMES PIC X VALUE "N".             
028400                                                                  
028500*-----------------------------------------------------------------
028600* WORKING ACCUMULATORS - MOVED INTO CLN-RESULTS (LINKAGE) AT 1950.
028700*-----------------------------------------------------------------
028800* THE RUNNING TOTALS FOR THIS FILE'S CLEANING PASS - ZEROED AT
028900* 0100-MAIN, ACCUMULATED THROUGH THE LOOP, THEN COPIED ONTO THE
029000* REPORT RECORD AT 1950-COMPUTE-SUCCESS-RATE.
029100 01  WS-STATS-GROUP.                                              
029200     02  WS-TOTAL-ROWS              PIC 9(7) COMP.                
029300     02  WS-CLEANED-ROWS            PIC 9(7) COMP.                
029400     02  WS-SKIPPED-ROWS            PIC 9(7) COMP.                
029500     02  WS-CHAR-REPLACEMENTS       PIC 9(7) COMP.                
029600     02  WS-HTML-ENTITIES-FIXED     PIC 9(7) COMP.                
029700     02  WS-WHITESPACE-NORMALIZED   PIC 9(7) COMP.                
029800 01  WS-STATS-TABLE REDEFINES WS-STATS-GROUP.                     
029900     02  WS-STAT-COUNT OCCURS 6 TIMES PIC 9(7) COMP.              
030000                                                                  
030100 01  WS-SUCCESS-RATE                PIC 9(3)V99.                  
030200                                                                  
030300*-----------------------------------------------------------------
030400* REPORT PRINT-LINE RECORDS - BANNER/LABEL STYLE FROM PEL02.      
030500*-----------------------------------------------------------------
030600 01  PRT-1.                                                       
030700     02  FILLER PIC X(60) VALUE ALL "=".                          
030800     02  FILLER PIC X(20) VALUE SPACES.                           
030900 01  PRT-2.                                                       
031000     02  FILLER PIC X(20) VALUE SPACES.                           
031100     02  PRT-2-TITLE PIC X(40) VALUE "DATASET CLEANING REPORT".   
031200     02  FILLER PIC X(20) VALUE SPACES.                           
031300 01  PRT-3.                                                       
031400     02  PRT-3-LABEL PIC X(30).                                   
031500     02  PRT-3-VALUE PIC X(50).                                   
031600 01  PRT-4.                                                       
031700     02  PRT-4-LABEL PIC X(30).                                   
031800     02  PRT-4-COUNT PIC ZZZ,ZZZ,ZZ9.                             
031900     02  FILLER PIC X(40).                                        
032000 01  PRT-5.                                                       
032100     02  PRT-5-LABEL PIC X(30).                                   
032200     02  PRT-5-RATE PIC ZZ9.99.                                   
032300     02  FILLER PIC X(1) VALUE "%".                               
032400     02  FILLER PIC X(39).                                        
032500                                                                  
032600 LINKAGE SECTION.                                                 
032700* THE CALL-AREA SHARED WITH BATCH00/PIPE00 - THE FILE NAMES COME
032800* IN HERE AND THE STEP STATUS GOES BACK OUT THE SAME WAY.
032900 01  LINKAGES.                                                    
033000     02  FL-PATH.                                                 
033100         03  FL-DISK-PATH           PIC XX.                       
033200         03  FL-REST-PATH           PIC X(15).                    
033300     02  CLN-PATH.                                                
033400         03  CLN-DISK-PATH          PIC XX.                       
033500         03  CLN-REST-PATH          PIC X(15).                    
033600     02  DETECTED-CFG.                                            
033700         03  CFG-DELIMITER          PIC X.                        
033800         03  CFG-QUOTECHAR          PIC X.                        
033900         03  CFG-COLUMNS            PIC 9(3) COMP.                
034000         03  CFG-ROWS               PIC 9(7) COMP.                
034100         03  CFG-TOTAL-ISSUES       PIC 9(7) COMP.                
034200         03  CFG-NEEDS-CLEANING     PIC X.                        
034300         03  CFG-STEP-STATUS        PIC X(5).                     
034400         03  FILLER                 PIC X(05).                    
034500     02  CLN-RESULTS.                                             
034600         03  CLN-TOTAL-ROWS         PIC 9(7) COMP.                
034700         03  CLN-CLEANED-ROWS       PIC 9(7) COMP.                
034800         03  CLN-SKIPPED-ROWS       PIC 9(7) COMP.                
034900         03  CLN-CHAR-REPLACEMENTS  PIC 9(7) COMP.                
035000         03  CLN-HTML-FIXED         PIC 9(7) COMP.                
035100         03  CLN-WHITESPACE-NORM    PIC 9(7) COMP.                
035200         03  CLN-SUCCESS-RATE       PIC 9(3)V99.                  
035300         03  CLN-STEP-STATUS        PIC X(5).                     
035400         03  FILLER                 PIC X(05).                    
035500                                                                  
035600 PROCEDURE DIVISION USING LINKAGES.                               
035700                                                                  
035800* THIS IS THE CLN00 ENTRY POINT - IT RECEIVES THE SAME LINKAGES
035900* BLOCK AS EVERY OTHER PASS PROGRAM AND NEVER TOUCHES JCL OR
036000* FILE NAMES DIRECTLY; FL-DISK-PATH/FL-REST-PATH AND CLN-DISK-
036100* PATH/CLN-REST-PATH ARE HANDED DOWN FROM BATCH00/PIPE00 ALREADY
036200* RESOLVED. THE COUNTERS ZEROED HERE FEED THE CLEANING REPORT
036300* WRITTEN AT 1900-WRITE-CLEANING-REPORT - IF A COUNTER IS
036400* MISSING FROM THIS MOVE IT WILL CARRY OVER GARBAGE FROM THE
036500* CALLER'S STORAGE.
036600 0100-MAIN.                                                       
036700* ASSUME SUCCESS UP FRONT - ONLY THE OPEN-FAILURE PATH AT
036800* 0150-ABORT-EXIT EVER OVERRIDES THIS TO ERROR.
036900     MOVE "SUCC " TO CLN-STEP-STATUS.                             
037000     MOVE 0 TO WS-TOTAL-ROWS WS-CLEANED-ROWS WS-SKIPPED-ROWS      
037100               WS-CHAR-REPLACEMENTS WS-HTML-ENTITIES-FIXED        
037200               WS-WHITESPACE-NORMALIZED.                          
037300     MOVE FL-DISK-PATH TO WS-FN-DISK.                             
037400     MOVE FL-REST-PATH TO WS-FN-REST.                             
037500     MOVE CLN-DISK-PATH TO WS-CFN-DISK.                           
037600     MOVE CLN-REST-PATH TO WS-CFN-REST.                           
037700     ACCEPT WS-CURRENT-DATE FROM DATE.                            
037800     PERFORM 1000-CLEAN-HEADER THRU 1000-EXIT.                    
037900     IF WS-OPEN-FAILED                                            
038000         MOVE "ERROR" TO CLN-STEP-STATUS                          
038100         GO TO 0150-ABORT-EXIT                                    
038200     END-IF.                                                      
038300     PERFORM 1100-CLEAN-LOOP THRU 1100-EXIT.                      
038400     PERFORM 1950-COMPUTE-SUCCESS-RATE THRU 1950-EXIT.            
038500     PERFORM 1900-WRITE-CLEANING-REPORT THRU 1900-EXIT.           
038600     CLOSE RAW-FILE CLN-FILE.                                     
038700     GOBACK.                                                      
038800                                                                  
038900* BULL-0183 - RAW FILE NEVER OPENED; THE CLEANED FILE IS CLOSED   
039000* EMPTY AND NO REPORT IS WRITTEN.                                 
039100* A SHORT-CIRCUIT PATH FOR A RAW FILE THAT WON'T OPEN. CLN-FILE
039200* IS STILL CLOSED HERE EVEN THOUGH NOTHING WAS EVER WRITTEN TO
039300* IT, SO THE CALLER IS NEVER LEFT HOLDING AN OPEN OUTPUT FILE ON
039400* RETURN.
039500 0150-ABORT-EXIT.                                                 
039600     CLOSE RAW-FILE CLN-FILE.                                     
039700     GOBACK.                                                      
039800                                                                  
039900*-----------------------------------------------------------------
040000* 1000 - OPEN BOTH FILES, READ THE HEADER, WRITE IT OUT EXACTLY   
040100* AS RECEIVED (NO FIELD RUNS THROUGH THE CLEANING PASSES).        
040200*-----------------------------------------------------------------
040300* THE HEADER ROW IS A SPECIAL CASE - IT NAMES THE COLUMNS, NOT
040400* DATA, SO IT IS COPIED THROUGH VERBATIM AND NEVER OFFERED TO
040500* ANY OF THE CLEANING PASSES IN SECTION 2000. HDR-FIELD-COUNT IS
040600* CAPTURED HERE SOLELY FOR THE BENEFIT OF OTHER PROGRAMS THAT
040700* SHARE THIS COPYBOOK; CLN00 ITSELF DOES NOT COMPARE IT AGAINST
040800* ANYTHING.
040900 1000-CLEAN-HEADER.                                               
041000     OPEN INPUT RAW-FILE.                                         
041100     OPEN OUTPUT CLN-FILE.                                        
041200     IF RAW-STAT NOT = "00" AND RAW-STAT NOT = "05"               
041300         DISPLAY "CLN00: CANNOT OPEN " WS-FILE-NAME               
041400                 ", STATUS " FILE-STATUS-COMBINED                 
041500         MOVE "Y" TO WS-OPEN-FAILED-SW                            
041600         GO TO 1000-EXIT                                          
041700     END-IF.                                                      
041800     READ RAW-FILE                                                
041900         AT END GO TO 1000-EXIT                                   
042000     END-READ.                                                    
042100     MOVE 0 TO HDR-FIELD-COUNT.                                   
042200     UNSTRING RAW-REC DELIMITED BY CFG-DELIMITER                  
042300         INTO HDR-TEXT(1) HDR-TEXT(2) HDR-TEXT(3) HDR-TEXT(4)     
042400              HDR-TEXT(5) HDR-TEXT(6) HDR-TEXT(7) HDR-TEXT(8)     
042500              HDR-TEXT(9) HDR-TEXT(10) HDR-TEXT(11) HDR-TEXT(12)  
042600              HDR-TEXT(13) HDR-TEXT(14) HDR-TEXT(15) HDR-TEXT(16) 
042700              HDR-TEXT(17) HDR-TEXT(18) HDR-TEXT(19) HDR-TEXT(20) 
042800         TALLYING IN HDR-FIELD-COUNT.                             
042900     MOVE RAW-REC TO CLN-REC.                                     
043000     WRITE CLN-REC.                                               
043100     ADD 1 TO WS-CLEANED-ROWS.                                    
043200 1000-EXIT.                                                       
043300     EXIT.                                                        
043400                                                                  
043500*-----------------------------------------------------------------
043600* 1100 - MAIN READ-CLEAN-WRITE LOOP OVER THE REMAINING LINES.     
043700*-----------------------------------------------------------------
043800* ONE PASS OF THIS LOOP PER DATA ROW. A BLANK LINE IS COUNTED AS
043900* SKIPPED RATHER THAN CLEANED - IT NEVER REACHES THE FIELD
044000* SPLITTER, SO IT NEVER SHOWS UP AS A ROW WITH ZERO FIELDS ON
044100* THE REPORT. EVERY ROW THAT SURVIVES TO THE WRITE BELOW COUNTS
044200* AS CLEANED, EVEN WHEN THE SPLIT-AND-SERIALIZE ROUND TRIP LEFT
044300* IT UNCHANGED.
044400 1100-CLEAN-LOOP.                                                 
044500     READ RAW-FILE                                                
044600         AT END GO TO 1100-EXIT                                   
044700     END-READ.                                                    
044800     ADD 1 TO WS-TOTAL-ROWS.                                      
044900     IF RAW-REC = SPACES                                          
045000         ADD 1 TO WS-SKIPPED-ROWS                                 
045100         GO TO 1100-LOOP-NEXT                                     
045200     END-IF.                                                      
045300     PERFORM 1110-SPLIT-DATA-LINE THRU 1110-EXIT.                 
045400     PERFORM 1200-CLEAN-ALL-FIELDS THRU 1200-EXIT.                
045500     PERFORM 1300-SERIALIZE-LINE THRU 1300-EXIT.                  
045600     MOVE WS-OUT-LINE TO CLN-REC.                                 
045700     WRITE CLN-REC.                                               
045800     ADD 1 TO WS-CLEANED-ROWS.                                    
045900 1100-LOOP-NEXT.                                                  
046000     GO TO 1100-CLEAN-LOOP.                                       
046100 1100-EXIT.                                                       
046200     EXIT.                                                        
046300                                                                  
046400*-----------------------------------------------------------------
046500* 1110 - QUOTE-AWARE SPLIT; ON ANY PARSE FAILURE FALL BACK TO A   
046600* PLAIN UNSTRING ON THE DELIMITER (BULL-0084).                    
046700*-----------------------------------------------------------------
046800* WALKS THE LINE ONE FIELD AT A TIME, DECIDING AT EACH COMMA-
046900* LEVEL BOUNDARY WHETHER THE NEXT FIELD IS QUOTED OR PLAIN. THE
047000* MOMENT EITHER TAKE-FIELD PARAGRAPH REPORTS A FAILURE (A QUOTE
047100* THAT NEVER CLOSES, FOR EXAMPLE) THIS PARAGRAPH ABANDONS THE
047200* QUOTE-AWARE WALK AND HANDS THE WHOLE LINE TO 1150-PLAIN-SPLIT-
047300* FALLBACK (BULL-0084) - A MALFORMED ROW STILL COMES OUT WITH
047400* SOMETHING IN EVERY COLUMN RATHER THAN ABORTING THE FILE.
047500 1110-SPLIT-DATA-LINE.                                            
047600     MOVE 0 TO FIELD-COUNT.                                       
047700     MOVE 1 TO COL-IX.                                            
047800     MOVE "Y" TO WS-PARSE-OK-SW.                                  
047900     PERFORM 1120-FIND-SIGNIFICANT-LEN THRU 1120-EXIT.            
048000 1110-FIELD-LOOP.                                                 
048100* A ROW WITH MORE THAN 20 FIELDS SIMPLY STOPS SPLITTING AT
048200* FIELD 20 - THE TABLE HAS NO ROOM FOR MORE AND THIS SHOP
048300* HAS NEVER SEEN A LEGITIMATE FEED NEED MORE COLUMNS.
048400     IF COL-IX > SIG-LEN OR FIELD-COUNT > 19                      
048500         GO TO 1110-EXIT                                          
048600     END-IF.                                                      
048700     ADD 1 TO FIELD-COUNT.                                        
048800     IF RAW-REC(COL-IX:1) = CFG-QUOTECHAR                         
048900         PERFORM 1130-TAKE-QUOTED-FIELD THRU 1130-EXIT            
049000     ELSE                                                         
049100         PERFORM 1140-TAKE-PLAIN-FIELD THRU 1140-EXIT             
049200     END-IF.                                                      
049300     IF WS-PARSE-FAILED                                           
049400         PERFORM 1150-PLAIN-SPLIT-FALLBACK THRU 1150-EXIT         
049500         GO TO 1110-EXIT                                          
049600     END-IF.                                                      
049700     GO TO 1110-FIELD-LOOP.                                       
049800 1110-EXIT.                                                       
049900     EXIT.                                                        
050000                                                                  
050100* RAW-REC IS A FIXED X(512) SLOT PADDED WITH TRAILING SPACES BY
050200* THE READ - THIS TRIMS THAT PADDING SO THE FIELD LOOP KNOWS
050300* WHERE THE ACTUAL LINE TEXT ENDS AND DOESN'T TREAT PAD SPACES
050400* AS DATA.
050500 1120-FIND-SIGNIFICANT-LEN.                                       
050600     MOVE 512 TO SIG-LEN.                                         
050700 1121-TRIM-LOOP.                                                  
050800     IF SIG-LEN > 0 AND RAW-REC(SIG-LEN:1) = SPACE                
050900         SUBTRACT 1 FROM SIG-LEN                                  
051000         GO TO 1121-TRIM-LOOP                                     
051100     END-IF.                                                      
051200 1120-EXIT.                                                       
051300     EXIT.                                                        
051400                                                                  
051500* A QUOTED FIELD RUNS FROM THE OPENING QUOTE TO THE NEXT QUOTE    
051600* CHARACTER; THE CHARACTER AFTER THE CLOSING QUOTE MUST BE THE    
051700* DELIMITER OR END-OF-LINE, OR THE PARSE HAS FAILED.              
051800* A QUOTED FIELD MUST RUN FROM THE OPENING QUOTE TO A MATCHING
051900* CLOSING QUOTE, AND WHATEVER FOLLOWS THAT CLOSING QUOTE MUST BE
052000* EITHER THE DELIMITER OR THE END OF THE LINE - ANYTHING ELSE
052100* AND WS-PARSE-OK-SW GOES TO N SO THE CALLER FALLS BACK.
052200 1130-TAKE-QUOTED-FIELD.                                          
052300     MOVE SPACES TO FIELD-TEXT(FIELD-COUNT).                      
052400     MOVE 0 TO FIELD-LEN(FIELD-COUNT).                            
052500     MOVE "N" TO WS-FOUND-SW.                                     
052600     MOVE COL-IX TO SCAN-IX.                                      
052700 1131-SCAN-FOR-CLOSE-QUOTE.                                       
052800     ADD 1 TO SCAN-IX.                                            
052900     IF SCAN-IX > SIG-LEN                                         
053000         MOVE "N" TO WS-PARSE-OK-SW                               
053100         GO TO 1130-EXIT                                          
053200     END-IF.                                                      
053300     IF RAW-REC(SCAN-IX:1) = CFG-QUOTECHAR                        
053400         MOVE "Y" TO WS-FOUND-SW                                  
053500     ELSE                                                         
053600         MOVE RAW-REC(SCAN-IX:1) TO                               
053700             FIELD-TEXT(FIELD-COUNT)(SCAN-IX - COL-IX:1)          
053800         GO TO 1131-SCAN-FOR-CLOSE-QUOTE                          
053900     END-IF.                                                      
054000* LENGTH EXCLUDES BOTH THE OPENING AND CLOSING QUOTE
054100* CHARACTERS - ONLY THE TEXT BETWEEN THEM IS KEPT.
054200     COMPUTE FIELD-LEN(FIELD-COUNT) = SCAN-IX - COL-IX - 1.       
054300     IF SCAN-IX = SIG-LEN                                         
054400         MOVE SCAN-IX TO COL-IX                                   
054500         ADD 1 TO COL-IX                                          
054600     ELSE                                                         
054700         IF RAW-REC(SCAN-IX + 1:1) = CFG-DELIMITER                
054800             COMPUTE COL-IX = SCAN-IX + 2                         
054900         ELSE                                                     
055000             MOVE "N" TO WS-PARSE-OK-SW                           
055100         END-IF                                                   
055200     END-IF.                                                      
055300 1130-EXIT.                                                       
055400     EXIT.                                                        
055500                                                                  
055600* AN UNQUOTED FIELD SIMPLY RUNS UNTIL THE NEXT DELIMITER OR THE
055700* END OF THE SIGNIFICANT LINE - THERE IS NO WAY FOR THIS PATH TO
055800* FAIL, SO IT NEVER SETS WS-PARSE-OK-SW TO N.
055900 1140-TAKE-PLAIN-FIELD.                                           
056000     MOVE SPACES TO FIELD-TEXT(FIELD-COUNT).                      
056100     MOVE 0 TO FIELD-LEN(FIELD-COUNT).                            
056200     MOVE "N" TO WS-FOUND-SW.                                     
056300     MOVE COL-IX TO SCAN-IX.                                      
056400 1141-SCAN-FOR-DELIMITER.                                         
056500     IF SCAN-IX > SIG-LEN                                         
056600         GO TO 1142-TAKE-PLAIN-END                                
056700     END-IF.                                                      
056800     IF RAW-REC(SCAN-IX:1) = CFG-DELIMITER                        
056900         GO TO 1142-TAKE-PLAIN-END                                
057000     END-IF.                                                      
057100     MOVE RAW-REC(SCAN-IX:1) TO                                   
057200         FIELD-TEXT(FIELD-COUNT)(SCAN-IX - COL-IX + 1:1)          
057300     ADD 1 TO SCAN-IX                                             
057400     GO TO 1141-SCAN-FOR-DELIMITER.                               
057500 1142-TAKE-PLAIN-END.                                             
057600     COMPUTE FIELD-LEN(FIELD-COUNT) = SCAN-IX - COL-IX.           
057700     COMPUTE COL-IX = SCAN-IX + 1.                                
057800 1140-EXIT.                                                       
057900     EXIT.                                                        
058000                                                                  
058100* FALLBACK - RE-SPLIT THE WHOLE LINE WITH A PLAIN UNSTRING, NO    
058200* QUOTE AWARENESS AT ALL.                                         
058300* THE LAST RESORT FOR A ROW THE QUOTE-AWARE SPLITTER COULDN'T
058400* MAKE SENSE OF. THIS IS A STRAIGHT UNSTRING ON THE DETECTED
058500* DELIMITER WITH NO REGARD FOR QUOTE CHARACTERS AT ALL, SO A
058600* QUOTED COMMA INSIDE A FIELD WILL SPLIT THE FIELD IN TWO HERE -
058700* AN ACCEPTED TRADE-OFF FOR NEVER LOSING A ROW OUTRIGHT.
058800 1150-PLAIN-SPLIT-FALLBACK.                                       
058900     MOVE 0 TO FIELD-COUNT.                                       
059000     UNSTRING RAW-REC DELIMITED BY CFG-DELIMITER                  
059100         INTO FIELD-TEXT(1) FIELD-TEXT(2) FIELD-TEXT(3)           
059200              FIELD-TEXT(4) FIELD-TEXT(5) FIELD-TEXT(6)           
059300              FIELD-TEXT(7) FIELD-TEXT(8) FIELD-TEXT(9)           
059400              FIELD-TEXT(10) FIELD-TEXT(11) FIELD-TEXT(12)        
059500              FIELD-TEXT(13) FIELD-TEXT(14) FIELD-TEXT(15)        
059600              FIELD-TEXT(16) FIELD-TEXT(17) FIELD-TEXT(18)        
059700              FIELD-TEXT(19) FIELD-TEXT(20)                       
059800         TALLYING IN FIELD-COUNT.                                 
059900 1150-EXIT.                                                       
060000     EXIT.                                                        
060100                                                                  
060200*-----------------------------------------------------------------
060300* 1200 - RUN EVERY PARSED FIELD THROUGH 2000-CLEAN-FIELD.         
060400*-----------------------------------------------------------------
060500* EVERY FIELD THE SPLITTER FOUND, WHETHER FROM THE QUOTE-AWARE
060600* PATH OR THE FALLBACK, GOES THROUGH THE SAME 2000-CLEAN-FIELD
060700* LOGIC - THE CLEANING RULES DO NOT CARE HOW THE FIELD WAS
060800* ORIGINALLY SPLIT.
060900 1200-CLEAN-ALL-FIELDS.                                           
061000     PERFORM 2000-CLEAN-FIELD THRU 2000-EXIT                      
061100         VARYING FLD-IX FROM 1 BY 1 UNTIL FLD-IX > FIELD-COUNT.   
061200 1200-EXIT.                                                       
061300     EXIT.                                                        
061400                                                                  
061500*-----------------------------------------------------------------
061600* 1300 - REJOIN THE CLEANED FIELDS WITH THE DETECTED DELIMITER,   
061700* REQUOTING ONLY A FIELD THAT CONTAINS THE DELIMITER OR THE       
061800* QUOTE CHARACTER (BULL-0105).                                    
061900*-----------------------------------------------------------------
062000* REBUILDS THE OUTPUT LINE FIELD BY FIELD IN THE SAME DELIMITER
062100* THE FILE CAME IN WITH - CLN00 NEVER CHANGES A FILE'S DELIMITER
062200* OR QUOTE CHARACTER, ONLY THE CONTENT OF THE FIELDS THEMSELVES.
062300 1300-SERIALIZE-LINE.                                             
062400     MOVE SPACES TO WS-OUT-LINE.                                  
062500     MOVE 1 TO OUT-IX.                                            
062600     PERFORM 1310-APPEND-ONE-FIELD THRU 1310-EXIT                 
062700         VARYING FLD-IX FROM 1 BY 1 UNTIL FLD-IX > FIELD-COUNT.   
062800 1300-EXIT.                                                       
062900     EXIT.                                                        
063000                                                                  
063100* A FIELD IS REQUOTED ONLY WHEN IT NOW CONTAINS THE DELIMITER OR
063200* THE QUOTE CHARACTER (BULL-0105) - A FIELD THAT WAS QUOTED ON
063300* THE WAY IN BUT NO LONGER NEEDS IT ON THE WAY OUT IS WRITTEN
063400* BACK BARE, WHICH KEEPS THE CLEANED FILE AS COMPACT AS THE
063500* RULES ALLOW.
063600 1310-APPEND-ONE-FIELD.                                           
063700     IF FLD-IX > 1                                                
063800         MOVE CFG-DELIMITER TO WS-OUT-LINE(OUT-IX:1)              
063900         ADD 1 TO OUT-IX                                          
064000     END-IF.                                                      
064100     MOVE "N" TO WS-NEEDS-QUOTE-SW.                               
064200     IF FIELD-LEN(FLD-IX) > 0                                     
064300         PERFORM 1311-CHECK-NEEDS-QUOTE THRU 1311-EXIT            
064400             VARYING COL-IX FROM 1 BY 1                           
064500                 UNTIL COL-IX > FIELD-LEN(FLD-IX)                 
064600     END-IF.                                                      
064700     IF WS-NEEDS-QUOTE                                            
064800         MOVE CFG-QUOTECHAR TO WS-OUT-LINE(OUT-IX:1)              
064900         ADD 1 TO OUT-IX                                          
065000     END-IF.                                                      
065100     IF FIELD-LEN(FLD-IX) > 0                                     
065200         MOVE FIELD-TEXT(FLD-IX)(1:FIELD-LEN(FLD-IX))             
065300             TO WS-OUT-LINE(OUT-IX:FIELD-LEN(FLD-IX))             
065400         ADD FIELD-LEN(FLD-IX) TO OUT-IX                          
065500     END-IF.                                                      
065600     IF WS-NEEDS-QUOTE                                            
065700         MOVE CFG-QUOTECHAR TO WS-OUT-LINE(OUT-IX:1)              
065800         ADD 1 TO OUT-IX                                          
065900     END-IF.                                                      
066000 1310-EXIT.                                                       
066100     EXIT.                                                        
066200                                                                  
066300* CHECKED ONE CHARACTER AT A TIME BECAUSE THE FIELD LENGTH
066400* VARIES - ONE DELIMITER OR QUOTE CHARACTER ANYWHERE IN THE
066500* FIELD IS ENOUGH TO FORCE REQUOTING OF THE WHOLE FIELD.
066600 1311-CHECK-NEEDS-QUOTE.                                          
066700     MOVE FIELD-TEXT(FLD-IX)(COL-IX:1) TO WS-CH.                  
066800     IF WS-CH = CFG-DELIMITER OR WS-CH = CFG-QUOTECHAR            
066900         MOVE "Y" TO WS-NEEDS-QUOTE-SW                            
067000     END-IF.                                                      
067100 1311-EXIT.                                                       
067200     EXIT.                                                        
067300                                                                  
067400*-----------------------------------------------------------------
067500* 2000 - CLEAN ONE FIELD: TYPOGRAPHIC, THEN HTML, THEN            
067600* WHITESPACE, ALWAYS IN THAT ORDER (BUSINESS RULE).               
067700*-----------------------------------------------------------------
067800* THE THREE CLEANING PASSES ALWAYS RUN IN THIS ORDER -
067900* TYPOGRAPHIC FIRST, THEN HTML ENTITIES, THEN WHITESPACE -
068000* BECAUSE AN ENTITY LIKE &NBSP; DECODES TO A SPACE THAT THE
068100* WHITESPACE PASS STILL NEEDS TO SEE AND COLLAPSE. RUNNING THEM
068200* IN ANY OTHER ORDER WOULD LEAVE DECODED WHITESPACE UNCOLLAPSED.
068300* AN EMPTY FIELD SKIPS ALL THREE - THERE IS NOTHING TO CLEAN AND
068400* NO SENSE PAYING FOR THE SCANS.
068500 2000-CLEAN-FIELD.                                                
068600     IF FIELD-LEN(FLD-IX) = 0                                     
068700         GO TO 2000-EXIT                                          
068800     END-IF.                                                      
068900     MOVE FIELD-TEXT(FLD-IX) TO WS-CLEAN-FIELD.                   
069000     PERFORM 2100-TYPOGRAPHIC-PASS THRU 2100-EXIT.                
069100     PERFORM 2200-HTML-ENTITY-PASS THRU 2200-EXIT.                
069200     PERFORM 2300-WHITESPACE-PASS THRU 2300-EXIT.                 
069300     MOVE WS-CLEAN-FIELD TO FIELD-TEXT(FLD-IX).                   
069400     PERFORM 2900-RECOMPUTE-FIELD-LEN THRU 2900-EXIT.             
069500 2000-EXIT.                                                       
069600     EXIT.                                                        
069700                                                                  
069800*-----------------------------------------------------------------
069900* 2100 - TYPOGRAPHIC NORMALIZATION: REBUILD THE FIELD CHARACTER   
070000* BY CHARACTER, SUBSTITUTING FROM THE BULL-0022 TABLE.            
070100*-----------------------------------------------------------------
070200* REBUILDS THE FIELD CHARACTER BY CHARACTER AGAINST THE
070300* BULL-0022 SUBSTITUTION TABLE (SMART QUOTES, EM/EN DASHES,
070400* ELLIPSIS AND THE LIKE COLLAPSED TO THEIR PLAIN-ASCII
070500* EQUIVALENTS). TYPO-SEEN IS RESET TO N FOR EVERY TABLE ENTRY
070600* BEFORE THE SCAN SO THE COUNT AT 2190 ONLY REFLECTS WHAT THIS
070700* ONE FIELD ACTUALLY MATCHED.
070800 2100-TYPOGRAPHIC-PASS.                                           
070900     MOVE SPACES TO WS-STAGE-FIELD.                               
071000     MOVE 1 TO OUT-IX.                                            
071100     MOVE "N" TO TYPO-SEEN(1) TYPO-SEEN(2) TYPO-SEEN(3)           
071200                 TYPO-SEEN(4) TYPO-SEEN(5) TYPO-SEEN(6)           
071300                 TYPO-SEEN(7) TYPO-SEEN(8) TYPO-SEEN(9)           
071400                 TYPO-SEEN(10) TYPO-SEEN(11).                     
071500     PERFORM 2110-TYPOGRAPHIC-ONE-CHAR THRU 2110-EXIT             
071600         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 80.            
071700     MOVE WS-STAGE-FIELD TO WS-CLEAN-FIELD.                       
071800     PERFORM 2190-COUNT-TYPO-SEEN THRU 2190-EXIT                  
071900         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 11.            
072000 2100-EXIT.                                                       
072100     EXIT.                                                        
072200                                                                  
072300* A CHARACTER THAT MATCHES NOTHING IN THE TABLE PASSES THROUGH
072400* UNCHANGED - ONLY A MATCHED CHARACTER IS REPLACED, AND ONLY THE
072500* FIRST TABLE ENTRY THAT MATCHES WINS (THE TABLE HAS NO
072600* OVERLAPPING FROM-CHARACTERS SO ORDER DOES NOT MATTER IN
072700* PRACTICE).
072800 2110-TYPOGRAPHIC-ONE-CHAR.                                       
072900     MOVE WS-CLEAN-FIELD(COL-IX:1) TO WS-CH.                      
073000     MOVE "N" TO WS-FOUND-SW.                                     
073100     PERFORM 2111-MATCH-ONE-TYPO-ENTRY THRU 2111-EXIT             
073200         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 11             
073300             OR WS-FOUND.                                         
073400     IF NOT WS-FOUND                                              
073500         MOVE WS-CH TO WS-STAGE-FIELD(OUT-IX:1)                   
073600         ADD 1 TO OUT-IX                                          
073700     END-IF.                                                      
073800 2110-EXIT.                                                       
073900     EXIT.                                                        
074000                                                                  
074100* A REPLACEMENT THAT WOULD RUN THE STAGING AREA PAST COLUMN 80
074200* IS SIMPLY DROPPED RATHER THAN TRUNCATED MID-CHARACTER - FIELDS
074300* ARE CAPPED AT 80 BYTES ELSEWHERE IN THE PIPELINE SO THIS
074400* SHOULD NEVER ACTUALLY FIRE, BUT THE GUARD COSTS NOTHING TO
074500* KEEP.
074600 2111-MATCH-ONE-TYPO-ENTRY.                                       
074700     IF WS-CH = TYPO-FROM-CHAR(TBL-IX)                            
074800         MOVE "Y" TO WS-FOUND-SW                                  
074900         MOVE "Y" TO TYPO-SEEN(TBL-IX)                            
075000         IF OUT-IX + TYPO-TO-LEN(TBL-IX) - 1 NOT > 80             
075100             MOVE TYPO-TO-TEXT(TBL-IX)(1:TYPO-TO-LEN(TBL-IX))     
075200                 TO WS-STAGE-FIELD(OUT-IX:TYPO-TO-LEN(TBL-IX))    
075300             ADD TYPO-TO-LEN(TBL-IX) TO OUT-IX                    
075400         END-IF                                                   
075500     END-IF.                                                      
075600 2111-EXIT.                                                       
075700     EXIT.                                                        
075800                                                                  
075900* ONE COUNT PER FIELD, NOT PER CHARACTER - A FIELD WITH THREE
076000* SMART QUOTES STILL ONLY ADDS ONE TO WS-CHAR-REPLACEMENTS FOR
076100* THAT TABLE ENTRY, SINCE TYPO-SEEN IS A YES/NO FLAG, NOT A
076200* TALLY.
076300 2190-COUNT-TYPO-SEEN.                                            
076400     IF TYPO-SEEN(TBL-IX) = "Y"                                   
076500         ADD 1 TO WS-CHAR-REPLACEMENTS                            
076600     END-IF.                                                      
076700 2190-EXIT.                                                       
076800     EXIT.                                                        
076900                                                                  
077000*-----------------------------------------------------------------
077100* 2200 - HTML-ENTITY DECODE, THEN <BR> REPLACEMENT, THEN STRIP    
077200* ANY REMAINING <...> MARKUP.                                     
077300*-----------------------------------------------------------------
077400* THREE STEPS IN SEQUENCE: DECODE NAMED ENTITIES, THEN FOLD <BR>
077500* AND <BR/> TO A SINGLE SPACE, THEN STRIP WHATEVER MARKUP IS
077600* LEFT. THE COUNT AT 2290 ONLY REFLECTS ENTITY DECODES, NOT TAG
077700* STRIPPING - A STRIPPED TAG IS NOT A DATA QUALITY FIX IN THE
077800* SAME SENSE AN ENTITY DECODE IS, SO IT DOES NOT MOVE THE HTML-
077900* ENTITIES-FIXED COUNTER ON THE REPORT.
078000 2200-HTML-ENTITY-PASS.                                           
078100     MOVE "N" TO ENTITY-SEEN(1) ENTITY-SEEN(2) ENTITY-SEEN(3)     
078200                 ENTITY-SEEN(4) ENTITY-SEEN(5) ENTITY-SEEN(6)     
078300                 ENTITY-SEEN(7) ENTITY-SEEN(8) ENTITY-SEEN(9)     
078400                 ENTITY-SEEN(10) ENTITY-SEEN(11) ENTITY-SEEN(12). 
078500     PERFORM 2210-DECODE-ENTITIES THRU 2210-EXIT.                 
078600     PERFORM 2220-STRIP-TAGS THRU 2220-EXIT.                      
078700     PERFORM 2290-COUNT-ENTITY-SEEN THRU 2290-EXIT                
078800         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 12.            
078900 2200-EXIT.                                                       
079000     EXIT.                                                        
079100                                                                  
079200* SCANS LEFT TO RIGHT LOOKING FOR AN AMPERSAND; EVERYTHING ELSE
079300* IS COPIED STRAIGHT THROUGH. ONLY WHEN AN AMPERSAND IS FOUND
079400* DOES THE SCAN PAY THE COST OF TRYING EACH TABLE ENTRY AT 2212.
079500 2210-DECODE-ENTITIES.                                            
079600     MOVE SPACES TO WS-STAGE-FIELD.                               
079700     MOVE 1 TO OUT-IX.                                            
079800     MOVE 1 TO COL-IX.                                            
079900 2211-SCAN-LOOP.                                                  
080000     IF COL-IX > 80                                               
080100         GO TO 2210-EXIT                                          
080200     END-IF.                                                      
080300     IF WS-CLEAN-FIELD(COL-IX:1) = "&"                            
080400         MOVE "N" TO WS-FOUND-SW                                  
080500         PERFORM 2212-MATCH-ONE-ENTITY THRU 2212-EXIT             
080600             VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > 12         
080700                 OR WS-FOUND                                      
080800     ELSE                                                         
080900         MOVE "N" TO WS-FOUND-SW                                  
081000     END-IF.                                                      
081100     IF NOT WS-FOUND                                              
081200         MOVE WS-CLEAN-FIELD(COL-IX:1) TO WS-STAGE-FIELD(OUT-IX:1)
081300         ADD 1 TO OUT-IX                                          
081400         ADD 1 TO COL-IX                                          
081500     END-IF.                                                      
081600     GO TO 2211-SCAN-LOOP.                                        
081700 2210-EXIT.                                                       
081800     MOVE WS-STAGE-FIELD TO WS-CLEAN-FIELD.                       
081900     EXIT.                                                        
082000                                                                  
082100* TRIES TO MATCH ONE KNOWN ENTITY TOKEN AT THE CURRENT POSITION.  
082200* COMPARES THE TABLE ENTRY'S TRIMMED LENGTH AGAINST THE FIELD AT
082300* THE CURRENT POSITION - AN ENTITY THAT WOULD RUN PAST COLUMN 80
082400* IS NOT MATCHED AT ALL RATHER THAN MATCHED AND TRUNCATED.
082500 2212-MATCH-ONE-ENTITY.                                           
082600     PERFORM 2213-ENTITY-LENGTH THRU 2213-EXIT.                   
082700     IF COL-IX + SIG-LEN - 1 NOT > 80                             
082800         IF WS-CLEAN-FIELD(COL-IX:SIG-LEN) =                      
082900                 ENT-FROM-TEXT(TBL-IX)(1:SIG-LEN)                 
083000             MOVE "Y" TO WS-FOUND-SW                              
083100             MOVE "Y" TO ENTITY-SEEN(TBL-IX)                      
083200             MOVE ENT-TO-TEXT(TBL-IX)(1:ENT-TO-LEN(TBL-IX))       
083300                 TO WS-STAGE-FIELD(OUT-IX:ENT-TO-LEN(TBL-IX))     
083400             ADD ENT-TO-LEN(TBL-IX) TO OUT-IX                     
083500             ADD SIG-LEN TO COL-IX                                
083600         END-IF                                                   
083700     END-IF.                                                      
083800 2212-EXIT.                                                       
083900     EXIT.                                                        
084000                                                                  
084100* ENTITY TOKENS ARE STORED PAD-BLANK TO A FIXED WIDTH IN THE
084200* TABLE; THIS TRIMS THE TRAILING PAD SO THE COMPARISON AT 2212
084300* ONLY LOOKS AT THE ACTUAL TOKEN TEXT.
084400 2213-ENTITY-LENGTH.                                              
084500     MOVE 8 TO SIG-LEN.                                           
084600 2214-TRIM-ENTITY-LOOP.                                           
084700     IF SIG-LEN > 0 AND ENT-FROM-TEXT(TBL-IX)(SIG-LEN:1) = SPACE  
084800         SUBTRACT 1 FROM SIG-LEN                                  
084900         GO TO 2214-TRIM-ENTITY-LOOP                              
085000     END-IF.                                                      
085100 2213-EXIT.                                                       
085200     EXIT.                                                        
085300                                                                  
085400* <BR> / <BR/> BECOME A SINGLE SPACE; ANY OTHER <...> MARKUP IS   
085500* STRIPPED ENTIRELY, NEITHER COUNTED AS AN ENTITY FIX.            
085600* <BR> AND <BR/> ARE HANDLED SPECIALLY BY 2222 BECAUSE THEY MEAN
085700* A LINE BREAK, WHICH THIS SHOP TREATS AS A WORD SEPARATOR; ANY
085800* OTHER TAG IS ASSUMED TO BE FORMATTING MARKUP WITH NO TEXT
085900* VALUE AND IS REMOVED WITHOUT A TRACE.
086000 2220-STRIP-TAGS.                                                 
086100     MOVE SPACES TO WS-STAGE-FIELD.                               
086200     MOVE 1 TO OUT-IX.                                            
086300     MOVE 1 TO COL-IX.                                            
086400 2221-SCAN-LOOP.                                                  
086500     IF COL-IX > 80                                               
086600         GO TO 2220-EXIT                                          
086700     END-IF.                                                      
086800     IF WS-CLEAN-FIELD(COL-IX:1) = "<"                            
086900         PERFORM 2222-HANDLE-TAG THRU 2222-EXIT                   
087000     ELSE                                                         
087100         MOVE WS-CLEAN-FIELD(COL-IX:1) TO                         
087200             WS-STAGE-FIELD(OUT-IX:1)                             
087300         ADD 1 TO OUT-IX                                          
087400         ADD 1 TO COL-IX                                          
087500     END-IF.                                                      
087600     GO TO 2221-SCAN-LOOP.                                        
087700 2220-EXIT.                                                       
087800     MOVE WS-STAGE-FIELD TO WS-CLEAN-FIELD.                       
087900     EXIT.                                                        
088000                                                                  
088100* CHECKS FOR THE TWO BR VARIANTS FIRST SINCE THEY ARE THE ONLY
088200* TAGS THAT LEAVE ANYTHING BEHIND (A SINGLE SPACE) - ANYTHING
088300* ELSE STARTING WITH < FALLS THROUGH TO 2223 WHICH SKIPS TO THE
088400* CLOSING ANGLE BRACKET AND DROPS THE WHOLE TAG.
088500 2222-HANDLE-TAG.                                                 
088600     MOVE "N" TO WS-FOUND-SW.                                     
088700     IF COL-IX + 3 NOT > 80                                       
088800         IF WS-CLEAN-FIELD(COL-IX:4) = "<br>"                     
088900             MOVE "Y" TO WS-FOUND-SW                              
089000             MOVE SPACE TO WS-STAGE-FIELD(OUT-IX:1)               
089100             ADD 1 TO OUT-IX                                      
089200             ADD 4 TO COL-IX                                      
089300         END-IF                                                   
089400     END-IF.                                                      
089500     IF NOT WS-FOUND AND COL-IX + 4 NOT > 80                      
089600         IF WS-CLEAN-FIELD(COL-IX:5) = "<br/>"                    
089700             MOVE "Y" TO WS-FOUND-SW                              
089800             MOVE SPACE TO WS-STAGE-FIELD(OUT-IX:1)               
089900             ADD 1 TO OUT-IX                                      
090000             ADD 5 TO COL-IX                                      
090100         END-IF                                                   
090200     END-IF.                                                      
090300     IF NOT WS-FOUND                                              
090400         PERFORM 2223-SKIP-TO-CLOSE-ANGLE THRU 2223-EXIT          
090500     END-IF.                                                      
090600 2222-EXIT.                                                       
090700     EXIT.                                                        
090800                                                                  
090900* IF NO CLOSING > TURNS UP BEFORE THE END OF THE FIELD THE < IS
091000* TREATED AS A LITERAL CHARACTER RATHER THAN THE START OF A TAG
091100* - AN UNCLOSED ANGLE BRACKET IS MORE LIKELY STRAY PUNCTUATION
091200* THAN TRUNCATED MARKUP, SO IT IS LEFT IN THE OUTPUT.
091300 2223-SKIP-TO-CLOSE-ANGLE.                                        
091400     MOVE "N" TO WS-FOUND-SW.                                     
091500     MOVE COL-IX TO SCAN-IX.                                      
091600 2224-SKIP-LOOP.                                                  
091700     IF SCAN-IX > 80                                              
091800         MOVE COL-IX TO SCAN-IX                                   
091900         GO TO 2223-EXIT                                          
092000     END-IF.                                                      
092100     IF WS-CLEAN-FIELD(SCAN-IX:1) = ">"                           
092200         MOVE "Y" TO WS-FOUND-SW                                  
092300         GO TO 2223-EXIT                                          
092400     END-IF.                                                      
092500     ADD 1 TO SCAN-IX.                                            
092600     GO TO 2224-SKIP-LOOP.                                        
092700 2223-EXIT.                                                       
092800     IF WS-FOUND                                                  
092900         COMPUTE COL-IX = SCAN-IX + 1                             
093000     ELSE                                                         
093100         MOVE WS-CLEAN-FIELD(COL-IX:1) TO                         
093200             WS-STAGE-FIELD(OUT-IX:1)                             
093300         ADD 1 TO OUT-IX                                          
093400         ADD 1 TO COL-IX                                          
093500     END-IF.                                                      
093600     EXIT.                                                        
093700                                                                  
093800* SAME ONE-PER-FIELD COUNTING RULE AS 2190-COUNT-TYPO-SEEN ABOVE
093900* - A FIELD WITH REPEATED &AMP; ENTITIES STILL ONLY COUNTS ONCE.
094000 2290-COUNT-ENTITY-SEEN.                                          
094100     IF ENTITY-SEEN(TBL-IX) = "Y"                                 
094200         ADD 1 TO WS-HTML-ENTITIES-FIXED                          
094300     END-IF.                                                      
094400 2290-EXIT.                                                       
094500     EXIT.                                                        
094600                                                                  
094700*-----------------------------------------------------------------
094800* 2300 - COLLAPSE RUNS OF WHITESPACE TO ONE SPACE, TRIM ENDS.     
094900*-----------------------------------------------------------------
095000* COLLAPSES ANY RUN OF SPACES OR TABS TO A SINGLE SPACE AND LETS
095100* THE LEADING-BLANK-STRIP HAPPEN NATURALLY BECAUSE OUT-IX STARTS
095200* AT ZERO - A LEADING SPACE HAS NO PRIOR NON-BLANK CHARACTER TO
095300* FOLLOW SO IT NEVER GETS WRITTEN. TRAILING WHITESPACE IS
095400* DROPPED LATER BY 2900-RECOMPUTE-FIELD-LEN, NOT HERE.
095500 2300-WHITESPACE-PASS.                                            
095600     MOVE SPACES TO WS-STAGE-FIELD.                               
095700     MOVE 0 TO OUT-IX.                                            
095800     MOVE "Y" TO WS-FOUND-SW.                                     
095900     PERFORM 2310-COLLAPSE-ONE-CHAR THRU 2310-EXIT                
096000         VARYING COL-IX FROM 1 BY 1 UNTIL COL-IX > 80.            
096100     MOVE WS-STAGE-FIELD TO WS-CLEAN-FIELD.                       
096200     ADD 1 TO WS-WHITESPACE-NORMALIZED.                           
096300 2300-EXIT.                                                       
096400     EXIT.                                                        
096500                                                                  
096600* WS-FOUND-SW DOES DOUBLE DUTY HERE AS A WAS-THE-LAST-CHARACTER-
096700* WHITESPACE FLAG - IT STARTS Y SO A LEADING RUN OF BLANKS NEVER
096800* PRODUCES A LEADING SPACE IN THE OUTPUT.
096900 2310-COLLAPSE-ONE-CHAR.                                          
097000     MOVE WS-CLEAN-FIELD(COL-IX:1) TO WS-CH.                      
097100     IF WS-CH = SPACE OR WS-CH = X"09"                            
097200         IF OUT-IX > 0 AND WS-FOUND-SW = "N"                      
097300             ADD 1 TO OUT-IX                                      
097400             MOVE SPACE TO WS-STAGE-FIELD(OUT-IX:1)               
097500         END-IF                                                   
097600         MOVE "Y" TO WS-FOUND-SW                                  
097700     ELSE                                                         
097800         ADD 1 TO OUT-IX                                          
097900         MOVE WS-CH TO WS-STAGE-FIELD(OUT-IX:1)                   
098000         MOVE "N" TO WS-FOUND-SW                                  
098100     END-IF.                                                      
098200 2310-EXIT.                                                       
098300     EXIT.                                                        
098400                                                                  
098500* TRAILING SPACE LEFT BY A WHITESPACE RUN AT THE VERY END OF THE  
098600* FIELD IS DROPPED BY SIMPLY NOT COUNTING IT IN FIELD-LEN.        
098700* THE THREE CLEANING PASSES CAN SHRINK A FIELD (ENTITY DECODE,
098800* WHITESPACE COLLAPSE) OR GROW IT (A MULTI-CHARACTER TYPOGRAPHIC
098900* REPLACEMENT) - FIELD-LEN MUST BE RECOMPUTED AFTER CLEANING OR
099000* 1300-SERIALIZE-LINE WOULD WRITE OUT STALE PADDING OR TRUNCATE
099100* GENUINE TEXT.
099200 2900-RECOMPUTE-FIELD-LEN.                                        
099300     MOVE 80 TO SIG-LEN.                                          
099400 2910-TRIM-LOOP.                                                  
099500     IF SIG-LEN > 0 AND FIELD-TEXT(FLD-IX)(SIG-LEN:1) = SPACE     
099600         SUBTRACT 1 FROM SIG-LEN                                  
099700         GO TO 2910-TRIM-LOOP                                     
099800     END-IF.                                                      
099900* FIELD-LEN IS SET FROM SIG-LEN RATHER THAN A RAW LENGTH SO A
100000* FIELD THAT SHRANK TO NOTHING COMES OUT AS LENGTH ZERO.
100100     MOVE SIG-LEN TO FIELD-LEN(FLD-IX).                           
100200 2900-EXIT.                                                       
100300     EXIT.                                                        
100400                                                                  
100500*-----------------------------------------------------------------
100600* 1950 - SUCCESS-RATE = CLEANED / TOTAL * 100, 2 DECIMALS,        
100700* ROUNDED HALF AWAY FROM ZERO.                                    
100800*-----------------------------------------------------------------
100900* SUCCESS RATE IS CLEANED ROWS OVER TOTAL ROWS, NOT CLEANED OVER
101000* CLEANED-PLUS-SKIPPED - A BLANK LINE COUNTED AS SKIPPED STILL
101100* COUNTS AGAINST THE DENOMINATOR, SINCE IT WAS STILL A ROW IN
101200* THE ORIGINAL FILE THAT DID NOT MAKE IT THROUGH CLEANLY.
101300 1950-COMPUTE-SUCCESS-RATE.                                       
101400     IF WS-TOTAL-ROWS = 0                                         
101500         MOVE 0 TO WS-SUCCESS-RATE                                
101600     ELSE                                                         
101700         COMPUTE WS-SUCCESS-RATE ROUNDED =                        
101800             WS-CLEANED-ROWS / WS-TOTAL-ROWS * 100                
101900     END-IF.                                                      
102000     MOVE WS-TOTAL-ROWS            TO CLN-TOTAL-ROWS.             
102100     MOVE WS-CLEANED-ROWS          TO CLN-CLEANED-ROWS.           
102200     MOVE WS-SKIPPED-ROWS          TO CLN-SKIPPED-ROWS.           
102300     MOVE WS-CHAR-REPLACEMENTS     TO CLN-CHAR-REPLACEMENTS.      
102400     MOVE WS-HTML-ENTITIES-FIXED   TO CLN-HTML-FIXED.             
102500     MOVE WS-WHITESPACE-NORMALIZED TO CLN-WHITESPACE-NORM.        
102600     MOVE WS-SUCCESS-RATE           TO CLN-SUCCESS-RATE.          
102700 1950-EXIT.                                                       
102800     EXIT.                                                        
102900                                                                  
103000*-----------------------------------------------------------------
103100* 1900 - WRITE THE BANNER-FRAMED CLEANING REPORT.                 
103200*-----------------------------------------------------------------
103300* THE CLEANING REPORT IS OPENED FOR OUTPUT ONLY HERE, AT THE
103400* VERY END OF THE RUN - IF 0100-MAIN TAKES THE ABORT PATH AT
103500* 0150 THIS PARAGRAPH NEVER RUNS AND NO REPORT FILE IS PRODUCED
103600* AT ALL, WHICH IS THE SIGNAL TO WHATEVER CALLED CLN00 THAT THE
103700* PASS DID NOT COMPLETE.
103800 1900-WRITE-CLEANING-REPORT.                                      
103900     OPEN OUTPUT RPT-FILE.                                        
104000     WRITE RPT-REC FROM PRT-1.                                    
104100     WRITE RPT-REC FROM PRT-2.                                    
104200     WRITE RPT-REC FROM PRT-1.                                    
104300     MOVE "ORIGINAL FILE" TO PRT-3-LABEL.                         
104400     MOVE WS-FILE-NAME TO PRT-3-VALUE.                            
104500     WRITE RPT-REC FROM PRT-3.                                    
104600     MOVE "CLEANED FILE" TO PRT-3-LABEL.                          
104700     MOVE WS-CLN-FILE-NAME TO PRT-3-VALUE.                        
104800     WRITE RPT-REC FROM PRT-3.                                    
104900     MOVE SPACES TO PRT-3-VALUE.                                  
105000     MOVE "REPORT DATE (YY/MM/DD)" TO PRT-3-LABEL.                
105100     MOVE WS-CD-YY TO PRT-3-VALUE(1:2).                           
105200     MOVE "/" TO PRT-3-VALUE(3:1).                                
105300     MOVE WS-CD-MM TO PRT-3-VALUE(4:2).                           
105400     MOVE "/" TO PRT-3-VALUE(6:1).                                
105500     MOVE WS-CD-DD TO PRT-3-VALUE(7:2).                           
105600     WRITE RPT-REC FROM PRT-3.                                    
105700     MOVE "TOTAL ROWS" TO PRT-4-LABEL.                            
105800     MOVE CLN-TOTAL-ROWS TO PRT-4-COUNT.                          
105900     WRITE RPT-REC FROM PRT-4.                                    
106000     MOVE "CLEANED ROWS" TO PRT-4-LABEL.                          
106100     MOVE CLN-CLEANED-ROWS TO PRT-4-COUNT.                        
106200     WRITE RPT-REC FROM PRT-4.                                    
106300     MOVE "SKIPPED ROWS" TO PRT-4-LABEL.                          
106400     MOVE CLN-SKIPPED-ROWS TO PRT-4-COUNT.                        
106500     WRITE RPT-REC FROM PRT-4.                                    
106600     MOVE "SUCCESS RATE" TO PRT-5-LABEL.                          
106700     MOVE CLN-SUCCESS-RATE TO PRT-5-RATE.                         
106800     WRITE RPT-REC FROM PRT-5.                                    
106900     MOVE "CHARACTER REPLACEMENTS" TO PRT-4-LABEL.                
107000     MOVE CLN-CHAR-REPLACEMENTS TO PRT-4-COUNT.                   
107100     WRITE RPT-REC FROM PRT-4.                                    
107200     MOVE "HTML ENTITIES FIXED" TO PRT-4-LABEL.                   
107300     MOVE CLN-HTML-FIXED TO PRT-4-COUNT.                          
107400     WRITE RPT-REC FROM PRT-4.                                    
107500     MOVE "WHITESPACE NORMALIZED" TO PRT-4-LABEL.                 
107600     MOVE CLN-WHITESPACE-NORM TO PRT-4-COUNT.                     
107700     WRITE RPT-REC FROM PRT-4.                                    
107800     WRITE RPT-REC FROM PRT-1.                                    
107900     CLOSE RPT-FILE.                                              
108000 1900-EXIT.                                                       
108100     EXIT.                                                        
108200                                                                  
